000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVREGL.                                                
000140 AUTHOR.         T Y KWEK.                                                
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   14 MAR 1989.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*                                                                         
000200*DESCRIPTION :  CALLED ROUTINE - LOADS THE CONTROL-TABLE PARAMETER        
000210*               FILE INTO A RESIDENT WORKING-STORAGE TABLE FOR THE        
000220*               CALLING PROGRAM.  ORIGINALLY WRITTEN AS A GENERIC         
000230*               PARAMETER-FILE LOADER FOR THE OLD TABLE-F SUITE;          
000240*               REPURPOSED UNDER THE DSCV PROJECT TO LOAD THE             
000250*               TECHNOLOGY-DETECTION RULE REGISTRY (TDEREGF) ONCE         
000260*               AT THE START OF A SCAN RUN.                               
000270*                                                                         
000280*================================================================         
000290* HISTORY OF MODIFICATION:                                                
000300*================================================================         
000310* MOD.#  INIT     DATE        DESCRIPTION                                 
000320* ------ -------- ----------  -----------------------------------         
000330* -      TYK      14/03/1989  INITIAL VERSION - GENERIC PARAMETER         
000340*                              FILE LOADER FOR TABLE-F SUITE.             
000350*----------------------------------------------------------------*        
000360* PF2A01 MWT      09/11/1991  ADD OVERFLOW CHECK WHEN PARAMETER           
000370*                              FILE EXCEEDS TABLE SIZE.                   
000380*----------------------------------------------------------------*        
000390* PF3B00 DSL      22/05/1994  REM PHASE 3 - SUPPORT VARIABLE              
000400*                              RECORD COUNT RETURNED TO CALLER.           
000410*----------------------------------------------------------------*        
000420* Y2K001 MWT      19/08/1998  YEAR 2000 - EXPAND WS-RUN-DATE TO           
000430*                              HOLD A 4-DIGIT CENTURY; PARAMETER          
000440*                              FILE DATE FIELDS UNCHANGED.                
000450*----------------------------------------------------------------*        
000460* Y2K002 MWT      04/02/1999  YEAR 2000 - RE-RUN SIT FOR 00/01            
000470*                              ROLLOVER, NO FURTHER CHANGES.              
000480*----------------------------------------------------------------*        
000490* MPIDCK DCKABINGUE 15/08/2001 MEPS PHASE 1 - GOBACK INSTEAD OF           
000500*                              EXIT PROGRAM SO CL EXIT PGMS CAN           
000510*                              REUSE THIS LOADER.                         
000520*----------------------------------------------------------------*        
000530* REM269 TMPSRK    07/04/2017  STANDARDISE PARAGRAPH NAMING TO            
000540*                              HOUSE A0nn/B0nn/Z0nn CONVENTION.           
000550*----------------------------------------------------------------*        
000560* DSCV01 ACNRTN    02/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION           
000570*                              ENGINE.  REBUILT AS REGISTRYLOADER:        
000580*                              FILE IS NOW TDEREGF (FLATTENED             
000590*                              RULE-TUPLE REGISTRY), CALLER PASSES        
000600*                              THE TABLE AREA BY REFERENCE, ABEND         
000610*                              FLAG RAISED ON OPEN/READ FAILURE.          
000620*----------------------------------------------------------------*        
000630* DSCV05 ACNWTL    22/07/2024  ADD 2ND-PASS STAMP OF PYEXT-FLAG/          
000640*                              JAVAEXT-FLAG ONTO EVERY ROW OF A           
000650*                              TECH'S GROUP, FOR THE MAVEN/GRADLE/        
000660*                              PYTHON EXTENSION-VETO RULE LATER           
000670*                              APPLIED BY TDEVREL.                        
000680*----------------------------------------------------------------*        
000690 EJECT                                                                    
000700**********************                                                    
000710 ENVIRONMENT DIVISION.                                                    
000720**********************                                                    
000730 CONFIGURATION SECTION.                                                   
000740 SOURCE-COMPUTER.  IBM-AS400.                                             
000750 OBJECT-COMPUTER.  IBM-AS400.                                             
000760 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
000770                    UPSI-0 IS UPSI-SWITCH-0                               
000780                      ON  STATUS IS U0-ON                                 
000790                      OFF STATUS IS U0-OFF.                               
000800*                                                                         
000810 INPUT-OUTPUT SECTION.                                                    
000820 FILE-CONTROL.                                                            
000830     SELECT TDEREGF ASSIGN TO DATABASE-TDEREGF                            
000840            ORGANIZATION      IS SEQUENTIAL                               
000850            ACCESS MODE       IS SEQUENTIAL                               
000860            FILE STATUS       IS WK-C-FILE-STATUS.                        
000870*                                                                         
000880 EJECT                                                                    
000890***************                                                           
000900 DATA DIVISION.                                                           
000910***************                                                           
000920 FILE SECTION.                                                            
000930***************                                                           
000940 FD  TDEREGF                                                              
000950     LABEL RECORDS ARE OMITTED                                            
000960     DATA RECORD IS TDE-REG-RECORD.                                       
000970 01  TDE-REG-RECORD.                                                      
000980     COPY TDEREG.                                                         
000990*                                                                         
001000*************************                                                 
001010 WORKING-STORAGE SECTION.                                                 
001020*************************                                                 
001030 01  FILLER                      PIC X(24) VALUE                          
001040     "** PROGRAM TDEVREGL **".                                            
001050*                                                                         
001060 01  WK-C-FILE-STATUS             PIC X(02) VALUE SPACES.                 
001070     88  WK-C-SUCCESSFUL                   VALUE "00".                    
001080     88  WK-C-END-OF-FILE                  VALUE "10".                    
001090*                                                                         
001100 01  WK-C-WORK-AREA.                                                      
001110     05  WK-C-EOF-SWITCH          PIC X(01) VALUE "N".                    
001120         88  WK-C-ALL-READ                 VALUE "Y".                     
001130     05  FILLER                   PIC X(10).                              
001140*                                                                         
001150 01  WS-RUN-DATE.                                                         
001160     05  WS-RUN-DATE-YMD          PIC 9(06).                              
001170 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
001180     05  WS-RUN-DATE-YY           PIC 9(02).                              
001190     05  WS-RUN-DATE-MM           PIC 9(02).                              
001200     05  WS-RUN-DATE-DD           PIC 9(02).                              
001210*                                                                         
001220 01  WS-REG-REC-WORK               PIC X(190).                            
001230 01  WS-REG-REC-FIELDS REDEFINES WS-REG-REC-WORK.                         
001240     05  WS-REG-CATEGORY          PIC X(30).                              
001250     05  WS-REG-TECHNAME          PIC X(30).                              
001260     05  WS-REG-RULETYPE          PIC X(10).                              
001270     05  WS-REG-RULEVALUE         PIC X(118).                             
001280     05  FILLER                   PIC X(02).                              
001290*                                                                         
001300 01  WS-RULEVALUE-ALPHA           PIC X(118).                             
001310 01  WS-RULEVALUE-NUMCHK REDEFINES WS-RULEVALUE-ALPHA.                    
001320     05  WS-RULEVALUE-NUM         PIC 9(03).                              
001330     05  FILLER                   PIC X(115).                             
001340*                                                                         
001350 01  WK-N-COUNTERS.                                                       
001360     05  WK-N-ROW-COUNT           PIC 9(05) COMP.                         
001370     05  WK-N-OUTER-IDX           PIC 9(05) COMP.                         
001380     05  WK-N-INNER-IDX           PIC 9(05) COMP.                         
001390     05  WK-N-TABLE-MAX           PIC 9(05) COMP VALUE 2000.              
001400*                                                                         
001410 EJECT                                                                    
001420*****************                                                         
001430 LINKAGE SECTION.                                                         
001440*****************                                                         
001450 01  TDE-REGL-PARM.                                                       
001460     05  TDE-REGL-ABEND-FLAG      PIC X(01).                              
001470         88  TDE-REGL-ABENDED             VALUE "Y".                      
001480     05  TDE-REGL-COUNT           PIC 9(05) COMP.                         
001490     05  TDE-REGL-TABLE OCCURS 2000 TIMES                                 
001500                        INDEXED BY TDE-REGL-IDX.                          
001510         10  TDE-REGL-CATEGORY      PIC X(30).                            
001520         10  TDE-REGL-TECHNAME      PIC X(30).                            
001530         10  TDE-REGL-RULETYPE      PIC X(10).                            
001540         10  TDE-REGL-RULEVALUE     PIC X(118).                           
001550         10  TDE-REGL-PYEXT-FLAG    PIC X(01).                            
001560         10  TDE-REGL-JAVAEXT-FLAG  PIC X(01).                            
001570*                                                                         
001580 EJECT                                                                    
001590**************************************************                        
001600 PROCEDURE DIVISION USING TDE-REGL-PARM.                                  
001610**************************************************                        
001620 MAIN-MODULE.                                                             
001630     MOVE "N" TO TDE-REGL-ABEND-FLAG.                                     
001640     MOVE ZERO TO TDE-REGL-COUNT.                                         
001650     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001660*                                                                         
001670     PERFORM A000-LOAD-REGISTRY-TABLE                                     
001680        THRU A099-LOAD-REGISTRY-TABLE-EX.                                 
001690     IF NOT TDE-REGL-ABENDED                                              
001700        PERFORM D000-STAMP-VETO-FLAGS                                     
001710           THRU D099-STAMP-VETO-FLAGS-EX                                  
001720     END-IF.                                                              
001730     PERFORM Z000-END-PROGRAM-ROUTINE                                     
001740        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
001750     GOBACK.                                                              
001760*                                                                         
001770*----------------------------------------------------------------*        
001780 A000-LOAD-REGISTRY-TABLE.                                                
001790*----------------------------------------------------------------*        
001800     OPEN INPUT TDEREGF.                                                  
001810     IF NOT WK-C-SUCCESSFUL                                               
001820        DISPLAY "TDEVREGL - OPEN FILE ERROR - TDEREGF"                    
001830        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
001840        MOVE "Y" TO TDE-REGL-ABEND-FLAG                                   
001850        GO TO A099-LOAD-REGISTRY-TABLE-EX                                 
001860     END-IF.                                                              
001870*                                                                         
001880     PERFORM B000-READ-NEXT-ROW                                           
001890        THRU B099-READ-NEXT-ROW-EX                                        
001900        UNTIL WK-C-ALL-READ                                               
001910           OR TDE-REGL-ABENDED.                                           
001920*                                                                         
001930     CLOSE TDEREGF.                                                       
001940*                                                                         
001950 A099-LOAD-REGISTRY-TABLE-EX.                                             
001960     EXIT.                                                                
001970*                                                                         
001980*----------------------------------------------------------------*        
001990 B000-READ-NEXT-ROW.                                                      
002000*----------------------------------------------------------------*        
002010     READ TDEREGF INTO WS-REG-REC-WORK                                    
002020        AT END                                                            
002030           MOVE "Y" TO WK-C-EOF-SWITCH                                    
002040        NOT AT END                                                        
002050           PERFORM C000-STORE-ROW                                         
002060              THRU C099-STORE-ROW-EX                                      
002070     END-READ.                                                            
002080*                                                                         
002090 B099-READ-NEXT-ROW-EX.                                                   
002100     EXIT.                                                                
002110*                                                                         
002120*----------------------------------------------------------------*        
002130 C000-STORE-ROW.                                                          
002140*----------------------------------------------------------------*        
002150     ADD 1 TO WK-N-ROW-COUNT.                                             
002160     IF WK-N-ROW-COUNT > WK-N-TABLE-MAX                                   
002170        DISPLAY "TDEVREGL - REGISTRY TABLE OVERFLOW AT "                  
002180           WK-N-ROW-COUNT                                                 
002190        MOVE "Y" TO TDE-REGL-ABEND-FLAG                                   
002200        GO TO C099-STORE-ROW-EX                                           
002210     END-IF.                                                              
002220*                                                                         
002230     SET TDE-REGL-IDX TO WK-N-ROW-COUNT.                                  
002240     MOVE WS-REG-CATEGORY  TO TDE-REGL-CATEGORY(TDE-REGL-IDX).            
002250     MOVE WS-REG-TECHNAME  TO TDE-REGL-TECHNAME(TDE-REGL-IDX).            
002260     MOVE WS-REG-RULETYPE  TO TDE-REGL-RULETYPE(TDE-REGL-IDX).            
002270     MOVE WS-REG-RULEVALUE TO TDE-REGL-RULEVALUE(TDE-REGL-IDX).           
002280     MOVE "N" TO TDE-REGL-PYEXT-FLAG(TDE-REGL-IDX).                       
002290     MOVE "N" TO TDE-REGL-JAVAEXT-FLAG(TDE-REGL-IDX).                     
002300     MOVE WK-N-ROW-COUNT TO TDE-REGL-COUNT.                               
002310*                                                                         
002320 C099-STORE-ROW-EX.                                                       
002330     EXIT.                                                                
002340*                                                                         
002350*----------------------------------------------------------------*        
002360 D000-STAMP-VETO-FLAGS.                                                   
002370*----------------------------------------------------------------*        
002380*    FOR EVERY ROW, LOOK ACROSS THE WHOLE TABLE FOR A SIBLING             
002390*    EXTENSION ROW (SAME CATEGORY/TECHNAME) OF ".PY" OR ".JAVA"           
002400*    AND STAMP THE RESULT ONTO THE ROW - TDEVREL USES THIS SO             
002410*    THE VETO CAN BE CHECKED WITHOUT RE-SCANNING THE TABLE.               
002420*----------------------------------------------------------------*        
002430     PERFORM D010-STAMP-ONE-OUTER-ROW                                     
002440        THRU D019-STAMP-ONE-OUTER-ROW-EX                                  
002450        VARYING WK-N-OUTER-IDX FROM 1 BY 1                                
002460        UNTIL WK-N-OUTER-IDX > TDE-REGL-COUNT.                            
002470*                                                                         
002480 D099-STAMP-VETO-FLAGS-EX.                                                
002490     EXIT.                                                                
002500*                                                                         
002510*----------------------------------------------------------------*        
002520 D010-STAMP-ONE-OUTER-ROW.                                                
002530*----------------------------------------------------------------*        
002540     SET TDE-REGL-IDX TO WK-N-OUTER-IDX.                                  
002550     PERFORM D020-CHECK-ONE-INNER-ROW                                     
002560        THRU D029-CHECK-ONE-INNER-ROW-EX                                  
002570        VARYING WK-N-INNER-IDX FROM 1 BY 1                                
002580        UNTIL WK-N-INNER-IDX > TDE-REGL-COUNT.                            
002590*                                                                         
002600 D019-STAMP-ONE-OUTER-ROW-EX.                                             
002610     EXIT.                                                                
002620*                                                                         
002630*----------------------------------------------------------------*        
002640 D020-CHECK-ONE-INNER-ROW.                                                
002650*----------------------------------------------------------------*        
002660     IF TDE-REGL-CATEGORY(WK-N-INNER-IDX) =                               
002670           TDE-REGL-CATEGORY(WK-N-OUTER-IDX)                              
002680        AND TDE-REGL-TECHNAME(WK-N-INNER-IDX) =                           
002690           TDE-REGL-TECHNAME(WK-N-OUTER-IDX)                              
002700        AND TDE-REGL-RULETYPE(WK-N-INNER-IDX) = "EXT"                     
002710        IF TDE-REGL-RULEVALUE(WK-N-INNER-IDX)(1:3) = ".py"                
002720           MOVE "Y" TO TDE-REGL-PYEXT-FLAG(WK-N-OUTER-IDX)                
002730        END-IF                                                            
002740        IF TDE-REGL-RULEVALUE(WK-N-INNER-IDX)(1:5) = ".java"              
002750           MOVE "Y" TO TDE-REGL-JAVAEXT-FLAG(WK-N-OUTER-IDX)              
002760        END-IF                                                            
002770     END-IF.                                                              
002780*                                                                         
002790 D029-CHECK-ONE-INNER-ROW-EX.                                             
002800     EXIT.                                                                
002810*                                                                         
002820*----------------------------------------------------------------*        
002830 Y900-ABNORMAL-TERMINATION.                                               
002840*----------------------------------------------------------------*        
002850     MOVE "Y" TO TDE-REGL-ABEND-FLAG.                                     
002860     PERFORM Z000-END-PROGRAM-ROUTINE                                     
002870        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
002880     GOBACK.                                                              
002890*                                                                         
002900*----------------------------------------------------------------*        
002910 Z000-END-PROGRAM-ROUTINE.                                                
002920*----------------------------------------------------------------*        
002930     IF WK-C-SUCCESSFUL OR WK-C-END-OF-FILE                               
002940        CLOSE TDEREGF                                                     
002950     END-IF.                                                              
002960*                                                                         
002970 Z099-END-PROGRAM-ROUTINE-EX.                                             
002980     EXIT.                                                                
002990*                                                                         
003000******************************************************************        
003010*************** END OF PROGRAM SOURCE  TDEVREGL *****************         
003020******************************************************************        
