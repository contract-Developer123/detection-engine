000100*    TDEREG.cpybk                                                         
000110*****************************************************************         
000120* AMENDMENT HISTORY:                                                      
000130*****************************************************************         
000140* DSCV03 14/05/2024 ACNWTL - DETECTION ENGINE BATCH R3                    
000150*                  - PROJ#DSCV - TECHNOLOGY DETECTION ENGINE              
000160*                  - Flattened the registry table from the old            
000170*                    4-file set (ext/build/indicator/content) into        
000180*                    one rule-type-keyed record so RegistryLoader         
000190*                    can load it with a single sequential read.           
000200*****************************************************************         
000210* DSCV01 02/02/2024 ACNRTN - INITIAL VERSION                              
000220*****************************************************************         
000230*                                                                         
000240 01  TDE-REG-RECORD.                                                      
000250*   I-O FORMAT:TDEREGR  FROM FILE TDEREGF   OF LIBRARY DETECLIB           
000260*                                                                         
000270     05  TDE-REG-CATEGORY          PIC X(30).                             
000280*                        CATEGORY NAME - ONE OF THE 7 FIXED               
000290*                        CATEGORIES (LANGUAGES, FRAMEWORKS,               
000300*                        RUNTIMES, CLOUD_SDKS, DATABASES,                 
000310*                        CONTAINERS, INFRASTRUCTURE_AS_CODE)              
000320     05  TDE-REG-TECHNAME          PIC X(30).                             
000330*                        TECHNOLOGY IDENTIFIER, E.G. JAVA, SPRING         
000340     05  TDE-REG-RULETYPE          PIC X(10).                             
000350         88  TDE-REG-IS-EXT              VALUE "EXT".                     
000360         88  TDE-REG-IS-BLDFILE          VALUE "BLDFILE".                 
000370         88  TDE-REG-IS-INDFILE          VALUE "INDFILE".                 
000380         88  TDE-REG-IS-INDTEXT          VALUE "INDTEXT".                 
000390*                        RULE TYPE - EXT/BLDFILE/INDFILE/INDTEXT          
000400     05  TDE-REG-RULEVALUE         PIC X(118).                            
000410*                        RULE VALUE - EXTENSION, BUILD-FILE NAME,         
000420*                        FILE-INDICATOR NAME, OR CONTENT-INDICATOR        
000430*                        TEXT, DEPENDING ON TDE-REG-RULETYPE ABOVE        
000440     05  FILLER                    PIC X(02).                             
000450*                        RESERVED FOR FUTURE RULE-TYPE EXPANSION          
