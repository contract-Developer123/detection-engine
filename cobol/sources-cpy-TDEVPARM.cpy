000100*      TDEVPARM.CPYBK                                                     
000110*      SHARED LINKAGE-SECTION PARAMETER AREA FOR THE DETECTION            
000120*      ENGINE CALL CHAIN (TDEVRULE/TDEVREL/TDEVVERX/TDEXDOCK/             
000130*      TDEXCIND/TDEVCLNV/TDEVIGNR).  EACH CALLED PROGRAM OVERLAYS         
000140*      THE ONE BASE AREA WITH ITS OWN VIEW - ONE FIXED-SIZE WORK          
000150*      AREA REDEFINED PER CALLER, RATHER THAN FIVE SEPARATE RECORDS.      
000160*****************************************************************         
000170* MODIFICATION HISTORY                                          *         
000180*****************************************************************         
000190* TAG   DATE    DEV   DESCRIPTION                               *         
000200*------ ------- ------ ---------------------------------------- *         
000210* DSCV05 22/07/24 ACNWTL - Added TDE-REL-PYEXT-FLAG/JAVAEXT-FLAG *        
000220*                      for the MAVEN/GRADLE/PYTHON extension     *        
000230*                      veto rule (carried on the registry table  *        
000240*                      row by TDEVREGL's 2nd load pass).         *        
000250*---------------------------------------------------------------*         
000260* DSCV01 02/02/24 ACNRTN - INITIAL VERSION                      *         
000270*****************************************************************         
000280 01 TDE-PARM-AREA                PIC X(2500).                             
000290*                                                                         
000300* VIEW 1 - APPLYRULES (TDEVRULE) - ONE (FILE,REGISTRY-ROW) CHECK          
000310     05 TDE-PARM-RULECHK REDEFINES TDE-PARM-AREA.                         
000320         10 TDE-RUL-FILENAME      PIC X(60).                              
000330         10 TDE-RUL-FILEPATH      PIC X(200).                             
000340         10 TDE-RUL-CONTENT       PIC X(1998).                            
000350         10 TDE-RUL-RULETYPE      PIC X(10).                              
000360         10 TDE-RUL-RULEVALUE     PIC X(118).                             
000370         10 TDE-RUL-MATCHED       PIC X(01).                              
000380             88 TDE-RUL-IS-MATCHED      VALUE "Y".                        
000390             88 TDE-RUL-NOT-MATCHED     VALUE "N".                        
000400         10 TDE-RUL-DIALECT       PIC X(10).                              
000410         10 FILLER                PIC X(103).                             
000420*                                                                         
000430* VIEW 2 - VERSION EXTRACTORS (TDEVVERX/TDEXDOCK/TDEXCIND)                
000440     05 TDE-PARM-VEREXT REDEFINES TDE-PARM-AREA.                          
000450         10 TDE-VER-DIALECT       PIC X(10).                              
000460         10 TDE-VER-TECHNAME      PIC X(30).                              
000470         10 TDE-VER-FILENAME      PIC X(60).                              
000480         10 TDE-VER-CONTENT       PIC X(1998).                            
000490         10 TDE-VER-RESULT        PIC X(60).                              
000500         10 FILLER                PIC X(342).                             
000510*                                                                         
000520* VIEW 3 - RELEVANCE FILTER (TDEVREL)                                     
000530     05 TDE-PARM-RELEV REDEFINES TDE-PARM-AREA.                           
000540         10 TDE-REL-PROJTYPE      PIC X(10).                              
000550         10 TDE-REL-TECHNAME      PIC X(30).                              
000560         10 TDE-REL-PYEXT-FLAG    PIC X(01).                              
000570         10 TDE-REL-JAVAEXT-FLAG  PIC X(01).                              
000580         10 TDE-REL-RESULT        PIC X(01).                              
000590             88 TDE-REL-IS-RELEVANT     VALUE "Y".                        
000600             88 TDE-REL-NOT-RELEVANT    VALUE "N".                        
000610         10 FILLER                PIC X(2457).                            
000620*                                                                         
000630* VIEW 4 - CLEANVERSION (TDEVCLNV)                                        
000640     05 TDE-PARM-CLEAN REDEFINES TDE-PARM-AREA.                           
000650         10 TDE-CLN-RAWVER        PIC X(60).                              
000660         10 TDE-CLN-CLEANVER      PIC X(60).                              
000670         10 FILLER                PIC X(2380).                            
000680*                                                                         
000690* VIEW 5 - IGNORED-PATH RULE (TDEVIGNR)                                   
000700     05 TDE-PARM-IGNORE REDEFINES TDE-PARM-AREA.                          
000710         10 TDE-IGN-FILEPATH      PIC X(200).                             
000720         10 TDE-IGN-RESULT        PIC X(01).                              
000730             88 TDE-IGN-IS-IGNORED      VALUE "Y".                        
000740             88 TDE-IGN-NOT-IGNORED     VALUE "N".                        
000750         10 FILLER                PIC X(2299).                            
