000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVPTYP.                                                
000140 AUTHOR.         MATILDA WEE TL.                                          
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   10 JUL 1989.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*                                                                         
000200*DESCRIPTION :  CALLED ROUTINE - DECIDES THE PROJECT TYPE (MAVEN/         
000210*               GRADLE/NODE/PYTHON/DOTNET/UNKNOWN) FOR ONE SCAN RU        
000220*               FROM A SET OF ROOT-LEVEL MARKER-FILE FLAGS PASSED         
000230*               IN BY THE CALLER.  RESULT IS USED ONCE PER RUN BY         
000240*               THE RELEVANCE FILTER (TDEVREL).                           
000250*                                                                         
000260*================================================================         
000270* HISTORY OF MODIFICATION:                                                
000280*================================================================         
000290* MOD.#  INIT     DATE        DESCRIPTION                                 
000300* ------ -------- ----------  -----------------------------------         
000310* -      MWT      10/07/1989  INITIAL VERSION - CALLED ROUTINE TO         
000320*                              CHECK BANK ACCOUNT TABLE (TABLE-F).        
000330*----------------------------------------------------------------*        
000340* SIT041 TYK      30/04/1993  REM ADD SECONDARY LOOK-UP WHEN FIRST        
000350*                              KEY ATTEMPT IS NOT FOUND.                  
000360*----------------------------------------------------------------*        
000370* Y2K003 DSL      11/09/1998  YEAR 2000 - NO DATE FIELDS ON THIS          
000380*                              ROUTINE, REVIEWED AND SIGNED OFF.          
000390*----------------------------------------------------------------*        
000400* DSCV01 ACNRTN   05/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION            
000410*                              ENGINE.  REBUILT AS PROJECT-TYPE           
000420*                              DECISION ROUTINE - NO LONGER A             
000430*                              FILE LOOK-UP, PURE FLAG CASCADE IN         
000440*                              THE FIXED PRIORITY ORDER REQUIRED          
000450*                              BY THE DETECTION SERVICE.                  
000460*----------------------------------------------------------------*        
000470 EJECT                                                                    
000480**********************                                                    
000490 ENVIRONMENT DIVISION.                                                    
000500**********************                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.  IBM-AS400.                                             
000530 OBJECT-COMPUTER.  IBM-AS400.                                             
000540 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000550*                                                                         
000560 EJECT                                                                    
000570***************                                                           
000580 DATA DIVISION.                                                           
000590***************                                                           
000600*************************                                                 
000610 WORKING-STORAGE SECTION.                                                 
000620*************************                                                 
000630 01  FILLER                      PIC X(24) VALUE                          
000640     "** PROGRAM TDEVPTYP **".                                            
000650*                                                                         
000660 01  WS-RUN-DATE.                                                         
000670     05  WS-RUN-DATE-YMD          PIC 9(06).                              
000680 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000690     05  WS-RUN-DATE-YY           PIC 9(02).                              
000700     05  WS-RUN-DATE-MM           PIC 9(02).                              
000710     05  WS-RUN-DATE-DD           PIC 9(02).                              
000720*                                                                         
000730 01  WS-RESULT-TABLE.                                                     
000740     05  WS-RESULT-MAVEN          PIC X(10) VALUE "MAVEN".                
000750     05  WS-RESULT-GRADLE         PIC X(10) VALUE "GRADLE".               
000760     05  WS-RESULT-NODE           PIC X(10) VALUE "NODE".                 
000770     05  WS-RESULT-PYTHON         PIC X(10) VALUE "PYTHON".               
000780     05  WS-RESULT-DOTNET         PIC X(10) VALUE "DOTNET".               
000790     05  WS-RESULT-UNKNOWN        PIC X(10) VALUE "UNKNOWN".              
000800 01  WS-RESULT-TABLE-R REDEFINES WS-RESULT-TABLE.                         
000810     05  WS-RESULT-ENTRY OCCURS 6 TIMES PIC X(10).                        
000820*                                                                         
000830 01  WK-N-COUNTERS.                                                       
000840     05  WK-N-MATCH-IDX           PIC 9(02) COMP.                         
000850*                                                                         
000860 01  WS-PTYP-INPUT-ECHO           PIC X(05).                              
000870 01  WS-PTYP-INPUT-ECHO-R REDEFINES WS-PTYP-INPUT-ECHO.                   
000880     05  WS-PTYP-ECHO-POM         PIC X(01).                              
000890     05  WS-PTYP-ECHO-GRADLE      PIC X(01).                              
000900     05  WS-PTYP-ECHO-PKGJSON     PIC X(01).                              
000910     05  WS-PTYP-ECHO-PYTHON      PIC X(01).                              
000920     05  WS-PTYP-ECHO-DOTNET      PIC X(01).                              
000930*                                                                         
000940 EJECT                                                                    
000950*****************                                                         
000960 LINKAGE SECTION.                                                         
000970*****************                                                         
000980     COPY TDEPTYP.                                                        
000990*                                                                         
001000 EJECT                                                                    
001010**************************************************                        
001020 PROCEDURE DIVISION USING TDE-PTYP.                                       
001030**************************************************                        
001040 MAIN-MODULE.                                                             
001050     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001060     PERFORM A000-DECIDE-PROJECT-TYPE                                     
001070        THRU A099-DECIDE-PROJECT-TYPE-EX.                                 
001080     GOBACK.                                                              
001090*                                                                         
001100*----------------------------------------------------------------*        
001110 A000-DECIDE-PROJECT-TYPE.                                                
001120*----------------------------------------------------------------*        
001130*    FIRST MATCHING MARKER WINS - SAME FIXED ORDER THE ORIGINAL           
001140*    DETECTION SERVICE PROBED FOR: POM.XML, THEN BUILD.GRADLE(.KTS        
001150*    THEN PACKAGE.JSON, THEN THE PYTHON MARKERS, THEN *.CSPROJ/.SL        
001160*----------------------------------------------------------------*        
001170     MOVE WS-RESULT-UNKNOWN TO TDE-PTYP-RESULT.                           
001180     MOVE TDE-PTYP-HASPOM     TO WS-PTYP-ECHO-POM.                        
001190     MOVE TDE-PTYP-HASGRADLE  TO WS-PTYP-ECHO-GRADLE.                     
001200     MOVE TDE-PTYP-HASPKGJSON TO WS-PTYP-ECHO-PKGJSON.                    
001210     MOVE TDE-PTYP-HASPYTHON  TO WS-PTYP-ECHO-PYTHON.                     
001220     MOVE TDE-PTYP-HASDOTNET  TO WS-PTYP-ECHO-DOTNET.                     
001230     DISPLAY "TDEVPTYP - MARKER FLAGS " WS-PTYP-INPUT-ECHO.               
001240*                                                                         
001250     IF TDE-PTYP-HASPOM = "Y"                                             
001260        MOVE WS-RESULT-MAVEN TO TDE-PTYP-RESULT                           
001270        GO TO A099-DECIDE-PROJECT-TYPE-EX                                 
001280     END-IF.                                                              
001290     IF TDE-PTYP-HASGRADLE = "Y"                                          
001300        MOVE WS-RESULT-GRADLE TO TDE-PTYP-RESULT                          
001310        GO TO A099-DECIDE-PROJECT-TYPE-EX                                 
001320     END-IF.                                                              
001330     IF TDE-PTYP-HASPKGJSON = "Y"                                         
001340        MOVE WS-RESULT-NODE TO TDE-PTYP-RESULT                            
001350        GO TO A099-DECIDE-PROJECT-TYPE-EX                                 
001360     END-IF.                                                              
001370     IF TDE-PTYP-HASPYTHON = "Y"                                          
001380        MOVE WS-RESULT-PYTHON TO TDE-PTYP-RESULT                          
001390        GO TO A099-DECIDE-PROJECT-TYPE-EX                                 
001400     END-IF.                                                              
001410     IF TDE-PTYP-HASDOTNET = "Y"                                          
001420        MOVE WS-RESULT-DOTNET TO TDE-PTYP-RESULT                          
001430        GO TO A099-DECIDE-PROJECT-TYPE-EX                                 
001440     END-IF.                                                              
001450*                                                                         
001460 A099-DECIDE-PROJECT-TYPE-EX.                                             
001470     EXIT.                                                                
001480*                                                                         
001490******************************************************************        
001500*************** END OF PROGRAM SOURCE  TDEVPTYP *****************         
001510******************************************************************        
