000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVREL.                                                 
000140 AUTHOR.         ACCENTURE.                                               
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   02 SEP 1988.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION : CALLED ROUTINE - THE ECOSYSTEM-RELEVANCE FILTER.           
000200*              CHECKS WHETHER ONE TECHNOLOGY NAME IS A MEMBER OF          
000210*              THE FIXED PYTHON/JAVA/NODE/.NET ECOSYSTEM TABLE            
000220*              THAT APPLIES TO THE PROJECT TYPE PASSED IN, THEN           
000230*              APPLIES THE MAVEN/GRADLE/PYTHON EXTENSION-VETO             
000240*              CHECK.  CALLED BY TDEVSCAN.                                
000250*                                                                         
000260*    RETURN STATUS:                                                       
000270*    Y - TECHNOLOGY IS RELEVANT TO THE PROJECT TYPE                       
000280*    N - TECHNOLOGY IS NOT RELEVANT, OR VETOED BY EXTENSION               
000290*                                                                         
000300*=================================================================        
000310* HISTORY OF MODIFICATION:                                                
000320*=================================================================        
000330* MOD.#  INIT     DATE        DESCRIPTION                                 
000340* ------ -------- ----------  ----------------------------------          
000350* -      ACCENTURE 13/02/2017 MAJOR REWRITE - STP LIMIT CHECK BY          
000360*                              ACCOUNT, CIF AND SEGMENT.                  
000370*-----------------------------------------------------------------        
000380* SIT088 VENADG   19/03/2019  REM ADD CIF-LEVEL OVERRIDE LOOK-UP.         
000390*-----------------------------------------------------------------        
000400* DSCV01 ACNRTN   08/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION            
000410*                              ENGINE.  REBUILT AS THE RELEVANCE          
000420*                              FILTER (ISTECHRELEVANTTOPROJECT) -         
000430*                              NO FILES, PURE TABLE-MEMBERSHIP            
000440*                              CHECK AGAINST THE 4 FIXED ECOSYSTEM        
000450*                              SETS, GATED BY PROJECT-TYPE.               
000460*-----------------------------------------------------------------        
000470* DSCV05 ACNWTL   22/07/2024  PROJ#DSCV - ADD THE EXTENSION-VETO          
000480*                              CHECK (PYEXT-FLAG/JAVAEXT-FLAG,            
000490*                              STAMPED ONTO THE REGISTRY ROW BY           
000500*                              TDEVREGL) FOR MAVEN/GRADLE/PYTHON          
000510*                              PROJECTS.  NOTE - THE ORIGINAL LOGI        
000520*                              ALSO CHECKED .JS/.TS EXTENSIONS FOR        
000530*                              JAVA/PYTHON PROJECTS BUT TOOK NO           
000540*                              EXCLUSION ACTION (DEAD BRANCH) - NO        
000560*-----------------------------------------------------------------        
000570*                                                                         
000580 EJECT                                                                    
000590 ENVIRONMENT DIVISION.                                                    
000600********************                                                      
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER. IBM-AS400.                                              
000630 OBJECT-COMPUTER. IBM-AS400.                                              
000640 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
000650*                                                                         
000660 DATA DIVISION.                                                           
000670***************                                                           
000680 WORKING-STORAGE SECTION.                                                 
000690*************************                                                 
000700 01  FILLER                       PIC X(24) VALUE                         
000710     "** PROGRAM TDEVREL  **".                                            
000720*                                                                         
000730 01  WS-RUN-DATE.                                                         
000740     05  WS-RUN-DATE-YMD           PIC 9(06).                             
000750 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000760     05  WS-RUN-DATE-YY            PIC 9(02).                             
000770     05  WS-RUN-DATE-MM            PIC 9(02).                             
000780     05  WS-RUN-DATE-DD            PIC 9(02).                             
000790*                                                                         
000800 01  WS-LC-TECHNAME                PIC X(30).                             
000810*                                                                         
000820 01  WS-PYTHON-TECHS-TBL.                                                 
000830     05  FILLER  PIC X(15) VALUE "python".                                
000840     05  FILLER  PIC X(15) VALUE "django".                                
000850     05  FILLER  PIC X(15) VALUE "flask".                                 
000860     05  FILLER  PIC X(15) VALUE "fastapi".                               
000870     05  FILLER  PIC X(15) VALUE "pytest".                                
000880     05  FILLER  PIC X(15) VALUE "pip".                                   
000890     05  FILLER  PIC X(15) VALUE "virtualenv".                            
000900     05  FILLER  PIC X(15) VALUE "conda".                                 
000910     05  FILLER  PIC X(15) VALUE "poetry".                                
000920     05  FILLER  PIC X(15) VALUE "numpy".                                 
000930     05  FILLER  PIC X(15) VALUE "pandas".                                
000940 01  WS-PYTHON-TECHS-R REDEFINES WS-PYTHON-TECHS-TBL.                     
000950     05  WS-PYTHON-ENTRY OCCURS 11 TIMES                                  
000960                         INDEXED BY WS-PY-IDX      PIC X(15).             
000970*                                                                         
000980 01  WS-JAVA-TECHS-TBL.                                                   
000990     05  FILLER  PIC X(15) VALUE "java".                                  
001000     05  FILLER  PIC X(15) VALUE "maven".                                 
001010     05  FILLER  PIC X(15) VALUE "gradle".                                
001020     05  FILLER  PIC X(15) VALUE "spring".                                
001030     05  FILLER  PIC X(15) VALUE "springboot".                            
001040     05  FILLER  PIC X(15) VALUE "hibernate".                             
001050     05  FILLER  PIC X(15) VALUE "junit".                                 
001060     05  FILLER  PIC X(15) VALUE "testng".                                
001070     05  FILLER  PIC X(15) VALUE "tomcat".                                
001080     05  FILLER  PIC X(15) VALUE "jetty".                                 
001090 01  WS-JAVA-TECHS-R REDEFINES WS-JAVA-TECHS-TBL.                         
001100     05  WS-JAVA-ENTRY OCCURS 10 TIMES                                    
001110                       INDEXED BY WS-JV-IDX        PIC X(15).             
001120*                                                                         
001130 01  WS-NODE-TECHS-TBL.                                                   
001140     05  FILLER  PIC X(15) VALUE "node_runtime".                          
001150     05  FILLER  PIC X(15) VALUE "npm".                                   
001160     05  FILLER  PIC X(15) VALUE "yarn".                                  
001170     05  FILLER  PIC X(15) VALUE "react".                                 
001180     05  FILLER  PIC X(15) VALUE "vue".                                   
001190     05  FILLER  PIC X(15) VALUE "angular".                               
001200     05  FILLER  PIC X(15) VALUE "express".                               
001210     05  FILLER  PIC X(15) VALUE "next".                                  
001220     05  FILLER  PIC X(15) VALUE "webpack".                               
001230     05  FILLER  PIC X(15) VALUE "typescript".                            
001240     05  FILLER  PIC X(15) VALUE "javascript".                            
001250 01  WS-NODE-TECHS-R REDEFINES WS-NODE-TECHS-TBL.                         
001260     05  WS-NODE-ENTRY OCCURS 11 TIMES                                    
001270                       INDEXED BY WS-ND-IDX        PIC X(15).             
001280*                                                                         
001290 01  WS-DOTNET-TECHS-TBL.                                                 
001300     05  FILLER  PIC X(15) VALUE "dotnet".                                
001310     05  FILLER  PIC X(15) VALUE "csharp".                                
001320     05  FILLER  PIC X(15) VALUE "aspnet".                                
001330     05  FILLER  PIC X(15) VALUE "nuget".                                 
001340     05  FILLER  PIC X(15) VALUE "msbuild".                               
001350 01  WS-DOTNET-TECHS-R REDEFINES WS-DOTNET-TECHS-TBL.                     
001360     05  WS-DOTNET-ENTRY OCCURS 5 TIMES                                   
001370                         INDEXED BY WS-DN-IDX      PIC X(15).             
001380*                                                                         
001390 01  WS-FOUND-SWITCH              PIC X(01) VALUE "N".                    
001400     88  WS-FOUND                         VALUE "Y".                      
001410     88  WS-NOT-FOUND                     VALUE "N".                      
001420*                                                                         
001430 01  WK-N-COUNTERS.                                                       
001440     05  WK-N-TBL-MAX              PIC 9(02) COMP.                        
001450*                                                                         
001460*****************                                                         
001470 LINKAGE SECTION.                                                         
001480*****************                                                         
001490     COPY TDEVPARM.                                                       
001500*                                                                         
001510 EJECT                                                                    
001520****************************************                                  
001530 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
001540****************************************                                  
001550 MAIN-MODULE.                                                             
001560     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001570     PERFORM A000-START-PROGRAM-ROUTINE                                   
001580        THRU A999-START-PROGRAM-ROUTINE-EX.                               
001590     PERFORM B000-MAIN-PROCESSING                                         
001600        THRU B999-MAIN-PROCESSING-EX.                                     
001610     GOBACK.                                                              
001620*                                                                         
001630*----------------------------------------------------------------*        
001640 A000-START-PROGRAM-ROUTINE.                                              
001650*----------------------------------------------------------------*        
001660     MOVE TDE-REL-TECHNAME TO WS-LC-TECHNAME.                             
001670     INSPECT WS-LC-TECHNAME CONVERTING                                    
001680        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001690        TO "abcdefghijklmnopqrstuvwxyz".                                  
001700     MOVE "Y" TO TDE-REL-RESULT.                                          
001710*                                                                         
001720 A999-START-PROGRAM-ROUTINE-EX.                                           
001730     EXIT.                                                                
001740*                                                                         
001750*----------------------------------------------------------------*        
001760 B000-MAIN-PROCESSING.                                                    
001770*----------------------------------------------------------------*        
001780     IF TDE-REL-PROJTYPE = "UNKNOWN" OR TDE-REL-PROJTYPE = SPACES         
001790        GO TO B999-MAIN-PROCESSING-EX                                     
001800     END-IF.                                                              
001810*                                                                         
001820     EVALUATE TDE-REL-PROJTYPE                                            
001830        WHEN "MAVEN"                                                      
001840        WHEN "GRADLE"                                                     
001850           PERFORM C010-CHECK-PYTHON-TECHS                                
001860              THRU C010-CHECK-PYTHON-TECHS-EX                             
001870           PERFORM C030-CHECK-NODE-TECHS                                  
001880              THRU C030-CHECK-NODE-TECHS-EX                               
001890           IF TDE-REL-PYEXT-FLAG = "Y"                                    
001900              MOVE "N" TO TDE-REL-RESULT                                  
001910           END-IF                                                         
001920        WHEN "PYTHON"                                                     
001930           PERFORM C020-CHECK-JAVA-TECHS                                  
001940              THRU C020-CHECK-JAVA-TECHS-EX                               
001950           PERFORM C030-CHECK-NODE-TECHS                                  
001960              THRU C030-CHECK-NODE-TECHS-EX                               
001970           IF TDE-REL-JAVAEXT-FLAG = "Y"                                  
001980              MOVE "N" TO TDE-REL-RESULT                                  
001990           END-IF                                                         
002000        WHEN "NODE"                                                       
002010           PERFORM C020-CHECK-JAVA-TECHS                                  
002020              THRU C020-CHECK-JAVA-TECHS-EX                               
002030           PERFORM C010-CHECK-PYTHON-TECHS                                
002040              THRU C010-CHECK-PYTHON-TECHS-EX                             
002050        WHEN "DOTNET"                                                     
002060           PERFORM C020-CHECK-JAVA-TECHS                                  
002070              THRU C020-CHECK-JAVA-TECHS-EX                               
002080           PERFORM C010-CHECK-PYTHON-TECHS                                
002090              THRU C010-CHECK-PYTHON-TECHS-EX                             
002100           PERFORM C030-CHECK-NODE-TECHS                                  
002110              THRU C030-CHECK-NODE-TECHS-EX                               
002120        WHEN OTHER                                                        
002130           CONTINUE                                                       
002140     END-EVALUATE.                                                        
002150*                                                                         
002160 B999-MAIN-PROCESSING-EX.                                                 
002170     EXIT.                                                                
002180*                                                                         
002190*----------------------------------------------------------------*        
002200 C010-CHECK-PYTHON-TECHS.                                                 
002210*----------------------------------------------------------------*        
002220     PERFORM C011-CHECK-ONE-PYTHON-ENTRY                                  
002230        THRU C011-CHECK-ONE-PYTHON-ENTRY-EX                               
002240        VARYING WS-PY-IDX FROM 1 BY 1                                     
002250        UNTIL WS-PY-IDX > 11.                                             
002260*                                                                         
002270 C010-CHECK-PYTHON-TECHS-EX.                                              
002280     EXIT.                                                                
002290*                                                                         
002300 C011-CHECK-ONE-PYTHON-ENTRY.                                             
002310     IF WS-PYTHON-ENTRY(WS-PY-IDX) = WS-LC-TECHNAME                       
002320        MOVE "N" TO TDE-REL-RESULT                                        
002330     END-IF.                                                              
002340*                                                                         
002350 C011-CHECK-ONE-PYTHON-ENTRY-EX.                                          
002360     EXIT.                                                                
002370*                                                                         
002380*----------------------------------------------------------------*        
002390 C020-CHECK-JAVA-TECHS.                                                   
002400*----------------------------------------------------------------*        
002410     PERFORM C021-CHECK-ONE-JAVA-ENTRY                                    
002420        THRU C021-CHECK-ONE-JAVA-ENTRY-EX                                 
002430        VARYING WS-JV-IDX FROM 1 BY 1                                     
002440        UNTIL WS-JV-IDX > 10.                                             
002450*                                                                         
002460 C020-CHECK-JAVA-TECHS-EX.                                                
002470     EXIT.                                                                
002480*                                                                         
002490 C021-CHECK-ONE-JAVA-ENTRY.                                               
002500     IF WS-JAVA-ENTRY(WS-JV-IDX) = WS-LC-TECHNAME                         
002510        MOVE "N" TO TDE-REL-RESULT                                        
002520     END-IF.                                                              
002530*                                                                         
002540 C021-CHECK-ONE-JAVA-ENTRY-EX.                                            
002550     EXIT.                                                                
002560*                                                                         
002570*----------------------------------------------------------------*        
002580 C030-CHECK-NODE-TECHS.                                                   
002590*----------------------------------------------------------------*        
002600     PERFORM C031-CHECK-ONE-NODE-ENTRY                                    
002610        THRU C031-CHECK-ONE-NODE-ENTRY-EX                                 
002620        VARYING WS-ND-IDX FROM 1 BY 1                                     
002630        UNTIL WS-ND-IDX > 11.                                             
002640*                                                                         
002650 C030-CHECK-NODE-TECHS-EX.                                                
002660     EXIT.                                                                
002670*                                                                         
002680 C031-CHECK-ONE-NODE-ENTRY.                                               
002690     IF WS-NODE-ENTRY(WS-ND-IDX) = WS-LC-TECHNAME                         
002700        MOVE "N" TO TDE-REL-RESULT                                        
002710     END-IF.                                                              
002720*                                                                         
002730 C031-CHECK-ONE-NODE-ENTRY-EX.                                            
002740     EXIT.                                                                
002750*                                                                         
002760******************************************************************        
002770*************** END OF PROGRAM SOURCE  TDEVREL ******************         
002780******************************************************************        
