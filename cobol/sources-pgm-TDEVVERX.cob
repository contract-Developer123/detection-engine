000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVVERX.                                                
000140 AUTHOR.         ACCENTURE.                                               
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   11 MAR 1992.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION :  VERSION EXTRACTOR - PACKAGE.JSON / POM.XML /              
000200*               BUILD.GRADLE(.KTS) DIALECTS.  CALLED BY TDEVSCAN          
000210*               AFTER TDEVRULE REPORTS A BUILD-FILE OR FILE-              
000220*               INDICATOR MATCH FOR ONE OF THESE THREE NAMES.             
000230*                                                                         
000240*=================================================================        
000250* HISTORY OF MODIFICATION:                                                
000260*=================================================================        
000270* MOD.#  INIT     DATE        DESCRIPTION                                 
000280* ------ -------- ----------  ----------------------------------          
000290* -      ACNLWK   11/03/1992  INITIAL VERSION - GENERIC KEY/VALUE         
000300*                              LOOK-UP IN A FREE-FORM PARAMETER           
000310*                              TEXT BLOCK.                                
000320*-----------------------------------------------------------------        
000330* Y2K005 ACNLWK   21/10/1998  YEAR 2000 - NO DATE FIELDS, REVIEWED        
000340*-----------------------------------------------------------------        
000350* DSCV01 ACNRTN   12/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION            
000360*                              ENGINE.  REBUILT TO EXTRACT A              
000370*                              TECHNOLOGY VERSION OUT OF PACKAGE.         
000380*                              JSON/POM.XML/BUILD.GRADLE CONTENT.         
000390*-----------------------------------------------------------------        
000400* DSCV08 ACNWTL   09/08/2024  PROJ#DSCV - ADD THE POM.XML SPECIAL         
000410*                              CASES FOR JAVA/JDK, SPRING AND THE         
000420*                              FIXED GROUPID/ARTIFACTID LOOK-UPS          
000430*                              (REQ#DSCV-0060).                           
000440*-----------------------------------------------------------------        
000450* DSCV11 ACNRTN   11/08/2024  PROJ#DSCV - SPLIT THE POSTGRES AND          
000460*                              KUBERNETES POM.XML CASES OUT OF THE        
000470*                              GENERIC ARTIFACTID LOOK-UP INTO THEIR      
000480*                              OWN PARAGRAPHS (REQ#DSCV-0071) -           
000490*                              POSTGRES NOW RETURNS NA EXPLICITLY         
000500*                              WHEN THE DEPENDENCY HAS NO VERSION         
000510*                              TAG, AND KUBERNETES IS MATCHED AS A        
000520*                              SUBSTRING ANYWHERE IN THE FILE, NOT        
000530*                              ONLY RIGHT AFTER THE ARTIFACTID TAG.       
000540*-----------------------------------------------------------------        
000550* DSCV12 DSLPAT   10/08/2024  PROJ#DSCV - REQ#DSCV-0091 - THE             
000560*                              GENERIC ARTIFACTID LOOK-UP ONLY            
000570*                              CAUGHT AN ARTIFACTID STARTING WITH         
000580*                              THE TECH NAME.  ADDED A PARTIAL            
000590*                              (CONTAINS) MATCH STEP AND NORMALIZE        
000600*                              UNDERSCORES/BLANKS IN THE TECH NAME        
000610*                              TO HYPHENS BEFORE BOTH LOOK-UPS.           
000620*-----------------------------------------------------------------        
000630 EJECT                                                                    
000640**********************                                                    
000650 ENVIRONMENT DIVISION.                                                    
000660**********************                                                    
000670 CONFIGURATION SECTION.                                                   
000680 SOURCE-COMPUTER.  IBM-AS400.                                             
000690 OBJECT-COMPUTER.  IBM-AS400.                                             
000700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000710*                                                                         
000720***************                                                           
000730 DATA DIVISION.                                                           
000740***************                                                           
000750*************************                                                 
000760 WORKING-STORAGE SECTION.                                                 
000770*************************                                                 
000780 01  FILLER                      PIC X(24) VALUE                          
000790     "** PROGRAM TDEVVERX **".                                            
000800*                                                                         
000810 01  WS-RUN-DATE.                                                         
000820     05  WS-RUN-DATE-YMD          PIC 9(06).                              
000830 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000840     05  WS-RUN-DATE-YY           PIC 9(02).                              
000850     05  WS-RUN-DATE-MM           PIC 9(02).                              
000860     05  WS-RUN-DATE-DD           PIC 9(02).                              
000870*                                                                         
000880 01  WS-LC-CONTENT                PIC X(1998).                            
000890 01  WS-LC-CONTENT-R REDEFINES WS-LC-CONTENT.                             
000900     05  WS-LC-CONTENT-CHAR OCCURS 1998 TIMES PIC X(01).                  
000910 01  WS-LC-TECHNAME               PIC X(30).                              
000920 01  WS-LC-TECHNAME-R REDEFINES WS-LC-TECHNAME.                           
000930     05  WS-LC-TECHNAME-CHAR OCCURS 30 TIMES PIC X(01).                   
000940 01  WS-LC-TECHNAME-NORM          PIC X(30).                              
000950*                       HYPHEN-NORMALIZED COPY OF WS-LC-TECHNAME          
000960*                       USED ONLY BY D900'S ARTIFACTID LOOK-UPS           
000970*                                                                         
000980 01  WS-SEARCH-KEY                PIC X(40).                              
000990 01  WS-RAW-VALUE                 PIC X(60).                              
001000 01  WS-FOUND-SWITCH              PIC X(01) VALUE "N".                    
001010     88  WS-KEY-FOUND                      VALUE "Y".                     
001020*                                                                         
001030 01  WK-N-COUNTERS.                                                       
001040     05  WK-N-KEY-LEN              PIC 9(03) COMP.                        
001050     05  WK-N-FOUND-POS            PIC 9(04) COMP.                        
001060     05  WK-N-SCAN-POS             PIC 9(04) COMP.                        
001070     05  WK-N-QUOTE-POS            PIC 9(04) COMP.                        
001080     05  WK-N-VALUE-LEN            PIC 9(02) COMP.                        
001090     05  WK-N-SRC-IDX              PIC 9(02) COMP.                        
001100     05  WK-N-DST-IDX              PIC 9(02) COMP.                        
001110     05  WK-N-TECHNAME-LEN         PIC 9(02) COMP.                        
001120*                                                                         
001130*****************                                                         
001140 LINKAGE SECTION.                                                         
001150*****************                                                         
001160     COPY TDEVPARM.                                                       
001170*                                                                         
001180 EJECT                                                                    
001190****************************************                                  
001200 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
001210****************************************                                  
001220 MAIN-MODULE.                                                             
001230     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001240     PERFORM A000-START-PROGRAM-ROUTINE                                   
001250        THRU A999-START-PROGRAM-ROUTINE-EX.                               
001260     PERFORM B000-MAIN-PROCESSING                                         
001270        THRU B999-MAIN-PROCESSING-EX.                                     
001280     GOBACK.                                                              
001290*                                                                         
001300*----------------------------------------------------------------*        
001310 A000-START-PROGRAM-ROUTINE.                                              
001320*----------------------------------------------------------------*        
001330     MOVE TDE-VER-CONTENT  TO WS-LC-CONTENT.                              
001340     MOVE TDE-VER-TECHNAME TO WS-LC-TECHNAME.                             
001350     INSPECT WS-LC-TECHNAME CONVERTING                                    
001360        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001370        TO "abcdefghijklmnopqrstuvwxyz".                                  
001380     MOVE "NA" TO TDE-VER-RESULT.                                         
001390*                                                                         
001400 A999-START-PROGRAM-ROUTINE-EX.                                           
001410     EXIT.                                                                
001420*                                                                         
001430*----------------------------------------------------------------*        
001440 B000-MAIN-PROCESSING.                                                    
001450*----------------------------------------------------------------*        
001460     EVALUATE TDE-VER-DIALECT                                             
001470        WHEN "PKGJSON"                                                    
001480           PERFORM C000-EXTRACT-PACKAGE-JSON                              
001490              THRU C099-EXTRACT-PACKAGE-JSON-EX                           
001500        WHEN "POMXML"                                                     
001510           PERFORM D000-EXTRACT-POM-XML                                   
001520              THRU D099-EXTRACT-POM-XML-EX                                
001530        WHEN "GRADLE"                                                     
001540           PERFORM E000-EXTRACT-BUILD-GRADLE                              
001550              THRU E099-EXTRACT-BUILD-GRADLE-EX                           
001560        WHEN OTHER                                                        
001570           CONTINUE                                                       
001580     END-EVALUATE.                                                        
001590*                                                                         
001600 B999-MAIN-PROCESSING-EX.                                                 
001610     EXIT.                                                                
001620*                                                                         
001630*----------------------------------------------------------------*        
001640 C000-EXTRACT-PACKAGE-JSON.                                               
001650*----------------------------------------------------------------*        
001660*    LOOK FOR "<TECH>": "<VERSION>" ANYWHERE UNDER DEPENDENCIES           
001670*    OR DEVDEPENDENCIES - SIMPLIFIED TO A PLAIN SUBSTRING SEARCH          
001680*    OF THE QUOTED KEY, FIRST HIT WINS.  SPECIAL CASE NODE_RUNTIME        
001690*    LOOKS FOR ENGINES.NODE INSTEAD.                                      
001700*----------------------------------------------------------------*        
001710     IF WS-LC-TECHNAME = "node_runtime"                                   
001720        MOVE '"node":' TO WS-SEARCH-KEY                                   
001730        MOVE 7 TO WK-N-KEY-LEN                                            
001740     ELSE                                                                 
001750        STRING '"' DELIMITED BY SIZE                                      
001760               WS-LC-TECHNAME DELIMITED BY SPACE                          
001770               '":' DELIMITED BY SIZE                                     
001780               INTO WS-SEARCH-KEY                                         
001790        INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                       
001800           FOR CHARACTERS BEFORE SPACE                                    
001810     END-IF.                                                              
001820*                                                                         
001830     PERFORM H000-FIND-SUBSTRING                                          
001840        THRU H099-FIND-SUBSTRING-EX.                                      
001850*                                                                         
001860     IF WS-KEY-FOUND                                                      
001870        PERFORM H100-EXTRACT-QUOTED-VALUE                                 
001880           THRU H199-EXTRACT-QUOTED-VALUE-EX                              
001890        PERFORM H200-CLEAN-RAW-VALUE                                      
001900           THRU H299-CLEAN-RAW-VALUE-EX                                   
001910     END-IF.                                                              
001920*                                                                         
001930 C099-EXTRACT-PACKAGE-JSON-EX.                                            
001940     EXIT.                                                                
001950*                                                                         
001960*----------------------------------------------------------------*        
001970 D000-EXTRACT-POM-XML.                                                    
001980*----------------------------------------------------------------*        
001990*    JAVA/JDK - <JAVA.VERSION> OR THE MAVEN.COMPILER TAGS, TEXT           
002000*    RETURNED VERBATIM (NOT CLEANED).  ALL OTHER TECH NAMES FALL          
002010*    THROUGH TO THE FIXED ARTIFACTID/GROUPID LOOK-UP IN D900.             
002020*----------------------------------------------------------------*        
002030     IF WS-LC-TECHNAME(1:4) = "java"                                      
002040        OR WS-LC-TECHNAME(1:3) = "jdk"                                    
002050        MOVE "<java.version>" TO WS-SEARCH-KEY                            
002060        MOVE 14 TO WK-N-KEY-LEN                                           
002070        PERFORM H000-FIND-SUBSTRING                                       
002080           THRU H099-FIND-SUBSTRING-EX                                    
002090        IF NOT WS-KEY-FOUND                                               
002100           MOVE "<maven.compiler.source>" TO WS-SEARCH-KEY                
002110           MOVE 23 TO WK-N-KEY-LEN                                        
002120           PERFORM H000-FIND-SUBSTRING                                    
002130              THRU H099-FIND-SUBSTRING-EX                                 
002140        END-IF                                                            
002150        IF NOT WS-KEY-FOUND                                               
002160           MOVE "<maven.compiler.target>" TO WS-SEARCH-KEY                
002170           MOVE 23 TO WK-N-KEY-LEN                                        
002180           PERFORM H000-FIND-SUBSTRING                                    
002190              THRU H099-FIND-SUBSTRING-EX                                 
002200        END-IF                                                            
002210        IF WS-KEY-FOUND                                                   
002220           PERFORM H300-EXTRACT-TAG-TEXT                                  
002230              THRU H399-EXTRACT-TAG-TEXT-EX                               
002240        END-IF                                                            
002250        GO TO D099-EXTRACT-POM-XML-EX                                     
002260     END-IF.                                                              
002270*                                                                         
002280     IF WS-LC-TECHNAME(1:8) = "postgres"                                  
002290        PERFORM D700-EXTRACT-POSTGRES-ARTIFACT                            
002300           THRU D799-EXTRACT-POSTGRES-ARTIFACT-EX                         
002310        GO TO D099-EXTRACT-POM-XML-EX                                     
002320     END-IF.                                                              
002330*                                                                         
002340     IF WS-LC-TECHNAME(1:10) = "kubernetes"                               
002350        OR WS-LC-TECHNAME = "k8s"                                         
002360        PERFORM D800-EXTRACT-KUBERNETES-ARTIFACT                          
002370           THRU D899-EXTRACT-KUBERNETES-ARTIFACT-EX                       
002380        GO TO D099-EXTRACT-POM-XML-EX                                     
002390     END-IF.                                                              
002400*                                                                         
002410     IF WS-LC-TECHNAME(1:6) = "spring"                                    
002420        MOVE "spring-boot-starter-parent" TO WS-SEARCH-KEY                
002430        MOVE 26 TO WK-N-KEY-LEN                                           
002440        PERFORM H000-FIND-SUBSTRING                                       
002450           THRU H099-FIND-SUBSTRING-EX                                    
002460        IF NOT WS-KEY-FOUND                                               
002470           MOVE "org.springframework" TO WS-SEARCH-KEY                    
002480           MOVE 19 TO WK-N-KEY-LEN                                        
002490           PERFORM H000-FIND-SUBSTRING                                    
002500              THRU H099-FIND-SUBSTRING-EX                                 
002510        END-IF                                                            
002520        IF WS-KEY-FOUND                                                   
002530           PERFORM H300-EXTRACT-TAG-TEXT                                  
002540              THRU H399-EXTRACT-TAG-TEXT-EX                               
002550        END-IF                                                            
002560        GO TO D099-EXTRACT-POM-XML-EX                                     
002570     END-IF.                                                              
002580*                                                                         
002590     PERFORM D900-EXTRACT-GENERIC-ARTIFACT                                
002600        THRU D999-EXTRACT-GENERIC-ARTIFACT-EX.                            
002610*                                                                         
002620 D099-EXTRACT-POM-XML-EX.                                                 
002630     EXIT.                                                                
002640*                                                                         
002650*----------------------------------------------------------------*        
002660 D700-EXTRACT-POSTGRES-ARTIFACT.                                          
002670*----------------------------------------------------------------*        
002680*    LOOK FOR THE <ARTIFACTID>POSTGRESQL DEPENDENCY TAG.  IF IT           
002690*    IS PRESENT BUT CARRIES NO <VERSION> TAG OF ITS OWN THE               
002700*    DEPENDENCY IS PARENT-MANAGED (SPRING BOOT BOM AND SIMILAR) -         
002710*    RETURN "NA" EXPLICITLY RATHER THAN FALLING THROUGH, SO THIS          
002720*    IS DISTINGUISHABLE FROM "NO POSTGRES DEPENDENCY AT ALL."             
002730*----------------------------------------------------------------*        
002740     MOVE "<artifactid>postgresql" TO WS-SEARCH-KEY.                      
002750     MOVE 23 TO WK-N-KEY-LEN.                                             
002760     PERFORM H000-FIND-SUBSTRING                                          
002770        THRU H099-FIND-SUBSTRING-EX.                                      
002780     IF WS-KEY-FOUND                                                      
002790        MOVE "<version>" TO WS-SEARCH-KEY                                 
002800        MOVE 9 TO WK-N-KEY-LEN                                            
002810        PERFORM H000-FIND-SUBSTRING                                       
002820           THRU H099-FIND-SUBSTRING-EX                                    
002830        IF WS-KEY-FOUND                                                   
002840           PERFORM H300-EXTRACT-TAG-TEXT                                  
002850              THRU H399-EXTRACT-TAG-TEXT-EX                               
002860        ELSE                                                              
002870           MOVE "NA" TO TDE-VER-RESULT                                    
002880        END-IF                                                            
002890     END-IF.                                                              
002900*                                                                         
002910 D799-EXTRACT-POSTGRES-ARTIFACT-EX.                                       
002920     EXIT.                                                                
002930*                                                                         
002940*----------------------------------------------------------------*        
002950 D800-EXTRACT-KUBERNETES-ARTIFACT.                                        
002960*----------------------------------------------------------------*        
002970*    THE ARTIFACTID NEED NOT START WITH "KUBERNETES" - A ROW              
002980*    SUCH AS FABRIC8'S "KUBERNETES-CLIENT" MUST STILL MATCH -             
002990*    SO THE TOKEN IS LOOKED FOR ANYWHERE IN THE FILE RATHER               
003000*    THAN ONLY IMMEDIATELY AFTER THE OPENING ARTIFACTID TAG.              
003010*----------------------------------------------------------------*        
003020     MOVE "kubernetes" TO WS-SEARCH-KEY.                                  
003030     MOVE 10 TO WK-N-KEY-LEN.                                             
003040     PERFORM H000-FIND-SUBSTRING                                          
003050        THRU H099-FIND-SUBSTRING-EX.                                      
003060     IF WS-KEY-FOUND                                                      
003070        MOVE "<version>" TO WS-SEARCH-KEY                                 
003080        MOVE 9 TO WK-N-KEY-LEN                                            
003090        PERFORM H000-FIND-SUBSTRING                                       
003100           THRU H099-FIND-SUBSTRING-EX                                    
003110        IF WS-KEY-FOUND                                                   
003120           PERFORM H300-EXTRACT-TAG-TEXT                                  
003130              THRU H399-EXTRACT-TAG-TEXT-EX                               
003140        END-IF                                                            
003150     END-IF.                                                              
003160*                                                                         
003170 D899-EXTRACT-KUBERNETES-ARTIFACT-EX.                                     
003180     EXIT.                                                                
003190*                                                                         
003200*----------------------------------------------------------------*        
003210 D900-EXTRACT-GENERIC-ARTIFACT.                                           
003220*----------------------------------------------------------------*        
003230*    ALL OTHER TECH NAMES - TRIED IN THIS ORDER: (1) AN EXACT             
003240*    <ARTIFACTID> MATCH ON THE TECH NAME, NORMALIZED SO AN                
003250*    UNDERSCORE OR EMBEDDED BLANK READS AS A HYPHEN THE WAY A             
003260*    REAL POM.XML ARTIFACTID WOULD (2) A PARTIAL - CONTAINS -             
003270*    ARTIFACTID MATCH, FOR A ROW SUCH AS "SPRING-LOMBOK" WHEN             
003280*    THE TECH NAME IS JUST "LOMBOK" (REQ#DSCV-0091) (3) THE               
003290*    <TECH>.VERSION PROPERTY-STYLE TAG PAIR.                              
003300*----------------------------------------------------------------*        
003310    MOVE WS-LC-TECHNAME TO WS-LC-TECHNAME-NORM.                           
003320    PERFORM D950-FIND-TECHNAME-LEN                                        
003330       THRU D959-FIND-TECHNAME-LEN-EX.                                    
003340    IF WK-N-TECHNAME-LEN > 0                                              
003350       INSPECT WS-LC-TECHNAME-NORM(1:WK-N-TECHNAME-LEN)                   
003360          CONVERTING "_ " TO "--"                                         
003370    END-IF.                                                               
003380*                                                                         
003390    STRING '<artifactId>' DELIMITED BY SIZE                               
003400           WS-LC-TECHNAME-NORM DELIMITED BY SPACE                         
003410           INTO WS-SEARCH-KEY.                                            
003420    INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                           
003430       FOR CHARACTERS BEFORE SPACE.                                       
003440    PERFORM H000-FIND-SUBSTRING                                           
003450       THRU H099-FIND-SUBSTRING-EX.                                       
003460*                                                                         
003470    IF NOT WS-KEY-FOUND                                                   
003480       MOVE WS-LC-TECHNAME-NORM TO WS-SEARCH-KEY                          
003490       MOVE WK-N-TECHNAME-LEN TO WK-N-KEY-LEN                             
003500       PERFORM H000-FIND-SUBSTRING                                        
003510          THRU H099-FIND-SUBSTRING-EX                                     
003520    END-IF.                                                               
003530*                                                                         
003540    IF NOT WS-KEY-FOUND                                                   
003550       STRING '<' DELIMITED BY SIZE                                       
003560              WS-LC-TECHNAME DELIMITED BY SPACE                           
003570              '.version>' DELIMITED BY SIZE                               
003580              INTO WS-SEARCH-KEY                                          
003590       INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                        
003600          FOR CHARACTERS BEFORE SPACE                                     
003610       PERFORM H000-FIND-SUBSTRING                                        
003620          THRU H099-FIND-SUBSTRING-EX                                     
003630    END-IF.                                                               
003640    IF WS-KEY-FOUND                                                       
003650       PERFORM H300-EXTRACT-TAG-TEXT                                      
003660          THRU H399-EXTRACT-TAG-TEXT-EX                                   
003670    END-IF.                                                               
003680*                                                                         
003690 D999-EXTRACT-GENERIC-ARTIFACT-EX.                                        
003700    EXIT.                                                                 
003710*                                                                         
003720*----------------------------------------------------------------*        
003730 D950-FIND-TECHNAME-LEN.                                                  
003740*----------------------------------------------------------------*        
003750*    MANUAL REVERSE SCAN FOR LAST NON-BLANK POSITION - HOUSE              
003760*    CONVENTION, NO INTRINSIC FUNCTIONS USED ON THIS SUITE.               
003770*----------------------------------------------------------------*        
003780    MOVE 30 TO WK-N-TECHNAME-LEN.                                         
003790    PERFORM D951-BACK-UP-ONE                                              
003800       THRU D951-BACK-UP-ONE-EX                                           
003810       UNTIL WK-N-TECHNAME-LEN = 0                                        
003820          OR WS-LC-TECHNAME-NORM(WK-N-TECHNAME-LEN:1)                     
003830             NOT = SPACE.                                                 
003840*                                                                         
003850 D959-FIND-TECHNAME-LEN-EX.                                               
003860    EXIT.                                                                 
003870*                                                                         
003880 D951-BACK-UP-ONE.                                                        
003890    SUBTRACT 1 FROM WK-N-TECHNAME-LEN.                                    
003900*                                                                         
003910 D951-BACK-UP-ONE-EX.                                                     
003920    EXIT.                                                                 
003930*                                                                         
003940*----------------------------------------------------------------*        
003950 E000-EXTRACT-BUILD-GRADLE.                                               
003960*----------------------------------------------------------------*        
003970*    JAVA/JDK - SOURCECOMPATIBILITY OR TARGETCOMPATIBILITY                
003980*    ASSIGNMENT.  ALL OTHERS - A TECHNAME: "X.Y.Z" STYLE LINE.            
003990*----------------------------------------------------------------*        
004000     IF WS-LC-TECHNAME(1:4) = "java"                                      
004010        OR WS-LC-TECHNAME(1:3) = "jdk"                                    
004020        MOVE "sourceCompatibility" TO WS-SEARCH-KEY                       
004030        MOVE 19 TO WK-N-KEY-LEN                                           
004040        PERFORM H000-FIND-SUBSTRING                                       
004050           THRU H099-FIND-SUBSTRING-EX                                    
004060        IF NOT WS-KEY-FOUND                                               
004070           MOVE "targetCompatibility" TO WS-SEARCH-KEY                    
004080           MOVE 19 TO WK-N-KEY-LEN                                        
004090           PERFORM H000-FIND-SUBSTRING                                    
004100              THRU H099-FIND-SUBSTRING-EX                                 
004110        END-IF                                                            
004120        IF WS-KEY-FOUND                                                   
004130           PERFORM H400-EXTRACT-NUMERIC-AFTER-KEY                         
004140              THRU H499-EXTRACT-NUMERIC-AFTER-KEY-EX                      
004150        END-IF                                                            
004160        GO TO E099-EXTRACT-BUILD-GRADLE-EX                                
004170     END-IF.                                                              
004180*                                                                         
004190     STRING WS-LC-TECHNAME DELIMITED BY SPACE                             
004200            ':' DELIMITED BY SIZE                                         
004210            INTO WS-SEARCH-KEY.                                           
004220     INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                          
004230        FOR CHARACTERS BEFORE SPACE.                                      
004240     PERFORM H000-FIND-SUBSTRING                                          
004250        THRU H099-FIND-SUBSTRING-EX.                                      
004260     IF WS-KEY-FOUND                                                      
004270        PERFORM H100-EXTRACT-QUOTED-VALUE                                 
004280           THRU H199-EXTRACT-QUOTED-VALUE-EX                              
004290     END-IF.                                                              
004300*                                                                         
004310 E099-EXTRACT-BUILD-GRADLE-EX.                                            
004320     EXIT.                                                                
004330*                                                                         
004340*----------------------------------------------------------------*        
004350 H000-FIND-SUBSTRING.                                                     
004360*----------------------------------------------------------------*        
004370*    GENERIC SUBSTRING SEARCH - LOOKS FOR WS-SEARCH-KEY (LENGTH           
004380*    WK-N-KEY-LEN) ANYWHERE IN WS-LC-CONTENT.  FIRST HIT WINS.            
004390*----------------------------------------------------------------*        
004400     MOVE "N" TO WS-FOUND-SWITCH.                                         
004410     MOVE ZERO TO WK-N-FOUND-POS.                                         
004420     IF WK-N-KEY-LEN > 0                                                  
004430        PERFORM H010-CHECK-ONE-POSITION                                   
004440           THRU H010-CHECK-ONE-POSITION-EX                                
004450           VARYING WK-N-SCAN-POS FROM 1 BY 1                              
004460           UNTIL WK-N-SCAN-POS > 1998                                     
004470              OR WS-KEY-FOUND                                             
004480     END-IF.                                                              
004490*                                                                         
004500 H099-FIND-SUBSTRING-EX.                                                  
004510     EXIT.                                                                
004520*                                                                         
004530 H010-CHECK-ONE-POSITION.                                                 
004540     IF WK-N-SCAN-POS + WK-N-KEY-LEN - 1 <= 1998                          
004550        IF WS-LC-CONTENT(WK-N-SCAN-POS:WK-N-KEY-LEN) =                    
004560              WS-SEARCH-KEY(1:WK-N-KEY-LEN)                               
004570           MOVE "Y" TO WS-FOUND-SWITCH                                    
004580           MOVE WK-N-SCAN-POS TO WK-N-FOUND-POS                           
004590        END-IF                                                            
004600     END-IF.                                                              
004610*                                                                         
004620 H010-CHECK-ONE-POSITION-EX.                                              
004630     EXIT.                                                                
004640*                                                                         
004650*----------------------------------------------------------------*        
004660 H100-EXTRACT-QUOTED-VALUE.                                               
004670*----------------------------------------------------------------*        
004680*    FROM THE FOUND KEY, SKIP FORWARD TO THE NEXT QUOTE, THEN             
004690*    COPY CHARACTERS UP TO THE CLOSING QUOTE.                             
004700*----------------------------------------------------------------*        
004710     MOVE SPACES TO WS-RAW-VALUE.                                         
004720     MOVE ZERO TO WK-N-VALUE-LEN.                                         
004730     COMPUTE WK-N-QUOTE-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.              
004740     PERFORM H110-SKIP-TO-QUOTE                                           
004750        THRU H110-SKIP-TO-QUOTE-EX                                        
004760        UNTIL WK-N-QUOTE-POS > 1998                                       
004770           OR WS-LC-CONTENT(WK-N-QUOTE-POS:1) = '"'.                      
004780     ADD 1 TO WK-N-QUOTE-POS.                                             
004790     PERFORM H120-COPY-UNTIL-QUOTE                                        
004800        THRU H120-COPY-UNTIL-QUOTE-EX                                     
004810        UNTIL WK-N-QUOTE-POS > 1998                                       
004820           OR WS-LC-CONTENT(WK-N-QUOTE-POS:1) = '"'                       
004830           OR WK-N-VALUE-LEN = 60.                                        
004840*                                                                         
004850 H199-EXTRACT-QUOTED-VALUE-EX.                                            
004860     EXIT.                                                                
004870*                                                                         
004880 H110-SKIP-TO-QUOTE.                                                      
004890     ADD 1 TO WK-N-QUOTE-POS.                                             
004900*                                                                         
004910 H110-SKIP-TO-QUOTE-EX.                                                   
004920     EXIT.                                                                
004930*                                                                         
004940 H120-COPY-UNTIL-QUOTE.                                                   
004950     ADD 1 TO WK-N-VALUE-LEN.                                             
004960     MOVE WS-LC-CONTENT(WK-N-QUOTE-POS:1)                                 
004970        TO WS-RAW-VALUE(WK-N-VALUE-LEN:1).                                
004980     ADD 1 TO WK-N-QUOTE-POS.                                             
004990*                                                                         
005000 H120-COPY-UNTIL-QUOTE-EX.                                                
005010     EXIT.                                                                
005020*                                                                         
005030*----------------------------------------------------------------*        
005040 H200-CLEAN-RAW-VALUE.                                                    
005050*----------------------------------------------------------------*        
005060*    KEEP DIGITS AND PERIODS ONLY, DROP ONE TRAILING PERIOD - THE         
005070*    SAME RULE AS TDEVCLNV, INLINED HERE FOR SPEED ON THE BUSY            
005080*    BUILD-FILE SCAN PATH (REQ#DSCV-0060).                                
005090*----------------------------------------------------------------*        
005100     MOVE SPACES TO TDE-VER-RESULT.                                       
005110     MOVE ZERO TO WK-N-DST-IDX.                                           
005120     PERFORM H210-COPY-ONE-CHAR                                           
005130        THRU H210-COPY-ONE-CHAR-EX                                        
005140        VARYING WK-N-SRC-IDX FROM 1 BY 1                                  
005150        UNTIL WK-N-SRC-IDX > 60.                                          
005160     IF WK-N-DST-IDX > 0                                                  
005170        IF TDE-VER-RESULT(WK-N-DST-IDX:1) = "."                           
005180           MOVE SPACE TO TDE-VER-RESULT(WK-N-DST-IDX:1)                   
005190        END-IF                                                            
005200     END-IF.                                                              
005210*                                                                         
005220 H299-CLEAN-RAW-VALUE-EX.                                                 
005230     EXIT.                                                                
005240*                                                                         
005250 H210-COPY-ONE-CHAR.                                                      
005260     IF (WS-RAW-VALUE(WK-N-SRC-IDX:1) >= "0" AND                          
005270           WS-RAW-VALUE(WK-N-SRC-IDX:1) <= "9")                           
005280           OR WS-RAW-VALUE(WK-N-SRC-IDX:1) = "."                          
005290        ADD 1 TO WK-N-DST-IDX                                             
005300        MOVE WS-RAW-VALUE(WK-N-SRC-IDX:1)                                 
005310           TO TDE-VER-RESULT(WK-N-DST-IDX:1)                              
005320     END-IF.                                                              
005330*                                                                         
005340 H210-COPY-ONE-CHAR-EX.                                                   
005350     EXIT.                                                                
005360*                                                                         
005370*----------------------------------------------------------------*        
005380 H300-EXTRACT-TAG-TEXT.                                                   
005390*----------------------------------------------------------------*        
005400*    XML TAG TEXT IS RETURNED TRIMMED BUT NOT CLEANED.                    
005410*----------------------------------------------------------------*        
005420     PERFORM H100-EXTRACT-QUOTED-VALUE                                    
005430        THRU H199-EXTRACT-QUOTED-VALUE-EX.                                
005440     MOVE ZERO TO WK-N-VALUE-LEN.                                         
005450     COMPUTE WK-N-QUOTE-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.              
005460     PERFORM H310-SKIP-TO-ANGLE                                           
005470        THRU H310-SKIP-TO-ANGLE-EX                                        
005480        UNTIL WK-N-QUOTE-POS > 1998                                       
005490           OR WS-LC-CONTENT(WK-N-QUOTE-POS:1) = ">".                      
005500     ADD 1 TO WK-N-QUOTE-POS.                                             
005510     MOVE SPACES TO WS-RAW-VALUE.                                         
005520     PERFORM H320-COPY-UNTIL-ANGLE                                        
005530        THRU H320-COPY-UNTIL-ANGLE-EX                                     
005540        UNTIL WK-N-QUOTE-POS > 1998                                       
005550           OR WS-LC-CONTENT(WK-N-QUOTE-POS:1) = "<"                       
005560           OR WK-N-VALUE-LEN = 60.                                        
005570     MOVE WS-RAW-VALUE TO TDE-VER-RESULT.                                 
005580*                                                                         
005590 H399-EXTRACT-TAG-TEXT-EX.                                                
005600     EXIT.                                                                
005610*                                                                         
005620 H310-SKIP-TO-ANGLE.                                                      
005630     ADD 1 TO WK-N-QUOTE-POS.                                             
005640*                                                                         
005650 H310-SKIP-TO-ANGLE-EX.                                                   
005660     EXIT.                                                                
005670*                                                                         
005680 H320-COPY-UNTIL-ANGLE.                                                   
005690     ADD 1 TO WK-N-VALUE-LEN.                                             
005700     MOVE WS-LC-CONTENT(WK-N-QUOTE-POS:1)                                 
005710        TO WS-RAW-VALUE(WK-N-VALUE-LEN:1).                                
005720     ADD 1 TO WK-N-QUOTE-POS.                                             
005730*                                                                         
005740 H320-COPY-UNTIL-ANGLE-EX.                                                
005750     EXIT.                                                                
005760*                                                                         
005770*----------------------------------------------------------------*        
005780 H400-EXTRACT-NUMERIC-AFTER-KEY.                                          
005790*----------------------------------------------------------------*        
005800*    GRADLE SOURCECOMPATIBILITY/TARGETCOMPATIBILITY - FIRST               
005810*    NUMERIC TOKEN AFTER THE KEY.                                         
005820*----------------------------------------------------------------*        
005830     MOVE SPACES TO WS-RAW-VALUE.                                         
005840     MOVE ZERO TO WK-N-VALUE-LEN.                                         
005850     COMPUTE WK-N-QUOTE-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.              
005860     PERFORM H410-SKIP-TO-DIGIT                                           
005870        THRU H410-SKIP-TO-DIGIT-EX                                        
005880        UNTIL WK-N-QUOTE-POS > 1998                                       
005890           OR (WS-LC-CONTENT(WK-N-QUOTE-POS:1) >= "0"                     
005900           AND WS-LC-CONTENT(WK-N-QUOTE-POS:1) <= "9").                   
005910     PERFORM H420-COPY-NUMERIC                                            
005920        THRU H420-COPY-NUMERIC-EX                                         
005930        UNTIL WK-N-QUOTE-POS > 1998                                       
005940           OR WK-N-VALUE-LEN = 60                                         
005950           OR NOT ((WS-LC-CONTENT(WK-N-QUOTE-POS:1) >= "0"                
005960              AND WS-LC-CONTENT(WK-N-QUOTE-POS:1) <= "9")                 
005970              OR WS-LC-CONTENT(WK-N-QUOTE-POS:1) = ".").                  
005980     MOVE WS-RAW-VALUE TO TDE-VER-RESULT.                                 
005990*                                                                         
006000 H499-EXTRACT-NUMERIC-AFTER-KEY-EX.                                       
006010     EXIT.                                                                
006020*                                                                         
006030 H410-SKIP-TO-DIGIT.                                                      
006040     ADD 1 TO WK-N-QUOTE-POS.                                             
006050*                                                                         
006060 H410-SKIP-TO-DIGIT-EX.                                                   
006070     EXIT.                                                                
006080*                                                                         
006090 H420-COPY-NUMERIC.                                                       
006100     ADD 1 TO WK-N-VALUE-LEN.                                             
006110     MOVE WS-LC-CONTENT(WK-N-QUOTE-POS:1)                                 
006120        TO WS-RAW-VALUE(WK-N-VALUE-LEN:1).                                
006130     ADD 1 TO WK-N-QUOTE-POS.                                             
006140*                                                                         
006150 H420-COPY-NUMERIC-EX.                                                    
006160     EXIT.                                                                
006170*                                                                         
006180******************************************************************        
006190*************** END OF PROGRAM SOURCE  TDEVVERX *****************         
006200******************************************************************        
