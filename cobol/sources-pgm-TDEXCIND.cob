000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEXCIND.                                                
000140 AUTHOR.         MATILDA WEE TL.                                          
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   15 SEP 1989.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION :  CALLED ROUTINE - VERSION EXTRACTOR FOR                    
000200*               REQUIREMENTS.TXT OPERATOR LINES AND THE GENERIC           
000210*               CONTENT-INDICATOR FALLBACK.  CALLED BY TDEVSCAN.          
000220*                                                                         
000230*================================================================         
000240* HISTORY OF MODIFICATION:                                                
000250*================================================================         
000260*  MPIDCK - DCKABINGUE 15/08/2001 - MEPS PHASE 1 MODS                     
000270*                                 - IN ORDER FOR THIS PROGRAM TO          
000280*                                   BE USED EVEN BY THE CL EXIT           
000290*                                   PROGRAM COMMAND IS CHANGED            
000300*                                   TO GOBACK.                            
000310*----------------------------------------------------------------*        
000320* DSCV01 ACNRTN   13/02/2024 - PROJ#DSCV - TECHNOLOGY DETECTION           
000330*                              ENGINE.  REBUILT AS THE                    
000340*                              REQUIREMENTS.TXT AND GENERIC               
000350*                              CONTENT-INDICATOR VERSION EXTRACTOR        
000360*----------------------------------------------------------------*        
000370* DSCV10 ACNESQ   20/08/2024 - PROJ#DSCV - GENERIC EXTRACTOR NOW          
000380*                              CALLS THE SAME CLEANVERSION SCRUB          
000390*                              AS PACKAGE.JSON MATCHES DO                 
000400*                              (REQ#DSCV-0071).                           
000410*----------------------------------------------------------------*        
000420 EJECT                                                                    
000430**********************                                                    
000440 ENVIRONMENT DIVISION.                                                    
000450**********************                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER.  IBM-AS400.                                             
000480 OBJECT-COMPUTER.  IBM-AS400.                                             
000490 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000500*                                                                         
000510***************                                                           
000520 DATA DIVISION.                                                           
000530***************                                                           
000540*************************                                                 
000550 WORKING-STORAGE SECTION.                                                 
000560*************************                                                 
000570 01  FILLER              PIC X(24)  VALUE                                 
000580     "** PROGRAM TDEXCIND **".                                            
000590*                                                                         
000600 01  WS-RUN-DATE.                                                         
000610     05  WS-RUN-DATE-YMD          PIC 9(06).                              
000620 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000630     05  WS-RUN-DATE-YY           PIC 9(02).                              
000640     05  WS-RUN-DATE-MM           PIC 9(02).                              
000650     05  WS-RUN-DATE-DD           PIC 9(02).                              
000660*                                                                         
000670 01  WS-LC-CONTENT                PIC X(1998).                            
000680 01  WS-LC-CONTENT-R REDEFINES WS-LC-CONTENT.                             
000690     05  WS-LC-CONTENT-CHAR OCCURS 1998 TIMES PIC X(01).                  
000700 01  WS-LC-TECHNAME               PIC X(30).                              
000710 01  WS-LC-TECHNAME-R REDEFINES WS-LC-TECHNAME.                           
000720     05  WS-LC-TECHNAME-CHAR OCCURS 30 TIMES PIC X(01).                   
000730*                                                                         
000740 01  WS-SEARCH-KEY                PIC X(40).                              
000750 01  WS-RAW-VALUE                 PIC X(60).                              
000760 01  WS-FOUND-SWITCH              PIC X(01) VALUE "N".                    
000770     88  WS-KEY-FOUND                      VALUE "Y".                     
000780 01  WS-OPERATOR-SET               PIC X(06) VALUE "=<>~!".               
000790*                                                                         
000800 01  WK-N-COUNTERS.                                                       
000810     05  WK-N-KEY-LEN              PIC 9(03) COMP.                        
000820     05  WK-N-FOUND-POS            PIC 9(04) COMP.                        
000830     05  WK-N-SCAN-POS             PIC 9(04) COMP.                        
000840     05  WK-N-CUR-POS              PIC 9(04) COMP.                        
000850     05  WK-N-VALUE-LEN            PIC 9(02) COMP.                        
000860*                                                                         
000870*****************                                                         
000880 LINKAGE SECTION.                                                         
000890*****************                                                         
000900     COPY TDEVPARM.                                                       
000910*                                                                         
000920 EJECT                                                                    
000930****************************************                                  
000940 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
000950****************************************                                  
000960 MAIN-MODULE.                                                             
000970     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
000980     PERFORM A000-MAIN-PROCESSING                                         
000990        THRU A099-MAIN-PROCESSING-EX.                                     
001000     GOBACK.                                                              
001010*                                                                         
001020*----------------------------------------------------------------*        
001030 A000-MAIN-PROCESSING.                                                    
001040*----------------------------------------------------------------*        
001050     MOVE TDE-VER-CONTENT  TO WS-LC-CONTENT.                              
001060     MOVE TDE-VER-TECHNAME TO WS-LC-TECHNAME.                             
001070     INSPECT WS-LC-TECHNAME CONVERTING                                    
001080        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001090        TO "abcdefghijklmnopqrstuvwxyz".                                  
001100     MOVE "NA" TO TDE-VER-RESULT.                                         
001110*                                                                         
001120     EVALUATE TDE-VER-DIALECT                                             
001130        WHEN "REQTXT"                                                     
001140           PERFORM B000-EXTRACT-REQUIREMENTS-TXT                          
001150              THRU B099-EXTRACT-REQUIREMENTS-TXT-EX                       
001160        WHEN OTHER                                                        
001170           PERFORM C000-EXTRACT-GENERIC-INDICATOR                         
001180              THRU C099-EXTRACT-GENERIC-INDICATOR-EX                      
001190     END-EVALUATE.                                                        
001200*                                                                         
001210 A099-MAIN-PROCESSING-EX.                                                 
001220     EXIT.                                                                
001230*                                                                         
001240*----------------------------------------------------------------*        
001250 B000-EXTRACT-REQUIREMENTS-TXT.                                           
001260*----------------------------------------------------------------*        
001270*    FIND THE TECH NAME, THEN THE FIRST NUMERIC TOKEN AFTER AN            
001280*    OPERATOR CHARACTER (=,<,>,~,!) THAT FOLLOWS IT.  NO MATCH ->         
001290*    NA.  NOT CLEANED - REQUIREMENTS.TXT VERSIONS ARE ALREADY BARE        
001300*    NUMERIC SUBSTRINGS.                                                  
001310*----------------------------------------------------------------*        
001320     MOVE WS-LC-TECHNAME TO WS-SEARCH-KEY.                                
001330     INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                          
001340        FOR CHARACTERS BEFORE SPACE.                                      
001350     PERFORM H000-FIND-SUBSTRING                                          
001360        THRU H099-FIND-SUBSTRING-EX.                                      
001370     IF NOT WS-KEY-FOUND                                                  
001380        GO TO B099-EXTRACT-REQUIREMENTS-TXT-EX                            
001390     END-IF.                                                              
001400*                                                                         
001410     COMPUTE WK-N-CUR-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.                
001420     PERFORM H400-SKIP-OPERATOR-CHARS                                     
001430        THRU H499-SKIP-OPERATOR-CHARS-EX.                                 
001440     PERFORM H500-COPY-NUMERIC-TOKEN                                      
001450        THRU H599-COPY-NUMERIC-TOKEN-EX.                                  
001460     MOVE WS-RAW-VALUE TO TDE-VER-RESULT.                                 
001470*                                                                         
001480 B099-EXTRACT-REQUIREMENTS-TXT-EX.                                        
001490     EXIT.                                                                
001500*                                                                         
001510*----------------------------------------------------------------*        
001520 C000-EXTRACT-GENERIC-INDICATOR.                                          
001530*----------------------------------------------------------------*        
001540*    THE FILE MATCHED PURELY ON A CONTENT-INDICATOR STRING - LOOK         
001550*    FOR A NUMERIC VERSION PATTERN AFTER THE INDICATOR, ALLOWING          
001560*    AN OPTIONAL QUOTE/COLON/SPACE SEPARATOR, AND CLEAN IT.               
001570*----------------------------------------------------------------*        
001580     MOVE WS-LC-TECHNAME TO WS-SEARCH-KEY.                                
001590     INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                          
001600        FOR CHARACTERS BEFORE SPACE.                                      
001610     PERFORM H000-FIND-SUBSTRING                                          
001620        THRU H099-FIND-SUBSTRING-EX.                                      
001630     IF NOT WS-KEY-FOUND                                                  
001640        GO TO C099-EXTRACT-GENERIC-INDICATOR-EX                           
001650     END-IF.                                                              
001660*                                                                         
001670     COMPUTE WK-N-CUR-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.                
001680     PERFORM H410-SKIP-SEPARATOR-CHARS                                    
001690        THRU H499-SKIP-OPERATOR-CHARS-EX.                                 
001700     PERFORM H500-COPY-NUMERIC-TOKEN                                      
001710        THRU H599-COPY-NUMERIC-TOKEN-EX.                                  
001720     IF WK-N-VALUE-LEN > 0                                                
001730*       RAW TOKEN ONLY - THE CALLER RUNS THIS THROUGH TDEVCLNV            
001740*       BEFORE FILING IT, SINCE A GENERIC INDICATOR MATCH MAY             
001750*       STILL CARRY A LEADING RANGE OPERATOR OR TRAILING                  
001760*       PUNCTUATION THAT CLEANVERSION STRIPS.                             
001770        MOVE WS-RAW-VALUE TO TDE-VER-RESULT                               
001780     END-IF.                                                              
001790*                                                                         
001800 C099-EXTRACT-GENERIC-INDICATOR-EX.                                       
001810     EXIT.                                                                
001820*                                                                         
001830*----------------------------------------------------------------*        
001840 H000-FIND-SUBSTRING.                                                     
001850*----------------------------------------------------------------*        
001860     MOVE "N" TO WS-FOUND-SWITCH.                                         
001870     MOVE ZERO TO WK-N-FOUND-POS.                                         
001880     IF WK-N-KEY-LEN > 0                                                  
001890        PERFORM H010-CHECK-ONE-POSITION                                   
001900           THRU H010-CHECK-ONE-POSITION-EX                                
001910           VARYING WK-N-SCAN-POS FROM 1 BY 1                              
001920           UNTIL WK-N-SCAN-POS > 1998                                     
001930              OR WS-KEY-FOUND                                             
001940     END-IF.                                                              
001950*                                                                         
001960 H099-FIND-SUBSTRING-EX.                                                  
001970     EXIT.                                                                
001980*                                                                         
001990 H010-CHECK-ONE-POSITION.                                                 
002000     IF WK-N-SCAN-POS + WK-N-KEY-LEN - 1 <= 1998                          
002010        IF WS-LC-CONTENT(WK-N-SCAN-POS:WK-N-KEY-LEN) =                    
002020              WS-SEARCH-KEY(1:WK-N-KEY-LEN)                               
002030           MOVE "Y" TO WS-FOUND-SWITCH                                    
002040           MOVE WK-N-SCAN-POS TO WK-N-FOUND-POS                           
002050        END-IF                                                            
002060     END-IF.                                                              
002070*                                                                         
002080 H010-CHECK-ONE-POSITION-EX.                                              
002090     EXIT.                                                                
002100*                                                                         
002110*----------------------------------------------------------------*        
002120 H400-SKIP-OPERATOR-CHARS.                                                
002130*----------------------------------------------------------------*        
002140     PERFORM H410-SKIP-SEPARATOR-CHARS                                    
002150        THRU H499-SKIP-OPERATOR-CHARS-EX.                                 
002160*                                                                         
002170*----------------------------------------------------------------*        
002180 H410-SKIP-SEPARATOR-CHARS.                                               
002190*----------------------------------------------------------------*        
002200*    STEP OVER OPERATOR/QUOTE/COLON/SPACE CHARACTERS BETWEEN THE          
002210*    MATCHED KEY AND THE VERSION TOKEN.                                   
002220*----------------------------------------------------------------*        
002230     PERFORM H411-SKIP-ONE-CHAR                                           
002240        THRU H411-SKIP-ONE-CHAR-EX                                        
002250        UNTIL WK-N-CUR-POS > 1998                                         
002260           OR NOT (WS-LC-CONTENT(WK-N-CUR-POS:1) = SPACE                  
002270              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = '"'                      
002280              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = ":"                      
002290              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = "="                      
002300              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = "<"                      
002310              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = ">"                      
002320              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = "~"                      
002330              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = "!").                    
002340*                                                                         
002350 H499-SKIP-OPERATOR-CHARS-EX.                                             
002360     EXIT.                                                                
002370*                                                                         
002380 H411-SKIP-ONE-CHAR.                                                      
002390     ADD 1 TO WK-N-CUR-POS.                                               
002400*                                                                         
002410 H411-SKIP-ONE-CHAR-EX.                                                   
002420     EXIT.                                                                
002430*                                                                         
002440*----------------------------------------------------------------*        
002450 H500-COPY-NUMERIC-TOKEN.                                                 
002460*----------------------------------------------------------------*        
002470*    COPY A RUN OF DIGITS/PERIODS (AND A TRAILING SUFFIX LETTER           
002480*    RUN FOR THE GENERIC CASE, E.G. "3.10.0B1") STARTING AT THE           
002490*    CURRENT POSITION.                                                    
002500*----------------------------------------------------------------*        
002510     MOVE SPACES TO WS-RAW-VALUE.                                         
002520     MOVE ZERO TO WK-N-VALUE-LEN.                                         
002530     PERFORM H510-COPY-ONE-TOKEN-CHAR                                     
002540        THRU H510-COPY-ONE-TOKEN-CHAR-EX                                  
002550        UNTIL WK-N-CUR-POS > 1998                                         
002560           OR WK-N-VALUE-LEN = 60                                         
002570           OR NOT ((WS-LC-CONTENT(WK-N-CUR-POS:1) >= "0"                  
002580              AND WS-LC-CONTENT(WK-N-CUR-POS:1) <= "9")                   
002590              OR WS-LC-CONTENT(WK-N-CUR-POS:1) = "."                      
002600              OR (WS-LC-CONTENT(WK-N-CUR-POS:1) >= "a"                    
002610              AND WS-LC-CONTENT(WK-N-CUR-POS:1) <= "z")).                 
002620*                                                                         
002630 H599-COPY-NUMERIC-TOKEN-EX.                                              
002640     EXIT.                                                                
002650*                                                                         
002660 H510-COPY-ONE-TOKEN-CHAR.                                                
002670     ADD 1 TO WK-N-VALUE-LEN.                                             
002680     MOVE WS-LC-CONTENT(WK-N-CUR-POS:1)                                   
002690        TO WS-RAW-VALUE(WK-N-VALUE-LEN:1).                                
002700     ADD 1 TO WK-N-CUR-POS.                                               
002710*                                                                         
002720 H510-COPY-ONE-TOKEN-CHAR-EX.                                             
002730     EXIT.                                                                
002740*                                                                         
002750******************************************************************        
002760*************** END OF PROGRAM SOURCE  TDEXCIND *****************         
002770******************************************************************        
