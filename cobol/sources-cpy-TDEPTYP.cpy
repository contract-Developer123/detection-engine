000100* HISTORY OF MODIFICATION:                                                
000110* ================================================================        
000120* TAG NAME DATE DESCRIPTION                                               
000130* ----------------------------------------------------------------        
000140* DSCV01 ACNRTN 02/02/2024 - PROJ#DSCV TECHNOLOGY DETECTION ENGINE        
000150*               - INITIAL VERSION, ONE FLAG PER PRIORITY-ORDER MAR        
000160* ----------------------------------------------------------------        
000170 01 TDE-PTYP.                                                             
000180     05 TDE-PTYP-INPUT.                                                   
000190         10 TDE-PTYP-HASPOM      PIC X(01).                               
000200*                                POM.XML FOUND AT PROJECT ROOT            
000210         10 TDE-PTYP-HASGRADLE   PIC X(01).                               
000220*                                BUILD.GRADLE/.KTS FOUND AT ROOT          
000230         10 TDE-PTYP-HASPKGJSON  PIC X(01).                               
000240*                                PACKAGE.JSON FOUND AT ROOT               
000250         10 TDE-PTYP-HASPYTHON   PIC X(01).                               
000260*                                REQUIREMENTS.TXT/SETUP.PY/               
000270*                                PYPROJECT.TOML FOUND AT ROOT             
000280         10 TDE-PTYP-HASDOTNET   PIC X(01).                               
000290         10 FILLER              PIC X(05).                                
000300*                                *.CSPROJ OR *.SLN FOUND AT ROOT          
000310     05 TDE-PTYP-OUTPUT.                                                  
000320         10 TDE-PTYP-RESULT      PIC X(10).                               
000330         10 FILLER              PIC X(10).                                
000340*                                MAVEN/GRADLE/NODE/PYTHON/DOTNET/U        
