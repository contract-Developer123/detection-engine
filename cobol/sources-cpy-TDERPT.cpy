000100*****************************************************************         
000110* AMENDMENT HISTORY:                                                      
000120*****************************************************************         
000130* DSCV04 18/06/2024 ACNWTL - PROJ#DSCV - TECHNOLOGY DETECTION             
000140*                  ENGINE - Widened TDE-RPT-VERSION from 20 to 28         
000150*                  to carry unclipped .nvmrc content and long             
000160*                  Kubernetes image tags without truncation.              
000170*****************************************************************         
000180* DSCV02 09/03/2024 ACNRTN - Widened TDE-RPT-TECHNAME from 20 to          
000190*                  30 to match the registry's TDE-REG-TECHNAME.           
000200*****************************************************************         
000210* DSCV01 02/02/2024 ACNRTN - INITIAL VERSION                              
000220*****************************************************************         
000230*DSCV01  05  TDE-RPT-RECORD               PIC X(60).                      
000240*DSCV02  05  TDE-RPT-RECORD               PIC X(70).                      
000250     05  TDE-RPT-RECORD                PIC X(90).                         
000260*   I-O FORMAT:TDERPTR  FROM FILE TDERPTF   OF LIBRARY DETECLIB           
000270*                                                                         
000280     05  TDE-RPT-FIELDS REDEFINES TDE-RPT-RECORD.                         
000290         06  TDE-RPT-CATEGORY      PIC X(30).                             
000300*                        CATEGORY NAME, DECLARED-ORDER HEADING KEY        
000310         06  TDE-RPT-TECHNAME      PIC X(30).                             
000320*                        TECHNOLOGY NAME                                  
000330        06  TDE-RPT-VERSION       PIC X(28).                              
000340*DSCV01*     06  TDE-RPT-VERSION       PIC X(20).                         
000350*                        EXTRACTED VERSION STRING OR "NA"                 
000360         06  FILLER                PIC X(02).                             
000370*                        RESERVED                                         
