000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVRPT.                                                 
000140 AUTHOR.         TYK.                                                     
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   05 MAR 1991.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION : THE DETECTION-REPORT WRITER.  READS THE                    
000200*              ACCUMULATED (CATEGORY,TECHNOLOGY,VERSION) RESULT           
000210*              TABLE AND PRINTS IT TO TDERPTF, CATEGORY-BROKEN,           
000220*              WITH A HEADING AND DASH LINE PER CATEGORY, ONE             
000230*              DETAIL LINE PER ENTRY, A PER-CATEGORY COUNT AND A          
000240*              FINAL GRAND-TOTAL LINE.                                    
000250*=================================================================        
000260*                                                                         
000270* HISTORY OF MODIFICATION:                                                
000280*                                                                         
000290*=================================================================        
000300*                                                                         
000310* TAG  DEV   DATE        DESCRIPTION                                      
000320*                                                                         
000330*-----------------------------------------------------------------        
000340*                                                                         
000350* GP3A00 - ACNDUS - 09/07/1998 - Y2K COMPLIANCE REVIEW - NO DATE          
000360*                   FIELDS FOUND IN THIS ROUTINE REQUIRING CHANGE.        
000370*                   SIGNED OFF PER MEMO 98-114.                           
000380*-----------------------------------------------------------------        
000390* DSCV05 ACNWTL   22/06/2024 - PROJ#DSCV - TECHNOLOGY DETECTION           
000400*                              ENGINE.  REUSED THIS SKELETON FOR          
000410*                              THE DETECTION-REPORT WRITER - EMITS        
000420*                              THE ACCUMULATED (CATEGORY,                 
000430*                              TECHNOLOGY, VERSION) RESULT TABLE T        
000440*                              TDERPTF, CATEGORY-BROKEN, WITH             
000450*                              PER-CATEGORY AND GRAND-TOTAL COUNTS        
000460*-----------------------------------------------------------------        
000470* DSCV09 DSL      09/11/2024 - PROJ#DSCV - CORRECTED CATEGORY             
000480*                              DECLARATION ORDER TO MATCH THE             
000490*                              REGISTRY'S 7 FIXED NAMES EXACTLY           
000500*                              (REQ#DSCV-0088 - CLOUD_SDKS HAD            
000510*                              BEEN MISFILED AFTER DATABASES).            
000520*-----------------------------------------------------------------        
000530 EJECT                                                                    
000540**********************                                                    
000550 ENVIRONMENT DIVISION.                                                    
000560**********************                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER.  IBM-AS400.                                             
000590 OBJECT-COMPUTER.  IBM-AS400.                                             
000600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000610*                                                                         
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     SELECT TDERPTF ASSIGN TO DATABASE-TDERPTF                            
000650     ORGANIZATION IS SEQUENTIAL                                           
000660     ACCESS MODE IS SEQUENTIAL                                            
000670 FILE STATUS IS WK-C-FILE-STATUS.                                         
000680*                                                                         
000690***************                                                           
000700 DATA DIVISION.                                                           
000710***************                                                           
000720 FILE SECTION.                                                            
000730 FD  TDERPTF                                                              
000740     LABEL RECORDS ARE OMITTED                                            
000750 DATA RECORD IS TDERPTF-REC.                                              
000760 01  TDERPTF-REC.                                                         
000770     COPY TDERPT.                                                         
000780*                                                                         
000790*************************                                                 
000800 WORKING-STORAGE SECTION.                                                 
000810*************************                                                 
000820 01  FILLER              PIC X(24)  VALUE                                 
000830     "** PROGRAM TDEVRPT **".                                             
000840*                                                                         
000850 01  WK-C-WORK-AREA.                                                      
000860     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.                
000870         88  WK-C-SUCCESSFUL              VALUE "00".                     
000880*                                                                         
000890 01  WS-RUN-DATE.                                                         
000900     05  WS-RUN-DATE-YMD           PIC 9(06).                             
000910 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000920     05  WS-RUN-DATE-YY            PIC 9(02).                             
000930     05  WS-RUN-DATE-MM            PIC 9(02).                             
000940     05  WS-RUN-DATE-DD            PIC 9(02).                             
000950*                                                                         
000960*    THE 7 FIXED CATEGORY NAMES, IN DECLARATION ORDER, AS LAID            
000970*    DOWN BY THE REGISTRY (TDEREG.CPYBK).                                 
000980 01  WS-CATEGORY-TABLE.                                                   
000990     05  FILLER                    PIC X(30) VALUE "languages".           
001000     05  FILLER                    PIC X(30) VALUE "frameworks".          
001010     05  FILLER                    PIC X(30) VALUE "runtimes".            
001020     05  FILLER                    PIC X(30) VALUE "cloud_sdks".          
001030     05  FILLER                    PIC X(30) VALUE "databases".           
001040     05  FILLER                    PIC X(30) VALUE "containers".          
001050     05  FILLER                    PIC X(30) VALUE                        
001060         "infrastructure_as_code".                                        
001070 01  WS-CATEGORY-TABLE-R REDEFINES WS-CATEGORY-TABLE.                     
001080     05  WS-CAT-ENTRY OCCURS 7 TIMES                                      
001090                       INDEXED BY WS-CAT-IDX                              
001100                       PIC X(30).                                         
001110*                                                                         
001120 01  WS-DASH-LINE.                                                        
001130     05  FILLER                    PIC X(30) VALUE ALL "-".               
001140     05  FILLER                    PIC X(01) VALUE SPACE.                 
001150     05  FILLER                    PIC X(30) VALUE ALL "-".               
001160     05  FILLER                    PIC X(01) VALUE SPACE.                 
001170     05  FILLER                    PIC X(28) VALUE ALL "-".               
001180 01  WS-DASH-LINE-R REDEFINES WS-DASH-LINE.                               
001190     05  WS-DASH-CHAR OCCURS 90 TIMES                                     
001200                       PIC X(01).                                         
001210*                                                                         
001220 01  WS-HEADING-LINE.                                                     
001230     05  WS-HDG-CATEGORY           PIC X(30).                             
001240     05  FILLER                    PIC X(60) VALUE SPACES.                
001250*                                                                         
001260 01  WS-COUNT-LINE.                                                       
001270     05  FILLER                    PIC X(10) VALUE SPACES.                
001280     05  WS-CNT-LABEL              PIC X(16) VALUE                        
001290         "DETECTED COUNT:".                                               
001300     05  WS-CNT-CATEGORY-CT        PIC ZZZ9.                              
001310     05  FILLER                    PIC X(60) VALUE SPACES.                
001320*                                                                         
001330 01  WS-GRAND-TOTAL-LINE.                                                 
001340     05  FILLER                    PIC X(10) VALUE SPACES.                
001350     05  FILLER                    PIC X(18) VALUE                        
001360         "GRAND TOTAL COUNT:".                                            
001370     05  WS-GRAND-TOTAL-CT         PIC ZZZ9.                              
001380     05  FILLER                    PIC X(58) VALUE SPACES.                
001390*                                                                         
001400 01  WK-N-COUNTERS.                                                       
001410     05  WK-N-CATEGORY-CT          PIC 9(04) COMP.                        
001420     05  WK-N-GRAND-TOTAL-CT       PIC 9(04) COMP.                        
001430*                                                                         
001440*****************                                                         
001450 LINKAGE SECTION.                                                         
001460*****************                                                         
001470 01  TDE-RPT-PARM.                                                        
001480     05  TDE-RPT-ABEND-FLAG        PIC X(01).                             
001490         88  TDE-RPT-ABENDED              VALUE "Y".                      
001500     05  TDE-RPT-ENTRY-COUNT       PIC 9(05) COMP.                        
001510     05  TDE-RPT-ENTRY-TABLE OCCURS 500 TIMES                             
001520                             INDEXED BY TDE-RPT-IDX.                      
001530         10  TDE-RPT-E-CATEGORY      PIC X(30).                           
001540         10  TDE-RPT-E-TECHNAME      PIC X(30).                           
001550         10  TDE-RPT-E-VERSION       PIC X(28).                           
001560*                                                                         
001570 EJECT                                                                    
001580**************************************************                        
001590 PROCEDURE DIVISION USING TDE-RPT-PARM.                                   
001600**************************************************                        
001610 MAIN-MODULE.                                                             
001620     MOVE "N" TO TDE-RPT-ABEND-FLAG.                                      
001630     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001640     MOVE ZERO TO WK-N-GRAND-TOTAL-CT.                                    
001650*                                                                         
001660     PERFORM A000-OPEN-REPORT-FILE                                        
001670        THRU A099-OPEN-REPORT-FILE-EX.                                    
001680     PERFORM B000-MAIN-PROCESSING                                         
001690        THRU B099-MAIN-PROCESSING-EX                                      
001700        VARYING WS-CAT-IDX FROM 1 BY 1                                    
001710        UNTIL WS-CAT-IDX > 7.                                             
001720     PERFORM C000-WRITE-GRAND-TOTAL                                       
001730        THRU C099-WRITE-GRAND-TOTAL-EX.                                   
001740     PERFORM Z000-END-PROGRAM-ROUTINE                                     
001750        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
001760     GOBACK.                                                              
001770*                                                                         
001780*----------------------------------------------------------------*        
001790 A000-OPEN-REPORT-FILE.                                                   
001800*----------------------------------------------------------------*        
001810     OPEN OUTPUT TDERPTF.                                                 
001820     IF NOT WK-C-SUCCESSFUL                                               
001830        DISPLAY "TDEVRPT - OPEN FILE ERROR - TDERPTF"                     
001840        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
001850        GO TO Y900-ABNORMAL-TERMINATION                                   
001860     END-IF.                                                              
001870*                                                                         
001880 A099-OPEN-REPORT-FILE-EX.                                                
001890     EXIT.                                                                
001900*                                                                         
001910*----------------------------------------------------------------*        
001920 B000-MAIN-PROCESSING.                                                    
001930*----------------------------------------------------------------*        
001940*    ONE PASS PER FIXED CATEGORY, IN DECLARATION ORDER - THE              
001950*    CONTROL BREAK IS DRIVEN BY WS-CAT-IDX, NOT BY THE ORDER OF           
001960*    TDE-RPT-ENTRY-TABLE, WHICH MAY INTERLEAVE CATEGORIES.                
001970*----------------------------------------------------------------*        
001980     MOVE ZERO TO WK-N-CATEGORY-CT.                                       
001990     MOVE WS-CAT-ENTRY(WS-CAT-IDX) TO WS-HDG-CATEGORY.                    
002000     WRITE TDERPTF-REC FROM WS-HEADING-LINE.                              
002010     WRITE TDERPTF-REC FROM WS-DASH-LINE.                                 
002020*                                                                         
002030     IF TDE-RPT-ENTRY-COUNT > 0                                           
002040        PERFORM B100-WRITE-ONE-ENTRY                                      
002050           THRU B199-WRITE-ONE-ENTRY-EX                                   
002060           VARYING TDE-RPT-IDX FROM 1 BY 1                                
002070           UNTIL TDE-RPT-IDX > TDE-RPT-ENTRY-COUNT                        
002080     END-IF.                                                              
002090*                                                                         
002100     MOVE WK-N-CATEGORY-CT TO WS-CNT-CATEGORY-CT.                         
002110     WRITE TDERPTF-REC FROM WS-COUNT-LINE.                                
002120     ADD WK-N-CATEGORY-CT TO WK-N-GRAND-TOTAL-CT.                         
002130*                                                                         
002140 B099-MAIN-PROCESSING-EX.                                                 
002150     EXIT.                                                                
002160*                                                                         
002170*----------------------------------------------------------------*        
002180 B100-WRITE-ONE-ENTRY.                                                    
002190*----------------------------------------------------------------*        
002200     IF TDE-RPT-E-CATEGORY(TDE-RPT-IDX) =                                 
002210           WS-CAT-ENTRY(WS-CAT-IDX)                                       
002220        MOVE TDE-RPT-E-CATEGORY(TDE-RPT-IDX) TO TDE-RPT-CATEGORY          
002230        MOVE TDE-RPT-E-TECHNAME(TDE-RPT-IDX) TO TDE-RPT-TECHNAME          
002240        MOVE TDE-RPT-E-VERSION(TDE-RPT-IDX)  TO TDE-RPT-VERSION           
002250        WRITE TDERPTF-REC                                                 
002260        ADD 1 TO WK-N-CATEGORY-CT                                         
002270     END-IF.                                                              
002280*                                                                         
002290 B199-WRITE-ONE-ENTRY-EX.                                                 
002300     EXIT.                                                                
002310*                                                                         
002320*----------------------------------------------------------------*        
002330 C000-WRITE-GRAND-TOTAL.                                                  
002340*----------------------------------------------------------------*        
002350     MOVE WK-N-GRAND-TOTAL-CT TO WS-GRAND-TOTAL-CT.                       
002360     WRITE TDERPTF-REC FROM WS-GRAND-TOTAL-LINE.                          
002370*                                                                         
002380 C099-WRITE-GRAND-TOTAL-EX.                                               
002390     EXIT.                                                                
002400*                                                                         
002410*----------------------------------------------------------------*        
002420 Y900-ABNORMAL-TERMINATION.                                               
002430*----------------------------------------------------------------*        
002440     MOVE "Y" TO TDE-RPT-ABEND-FLAG.                                      
002450     PERFORM Z000-END-PROGRAM-ROUTINE                                     
002460        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
002470     GOBACK.                                                              
002480*                                                                         
002490*----------------------------------------------------------------*        
002500 Z000-END-PROGRAM-ROUTINE.                                                
002510*----------------------------------------------------------------*        
002520     CLOSE TDERPTF.                                                       
002530     IF NOT WK-C-SUCCESSFUL                                               
002540        DISPLAY "TDEVRPT - CLOSE FILE ERROR - TDERPTF"                    
002550        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
002560     END-IF.                                                              
002570*                                                                         
002580 Z099-END-PROGRAM-ROUTINE-EX.                                             
002590     EXIT.                                                                
002600*                                                                         
002610******************************************************************        
002620*************** END OF PROGRAM SOURCE  TDEVRPT ******************         
002630******************************************************************        
