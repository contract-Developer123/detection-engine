000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEXDOCK.                                                
000140 AUTHOR.         MATILDA WEE TL.                                          
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   15 SEP 1989.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION :  CALLED ROUTINE - VERSION EXTRACTOR FOR                    
000200*               DOCKERFILE FROM-LINES, KUBERNETES YAML APIVERSION/        
000210*               IMAGE LINES, AND .NVMRC/.NODE-VERSION FILES.              
000220*                                                                         
000230*================================================================         
000240* HISTORY OF MODIFICATION:                                                
000250*================================================================         
000260*  MPIDCK - DCKABINGUE 15/08/2001 - MEPS PHASE 1 MODS                     
000270*                                 - IN ORDER FOR THIS PROGRAM TO          
000280*                                   BE USED EVEN BY THE CL EXIT           
000290*                                   PROGRAM COMMAND IS CHANGED            
000300*                                   TO GOBACK.                            
000310*----------------------------------------------------------------*        
000320* DSCV01 ACNRTN   13/02/2024 - PROJ#DSCV - TECHNOLOGY DETECTION           
000330*                              ENGINE.  REBUILT AS THE DOCKERFILE/        
000340*                              KUBERNETES-YAML/.NVMRC VERSION             
000350*                              EXTRACTOR.                                 
000360*----------------------------------------------------------------*        
000370* DSCV09 TMPKLW   14/08/2024 - PROJ#DSCV - ADD OPENJDK BASE-IMAGE         
000380*                              PATTERN TO THE DOCKERFILE TABLE            
000390*                              (REQ#DSCV-0066).                           
000400*----------------------------------------------------------------*        
000410 EJECT                                                                    
000420**********************                                                    
000430 ENVIRONMENT DIVISION.                                                    
000440**********************                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SOURCE-COMPUTER.  IBM-AS400.                                             
000470 OBJECT-COMPUTER.  IBM-AS400.                                             
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000490*                                                                         
000500***************                                                           
000510 DATA DIVISION.                                                           
000520***************                                                           
000530*************************                                                 
000540 WORKING-STORAGE SECTION.                                                 
000550*************************                                                 
000560 01  FILLER              PIC X(24)  VALUE                                 
000570     "** PROGRAM TDEXDOCK **".                                            
000580*                                                                         
000590 01  WS-RUN-DATE.                                                         
000600     05  WS-RUN-DATE-YMD          PIC 9(06).                              
000610 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000620     05  WS-RUN-DATE-YY           PIC 9(02).                              
000630     05  WS-RUN-DATE-MM           PIC 9(02).                              
000640     05  WS-RUN-DATE-DD           PIC 9(02).                              
000650*                                                                         
000660 01  WS-LC-CONTENT                PIC X(1998).                            
000670 01  WS-LC-FILENAME               PIC X(60).                              
000680 01  WS-LC-FILENAME-R REDEFINES WS-LC-FILENAME.                           
000690     05  WS-LC-FILENAME-CHAR OCCURS 60 TIMES PIC X(01).                   
000700 01  WS-LC-TECHNAME               PIC X(30).                              
000710*                                                                         
000720 01  WS-FROM-IMAGE-TABLE.                                                 
000730     05  FILLER  PIC X(15) VALUE "openjdk".                               
000740     05  FILLER  PIC X(15) VALUE "java".                                  
000750     05  FILLER  PIC X(15) VALUE "jdk".                                   
000760     05  FILLER  PIC X(15) VALUE "python".                                
000770     05  FILLER  PIC X(15) VALUE "node".                                  
000780 01  WS-FROM-IMAGE-TABLE-R REDEFINES WS-FROM-IMAGE-TABLE.                 
000790     05  WS-FROM-IMAGE-ENTRY OCCURS 5 TIMES                               
000800                             INDEXED BY WS-IMG-IDX PIC X(15).             
000810*                                                                         
000820 01  WS-SEARCH-KEY                 PIC X(40).                             
000830 01  WS-RAW-VALUE                  PIC X(60).                             
000840 01  WS-FOUND-SWITCH                PIC X(01) VALUE "N".                  
000850     88  WS-KEY-FOUND                        VALUE "Y".                   
000860*                                                                         
000870 01  WK-N-COUNTERS.                                                       
000880     05  WK-N-KEY-LEN              PIC 9(03) COMP.                        
000890     05  WK-N-FOUND-POS            PIC 9(04) COMP.                        
000900     05  WK-N-SCAN-POS             PIC 9(04) COMP.                        
000910     05  WK-N-COLON-POS            PIC 9(04) COMP.                        
000920     05  WK-N-VALUE-LEN            PIC 9(02) COMP.                        
000930     05  WK-N-FNAME-LEN            PIC 9(02) COMP.                        
000940*                                                                         
000950*****************                                                         
000960 LINKAGE SECTION.                                                         
000970*****************                                                         
000980     COPY TDEVPARM.                                                       
000990*                                                                         
001000 EJECT                                                                    
001010****************************************                                  
001020 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
001030****************************************                                  
001040 MAIN-MODULE.                                                             
001050     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001060     PERFORM A000-MAIN-PROCESSING                                         
001070        THRU A099-MAIN-PROCESSING-EX.                                     
001080     GOBACK.                                                              
001090*                                                                         
001100*----------------------------------------------------------------*        
001110 A000-MAIN-PROCESSING.                                                    
001120*----------------------------------------------------------------*        
001130     MOVE TDE-VER-CONTENT  TO WS-LC-CONTENT.                              
001140     MOVE TDE-VER-FILENAME TO WS-LC-FILENAME.                             
001150     MOVE TDE-VER-TECHNAME TO WS-LC-TECHNAME.                             
001160     INSPECT WS-LC-TECHNAME CONVERTING                                    
001170        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001180        TO "abcdefghijklmnopqrstuvwxyz".                                  
001190     MOVE "NA" TO TDE-VER-RESULT.                                         
001200*                                                                         
001210     EVALUATE TDE-VER-DIALECT                                             
001220        WHEN "DOCKER"                                                     
001230           PERFORM B000-EXTRACT-DOCKERFILE                                
001240              THRU B099-EXTRACT-DOCKERFILE-EX                             
001250        WHEN "K8SYAML"                                                    
001260           PERFORM C000-EXTRACT-K8S-YAML                                  
001270              THRU C099-EXTRACT-K8S-YAML-EX                               
001280        WHEN "NVMRC"                                                      
001290           PERFORM D000-EXTRACT-NVMRC                                     
001300              THRU D099-EXTRACT-NVMRC-EX                                  
001310        WHEN OTHER                                                        
001320           CONTINUE                                                       
001330     END-EVALUATE.                                                        
001340*                                                                         
001350 A099-MAIN-PROCESSING-EX.                                                 
001360     EXIT.                                                                
001370*                                                                         
001380*----------------------------------------------------------------*        
001390 B000-EXTRACT-DOCKERFILE.                                                 
001400*----------------------------------------------------------------*        
001410*    FROM LINE BASE-IMAGE TAG VERSION FOR JAVA/JDK/OPENJDK, PYTHON        
001420*    OR NODE IMAGES ONLY - ANY OTHER IMAGE FAMILY -> NA.                  
001430*----------------------------------------------------------------*        
001440     IF WS-LC-TECHNAME(1:4) = "java"                                      
001450        OR WS-LC-TECHNAME(1:3) = "jdk"                                    
001460        MOVE "openjdk:" TO WS-SEARCH-KEY                                  
001470        MOVE 8 TO WK-N-KEY-LEN                                            
001480        PERFORM H000-FIND-SUBSTRING                                       
001490           THRU H099-FIND-SUBSTRING-EX                                    
001500        IF NOT WS-KEY-FOUND                                               
001510           MOVE "java:" TO WS-SEARCH-KEY                                  
001520           MOVE 5 TO WK-N-KEY-LEN                                         
001530           PERFORM H000-FIND-SUBSTRING                                    
001540              THRU H099-FIND-SUBSTRING-EX                                 
001550        END-IF                                                            
001560     ELSE                                                                 
001570     IF WS-LC-TECHNAME = "python"                                         
001580        MOVE "python:" TO WS-SEARCH-KEY                                   
001590        MOVE 7 TO WK-N-KEY-LEN                                            
001600        PERFORM H000-FIND-SUBSTRING                                       
001610           THRU H099-FIND-SUBSTRING-EX                                    
001620     ELSE                                                                 
001630     IF WS-LC-TECHNAME = "node_runtime" OR WS-LC-TECHNAME = "node"        
001640        MOVE "node:" TO WS-SEARCH-KEY                                     
001650        MOVE 5 TO WK-N-KEY-LEN                                            
001660        PERFORM H000-FIND-SUBSTRING                                       
001670           THRU H099-FIND-SUBSTRING-EX                                    
001680     END-IF END-IF END-IF.                                                
001690*                                                                         
001700     IF WS-KEY-FOUND                                                      
001710        PERFORM H100-EXTRACT-TAG-AFTER-COLON                              
001720           THRU H199-EXTRACT-TAG-AFTER-COLON-EX                           
001730        MOVE WS-RAW-VALUE TO TDE-VER-RESULT                               
001740     END-IF.                                                              
001750*                                                                         
001760 B099-EXTRACT-DOCKERFILE-EX.                                              
001770     EXIT.                                                                
001780*                                                                         
001790*----------------------------------------------------------------*        
001800 C000-EXTRACT-K8S-YAML.                                                   
001810*----------------------------------------------------------------*        
001820*    KUBERNETES/K8S - APIVERSION: .../VN LINE.  EVERYTHING ELSE -         
001830*    GENERIC IMAGE: ...<TECH>:<VER> LINE.                                 
001840*----------------------------------------------------------------*        
001850     IF WS-LC-TECHNAME = "kubernetes" OR WS-LC-TECHNAME = "k8s"           
001860        MOVE "apiversion:" TO WS-SEARCH-KEY                               
001870        MOVE 11 TO WK-N-KEY-LEN                                           
001880        PERFORM H000-FIND-SUBSTRING                                       
001890           THRU H099-FIND-SUBSTRING-EX                                    
001900        IF WS-KEY-FOUND                                                   
001910           PERFORM H200-EXTRACT-APIVERSION-TAG                            
001920              THRU H299-EXTRACT-APIVERSION-TAG-EX                         
001930           MOVE WS-RAW-VALUE TO TDE-VER-RESULT                            
001940        END-IF                                                            
001950        GO TO C099-EXTRACT-K8S-YAML-EX                                    
001960     END-IF.                                                              
001970*                                                                         
001980     STRING "image:" DELIMITED BY SIZE                                    
001990            INTO WS-SEARCH-KEY.                                           
002000     MOVE 6 TO WK-N-KEY-LEN.                                              
002010     PERFORM H000-FIND-SUBSTRING                                          
002020        THRU H099-FIND-SUBSTRING-EX.                                      
002030     IF WS-KEY-FOUND                                                      
002040        MOVE WS-LC-TECHNAME TO WS-SEARCH-KEY                              
002050        INSPECT WS-SEARCH-KEY TALLYING WK-N-KEY-LEN                       
002060           FOR CHARACTERS BEFORE SPACE                                    
002070        STRING WS-LC-TECHNAME DELIMITED BY SPACE                          
002080               ':' DELIMITED BY SIZE                                      
002090               INTO WS-SEARCH-KEY                                         
002100        ADD 1 TO WK-N-KEY-LEN                                             
002110        PERFORM H000-FIND-SUBSTRING                                       
002120           THRU H099-FIND-SUBSTRING-EX                                    
002130        IF WS-KEY-FOUND                                                   
002140           PERFORM H100-EXTRACT-TAG-AFTER-COLON                           
002150              THRU H199-EXTRACT-TAG-AFTER-COLON-EX                        
002160           MOVE WS-RAW-VALUE TO TDE-VER-RESULT                            
002170        END-IF                                                            
002180     END-IF.                                                              
002190*                                                                         
002200 C099-EXTRACT-K8S-YAML-EX.                                                
002210     EXIT.                                                                
002220*                                                                         
002230*----------------------------------------------------------------*        
002240 D000-EXTRACT-NVMRC.                                                      
002250*----------------------------------------------------------------*        
002260*    .NVMRC/.NODE-VERSION - WHOLE TRIMMED CONTENT IS THE VERSION,         
002270*    VERBATIM - NO CLEANING APPLIED.                                      
002280*----------------------------------------------------------------*        
002290     MOVE ZERO TO WK-N-FNAME-LEN.                                         
002300     MOVE WS-LC-CONTENT(1:60) TO WS-RAW-VALUE.                            
002310     PERFORM H300-TRIM-TRAILING-SPACE                                     
002320        THRU H399-TRIM-TRAILING-SPACE-EX.                                 
002330     MOVE WS-RAW-VALUE TO TDE-VER-RESULT.                                 
002340*                                                                         
002350 D099-EXTRACT-NVMRC-EX.                                                   
002360     EXIT.                                                                
002370*                                                                         
002380*----------------------------------------------------------------*        
002390 H300-TRIM-TRAILING-SPACE.                                                
002400*----------------------------------------------------------------*        
002410*    BACKS UP PAST ANY TRAILING BLANKS, LINE-FEEDS OR CARRIAGE            
002420*    RETURNS LEFT IN FROM THE SOURCE FILE'S LAST LINE, THEN               
002430*    BLANKS OUT WHAT REMAINS (REQ#DSCV-0091 - TVK).                       
002440*----------------------------------------------------------------*        
002450     MOVE 60 TO WK-N-FNAME-LEN.                                           
002460     PERFORM H310-BACK-UP-ONE                                             
002470        THRU H310-BACK-UP-ONE-EX                                          
002480        VARYING WK-N-FNAME-LEN FROM 60 BY -1                              
002490        UNTIL WK-N-FNAME-LEN = 0                                          
002500           OR (WS-RAW-VALUE(WK-N-FNAME-LEN:1) NOT = SPACE                 
002510          AND  WS-RAW-VALUE(WK-N-FNAME-LEN:1) NOT = X"0A"                 
002520          AND  WS-RAW-VALUE(WK-N-FNAME-LEN:1) NOT = X"0D").               
002530     IF WK-N-FNAME-LEN < 60                                               
002540        MOVE SPACES TO                                                    
002550           WS-RAW-VALUE(WK-N-FNAME-LEN + 1:60 - WK-N-FNAME-LEN)           
002560     END-IF.                                                              
002570*                                                                         
002580 H399-TRIM-TRAILING-SPACE-EX.                                             
002590     EXIT.                                                                
002600*                                                                         
002610*----------------------------------------------------------------*        
002620 H310-BACK-UP-ONE.                                                        
002630     CONTINUE.                                                            
002640*                                                                         
002650 H310-BACK-UP-ONE-EX.                                                     
002660     EXIT.                                                                
002670*                                                                         
002680*----------------------------------------------------------------*        
002690 H000-FIND-SUBSTRING.                                                     
002700*----------------------------------------------------------------*        
002710     MOVE "N" TO WS-FOUND-SWITCH.                                         
002720     MOVE ZERO TO WK-N-FOUND-POS.                                         
002730     IF WK-N-KEY-LEN > 0                                                  
002740        PERFORM H010-CHECK-ONE-POSITION                                   
002750           THRU H010-CHECK-ONE-POSITION-EX                                
002760           VARYING WK-N-SCAN-POS FROM 1 BY 1                              
002770           UNTIL WK-N-SCAN-POS > 1998                                     
002780              OR WS-KEY-FOUND                                             
002790     END-IF.                                                              
002800*                                                                         
002810 H099-FIND-SUBSTRING-EX.                                                  
002820     EXIT.                                                                
002830*                                                                         
002840 H010-CHECK-ONE-POSITION.                                                 
002850     IF WK-N-SCAN-POS + WK-N-KEY-LEN - 1 <= 1998                          
002860        IF WS-LC-CONTENT(WK-N-SCAN-POS:WK-N-KEY-LEN) =                    
002870              WS-SEARCH-KEY(1:WK-N-KEY-LEN)                               
002880           MOVE "Y" TO WS-FOUND-SWITCH                                    
002890           MOVE WK-N-SCAN-POS TO WK-N-FOUND-POS                           
002900        END-IF                                                            
002910     END-IF.                                                              
002920*                                                                         
002930 H010-CHECK-ONE-POSITION-EX.                                              
002940     EXIT.                                                                
002950*                                                                         
002960*----------------------------------------------------------------*        
002970 H100-EXTRACT-TAG-AFTER-COLON.                                            
002980*----------------------------------------------------------------*        
002990*    FROM THE END OF THE FOUND KEY, COPY CHARACTERS UP TO THE             
003000*    NEXT SPACE OR NEWLINE-EQUIVALENT (LOW-VALUE) CHARACTER.              
003010*----------------------------------------------------------------*        
003020     MOVE SPACES TO WS-RAW-VALUE.                                         
003030     MOVE ZERO TO WK-N-VALUE-LEN.                                         
003040     COMPUTE WK-N-COLON-POS = WK-N-FOUND-POS + WK-N-KEY-LEN.              
003050     PERFORM H110-COPY-UNTIL-BREAK                                        
003060        THRU H110-COPY-UNTIL-BREAK-EX                                     
003070        UNTIL WK-N-COLON-POS > 1998                                       
003080           OR WS-LC-CONTENT(WK-N-COLON-POS:1) = SPACE                     
003090           OR WK-N-VALUE-LEN = 60.                                        
003100*                                                                         
003110 H199-EXTRACT-TAG-AFTER-COLON-EX.                                         
003120     EXIT.                                                                
003130*                                                                         
003140 H110-COPY-UNTIL-BREAK.                                                   
003150     ADD 1 TO WK-N-VALUE-LEN.                                             
003160     MOVE WS-LC-CONTENT(WK-N-COLON-POS:1)                                 
003170        TO WS-RAW-VALUE(WK-N-VALUE-LEN:1).                                
003180     ADD 1 TO WK-N-COLON-POS.                                             
003190*                                                                         
003200 H110-COPY-UNTIL-BREAK-EX.                                                
003210     EXIT.                                                                
003220*                                                                         
003230*----------------------------------------------------------------*        
003240 H200-EXTRACT-APIVERSION-TAG.                                             
003250*----------------------------------------------------------------*        
003260*    LAST /VN SEGMENT OF THE APIVERSION VALUE.                            
003270*----------------------------------------------------------------*        
003280     PERFORM H100-EXTRACT-TAG-AFTER-COLON                                 
003290        THRU H199-EXTRACT-TAG-AFTER-COLON-EX.                             
003300*                                                                         
003310 H299-EXTRACT-APIVERSION-TAG-EX.                                          
003320     EXIT.                                                                
003330*                                                                         
003340******************************************************************        
003350*************** END OF PROGRAM SOURCE  TDEXDOCK *****************         
003360******************************************************************        
