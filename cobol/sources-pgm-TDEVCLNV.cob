000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVCLNV.                                                
000140 AUTHOR.         DESMOND LIM SL.                                          
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   22 MAY 1994.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*                                                                         
000200*DESCRIPTION :  CALLED ROUTINE - STRIPS A RAW VERSION STRING DOWN         
000210*               TO DIGITS AND PERIODS ONLY, THEN DROPS ONE TRAILIN        
000220*               PERIOD IF LEFT OVER.  USED BY PACKAGE.JSON AND            
000230*               GENERIC CONTENT-INDICATOR VERSION EXTRACTION ONLY.        
000240*                                                                         
000250*================================================================         
000260* HISTORY OF MODIFICATION:                                                
000270*================================================================         
000280* MOD.#  INIT     DATE        DESCRIPTION                                 
000290* ------ -------- ----------  -----------------------------------         
000300* -      DSL      22/05/1994  REM PHASE 3 - GENERAL PURPOSE STRING        
000310*                              SCRUB ROUTINE FOR FREE-FORM AMOUNT         
000320*                              AND RATE TEXT FIELDS.                      
000330*----------------------------------------------------------------*        
000340* Y2K004 DSL      02/12/1998  YEAR 2000 - NO DATE FIELDS, REVIEWED        
000350*----------------------------------------------------------------*        
000360* REM311 TMPARV   14/11/2015  REM ADD TRAILING-CHARACTER TRIM OF          
000370*                              COMMA AS WELL AS SPACE.                    
000380*----------------------------------------------------------------*        
000390* DSCV01 ACNRTN   07/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION            
000400*                              ENGINE.  REBUILT AS CLEANVERSION -         
000410*                              KEEP DIGITS 0-9 AND PERIOD ONLY,           
000420*                              STRIP EVERYTHING ELSE, THEN DROP           
000430*                              ONE TRAILING PERIOD.                       
000440*----------------------------------------------------------------*        
000450 EJECT                                                                    
000460**********************                                                    
000470 ENVIRONMENT DIVISION.                                                    
000480**********************                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SOURCE-COMPUTER.  IBM-AS400.                                             
000510 OBJECT-COMPUTER.  IBM-AS400.                                             
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
000530*                                                                         
000540***************                                                           
000550 DATA DIVISION.                                                           
000560***************                                                           
000570*************************                                                 
000580 WORKING-STORAGE SECTION.                                                 
000590*************************                                                 
000600 01  FILLER                      PIC X(24) VALUE                          
000610     "** PROGRAM TDEVCLNV **".                                            
000620*                                                                         
000630 01  WS-RUN-DATE.                                                         
000640     05  WS-RUN-DATE-YMD          PIC 9(06).                              
000650 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000660     05  WS-RUN-DATE-YY           PIC 9(02).                              
000670     05  WS-RUN-DATE-MM           PIC 9(02).                              
000680     05  WS-RUN-DATE-DD           PIC 9(02).                              
000690*                                                                         
000700 01  WS-RAW-AREA                 PIC X(60).                               
000710 01  WS-RAW-AREA-R REDEFINES WS-RAW-AREA.                                 
000720     05  WS-RAW-CHAR OCCURS 60 TIMES PIC X(01).                           
000730*                                                                         
000740 01  WS-CLEAN-AREA                PIC X(60).                              
000750 01  WS-CLEAN-AREA-R REDEFINES WS-CLEAN-AREA.                             
000760     05  WS-CLEAN-CHAR OCCURS 60 TIMES PIC X(01).                         
000770*                                                                         
000780 01  WS-VALID-CHAR-SET            PIC X(11) VALUE                         
000790     "0123456789.".                                                       
000800*                                                                         
000810 01  WK-N-COUNTERS.                                                       
000820     05  WK-N-SRC-IDX             PIC 9(02) COMP.                         
000830     05  WK-N-DST-IDX             PIC 9(02) COMP.                         
000840     05  WK-N-LAST-NONBLANK       PIC 9(02) COMP.                         
000850*                                                                         
000860*****************                                                         
000870 LINKAGE SECTION.                                                         
000880*****************                                                         
000890     COPY TDEVPARM.                                                       
000900*                                                                         
000910 EJECT                                                                    
000920****************************************                                  
000930 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
000940****************************************                                  
000950 MAIN-MODULE.                                                             
000960     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
000970     PERFORM A000-CLEAN-VERSION-STRING                                    
000980        THRU A099-CLEAN-VERSION-STRING-EX.                                
000990     GOBACK.                                                              
001000*                                                                         
001010*----------------------------------------------------------------*        
001020 A000-CLEAN-VERSION-STRING.                                               
001030*----------------------------------------------------------------*        
001040     MOVE TDE-CLN-RAWVER TO WS-RAW-AREA.                                  
001050     MOVE SPACES          TO WS-CLEAN-AREA.                               
001060     MOVE ZERO            TO WK-N-DST-IDX WK-N-LAST-NONBLANK.             
001070*                                                                         
001080     PERFORM B000-COPY-VALID-CHARS                                        
001090        THRU B099-COPY-VALID-CHARS-EX                                     
001100        VARYING WK-N-SRC-IDX FROM 1 BY 1                                  
001110        UNTIL WK-N-SRC-IDX > 60.                                          
001120*                                                                         
001130     PERFORM C000-DROP-TRAILING-PERIOD                                    
001140        THRU C099-DROP-TRAILING-PERIOD-EX.                                
001150*                                                                         
001160     MOVE WS-CLEAN-AREA TO TDE-CLN-CLEANVER.                              
001170*                                                                         
001180 A099-CLEAN-VERSION-STRING-EX.                                            
001190     EXIT.                                                                
001200*                                                                         
001210*----------------------------------------------------------------*        
001220 B000-COPY-VALID-CHARS.                                                   
001230*----------------------------------------------------------------*        
001240*    KEEP ONLY 0-9 AND PERIOD - EVERYTHING ELSE (CARET, TILDE,            
001250*    GREATER/LESS-THAN, QUOTES, SPACE) IS DROPPED, NOT BLANKED            
001260*    IN PLACE, SO THE RESULT IS A CONTIGUOUS STRING.                      
001270*----------------------------------------------------------------*        
001280     IF WS-RAW-CHAR(WK-N-SRC-IDX) >= "0"                                  
001290           AND WS-RAW-CHAR(WK-N-SRC-IDX) <= "9"                           
001300        ADD 1 TO WK-N-DST-IDX                                             
001310        MOVE WS-RAW-CHAR(WK-N-SRC-IDX)                                    
001320           TO WS-CLEAN-CHAR(WK-N-DST-IDX)                                 
001330        MOVE WK-N-DST-IDX TO WK-N-LAST-NONBLANK                           
001340     ELSE                                                                 
001350        IF WS-RAW-CHAR(WK-N-SRC-IDX) = "."                                
001360           ADD 1 TO WK-N-DST-IDX                                          
001370           MOVE "." TO WS-CLEAN-CHAR(WK-N-DST-IDX)                        
001380           MOVE WK-N-DST-IDX TO WK-N-LAST-NONBLANK                        
001390        END-IF                                                            
001400     END-IF.                                                              
001410*                                                                         
001420 B099-COPY-VALID-CHARS-EX.                                                
001430     EXIT.                                                                
001440*                                                                         
001450*----------------------------------------------------------------*        
001460 C000-DROP-TRAILING-PERIOD.                                               
001470*----------------------------------------------------------------*        
001480     IF WK-N-LAST-NONBLANK > 0                                            
001490        IF WS-CLEAN-CHAR(WK-N-LAST-NONBLANK) = "."                        
001500           MOVE SPACE TO WS-CLEAN-CHAR(WK-N-LAST-NONBLANK)                
001510        END-IF                                                            
001520     END-IF.                                                              
001530*                                                                         
001540 C099-DROP-TRAILING-PERIOD-EX.                                            
001550     EXIT.                                                                
001560*                                                                         
001570******************************************************************        
001580*************** END OF PROGRAM SOURCE  TDEVCLNV *****************         
001590******************************************************************        
