000100***********************                                                   
000110 IDENTIFICATION DIVISION.                                                 
000120***********************                                                   
000130 PROGRAM-ID. TDEVRULE.                                                    
000140 AUTHOR. TYK.                                                             
000150 INSTALLATION. REM BATCH SYSTEMS.                                         
000160 DATE-WRITTEN. 04 JUN 1990.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY. REM INTERNAL USE ONLY.                                         
000190*DESCRIPTION : APPLYRULES - CHECKS ONE SCAN FILE AGAINST ONE              
000200*             REGISTRY RULE ROW (EXTENSION, BUILD-FILE,                   
000210*             FILE-INDICATOR OR CONTENT-INDICATOR) AND TELLS THE          
000220*             CALLER WHETHER THE ROW MATCHED.                             
000230*             THIS ROUTINE IS CALLED REPEATEDLY BY TDEVSCAN, ONCE         
000240*             PER (FILE,REGISTRY-ROW) PAIR THAT SURVIVED TDEVREL.         
000250*_________________________________________________________________        
000260* HISTORY OF MODIFICATION:                                                
000270*=================================================================        
000280* -      TYK     04/06/1990  INITIAL VERSION - COUNTRY AND BANK RI        
000290*                             TABLE LOOK-UP, CALLED BY THE TFSSTPL        
000300*                             DUPLICATE-CHECK CHAIN.                      
000310*-----------------------------------------------------------------        
000320* 7Q1EM2 TMPPYM  21/10/2016  REM Q1 2017 RELEASE - REFINE DUPLICAT        
000330*                             CHECKING, RECOMPILE FOR VSTPL CHANGE        
000340*-----------------------------------------------------------------        
000350* DSCV01 ACNRTN  09/02/2024  PROJ#DSCV - TECHNOLOGY DETECTION ENGI        
000360*                             REBUILT AS APPLYRULES - NO MORE FILE        
000370*                             WORKS PURELY OFF THE TDE-PARM-RULECH        
000380*                             VIEW PASSED IN BY THE CALLER.               
000390*-----------------------------------------------------------------        
000400* DSCV07 ACNDUS  02/08/2024  PROJ#DSCV - CONTENT-INDICATOR CHECK N        
000410*                             RETURNS THE MATCHED DIALECT (POM/PKG        
000420*                             REQ/GENERIC) SO TDEVSCAN CAN CALL TH        
000430*                             RIGHT EXTRACTOR (REQ#DSCV-0052).            
000440*=================================================================        
000450*                                                                         
000460 EJECT                                                                    
000470 ENVIRONMENT DIVISION.                                                    
000480*********************                                                     
000490 CONFIGURATION SECTION.                                                   
000500 SOURCE-COMPUTER. IBM-AS400.                                              
000510 OBJECT-COMPUTER. IBM-AS400.                                              
000520 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
000530         UPSI-0 IS UPSI-SWITCH-0                                          
000540         ON STATUS IS U0-ON                                               
000550         OFF STATUS IS U0-OFF.                                            
000560*                                                                         
000570 DATA DIVISION.                                                           
000580***************                                                           
000590 WORKING-STORAGE SECTION.                                                 
000600*************************                                                 
000610 01  FILLER                     PIC X(24) VALUE                           
000620     "** PROGRAM TDEVRULE **".                                            
000630*                                                                         
000640 01  WS-RUN-DATE.                                                         
000650     05  WS-RUN-DATE-YMD         PIC 9(06).                               
000660 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000670     05  WS-RUN-DATE-YY          PIC 9(02).                               
000680     05  WS-RUN-DATE-MM          PIC 9(02).                               
000690     05  WS-RUN-DATE-DD          PIC 9(02).                               
000700*                                                                         
000710 01  WS-LC-FILENAME              PIC X(60).                               
000720 01  WS-LC-FILENAME-R REDEFINES WS-LC-FILENAME.                           
000730     05  WS-LC-FILENAME-CHAR OCCURS 60 TIMES PIC X(01).                   
000740 01  WS-LC-CONTENT                PIC X(1998).                            
000750 01  WS-LC-CONTENT-R REDEFINES WS-LC-CONTENT.                             
000760     05  WS-LC-CONTENT-CHAR OCCURS 1998 TIMES PIC X(01).                  
000770*                                                                         
000780 01  WS-RULEVALUE-WORK            PIC X(118).                             
000790 01  WS-RULEVALUE-LEN             PIC 9(03) COMP.                         
000800*                                                                         
000810 01  WK-N-COUNTERS.                                                       
000820     05  WK-N-SCAN-POS            PIC 9(04) COMP.                         
000830     05  WK-N-FNAME-LEN           PIC 9(02) COMP.                         
000840     05  WK-N-RULEVAL-LEN         PIC 9(03) COMP.                         
000850     05  WK-N-START-POS           PIC 9(04) COMP.                         
000860*                                                                         
000870*****************                                                         
000880 LINKAGE SECTION.                                                         
000890*****************                                                         
000900     COPY TDEVPARM.                                                       
000910*                                                                         
000920 EJECT                                                                    
000930****************************************                                  
000940 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
000950****************************************                                  
000960 MAIN-MODULE.                                                             
000970     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
000980     PERFORM A000-START-PROGRAM-ROUTINE                                   
000990        THRU A999-START-PROGRAM-ROUTINE-EX.                               
001000     PERFORM B000-MAIN-PROCESSING                                         
001010        THRU B999-MAIN-PROCESSING-EX.                                     
001020     GOBACK.                                                              
001030*                                                                         
001040*----------------------------------------------------------------*        
001050 A000-START-PROGRAM-ROUTINE.                                              
001060*----------------------------------------------------------------*        
001070     MOVE TDE-RUL-FILENAME TO WS-LC-FILENAME.                             
001080     INSPECT WS-LC-FILENAME CONVERTING                                    
001090        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001100        TO "abcdefghijklmnopqrstuvwxyz".                                  
001110     MOVE TDE-RUL-CONTENT  TO WS-LC-CONTENT.                              
001120     MOVE "N"              TO TDE-RUL-MATCHED.                            
001130     MOVE SPACES            TO TDE-RUL-DIALECT.                           
001140*    WK-N-FNAME-LEN IS NEEDED BY F000-DECIDE-DIALECT ON EVERY RULE        
001150*    TYPE, NOT JUST EXT - COMPUTE IT HERE ONCE SO IT IS ALWAYS SET        
001160*    BEFORE F000 RUNS, REGARDLESS OF WHICH PARAGRAPH GOT THERE            
001170*    (REQ#DSCV-0093 - DSL CAUGHT THIS WHEN A .YAML FILE MATCHED BY        
001180*    INDFILE NAME WAS COMING BACK DIALECT=GENERIC INSTEAD OF              
001190*    K8SYAML).                                                            
001200     PERFORM G000-FIND-FILENAME-LEN                                       
001210        THRU G099-FIND-FILENAME-LEN-EX.                                   
001220*                                                                         
001230 A999-START-PROGRAM-ROUTINE-EX.                                           
001240     EXIT.                                                                
001250*                                                                         
001260*----------------------------------------------------------------*        
001270 B000-MAIN-PROCESSING.                                                    
001280*----------------------------------------------------------------*        
001290     EVALUATE TDE-RUL-RULETYPE                                            
001300        WHEN "EXT"                                                        
001310           PERFORM C000-CHECK-EXTENSION                                   
001320              THRU C099-CHECK-EXTENSION-EX                                
001330        WHEN "BLDFILE"                                                    
001340           PERFORM D000-CHECK-NAME-EXACT                                  
001350              THRU D099-CHECK-NAME-EXACT-EX                               
001360        WHEN "INDFILE"                                                    
001370           PERFORM D000-CHECK-NAME-EXACT                                  
001380              THRU D099-CHECK-NAME-EXACT-EX                               
001390        WHEN "INDTEXT"                                                    
001400           PERFORM E000-CHECK-CONTENT-INDICATOR                           
001410              THRU E099-CHECK-CONTENT-INDICATOR-EX                        
001420        WHEN OTHER                                                        
001430           CONTINUE                                                       
001440     END-EVALUATE.                                                        
001450*                                                                         
001460 B999-MAIN-PROCESSING-EX.                                                 
001470     EXIT.                                                                
001480*                                                                         
001490*----------------------------------------------------------------*        
001500 C000-CHECK-EXTENSION.                                                    
001510*----------------------------------------------------------------*        
001520*    RULEVALUE HOLDS A SINGLE EXTENSION, E.G. ".PY" - MATCH IS            
001530*    MADE IF THE LOWER-CASED FILE NAME ENDS WITH IT.  EXTENSION           
001540*    MATCHES NEVER CARRY A VERSION.                                       
001550*----------------------------------------------------------------*        
001560     MOVE TDE-RUL-RULEVALUE TO WS-RULEVALUE-WORK.                         
001570     INSPECT WS-RULEVALUE-WORK CONVERTING                                 
001580        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001590        TO "abcdefghijklmnopqrstuvwxyz".                                  
001600     PERFORM G000-FIND-FILENAME-LEN                                       
001610        THRU G099-FIND-FILENAME-LEN-EX.                                   
001620     PERFORM G010-FIND-RULEVALUE-LEN                                      
001630        THRU G099-FIND-RULEVALUE-LEN-EX.                                  
001640*                                                                         
001650     IF WK-N-RULEVAL-LEN > 0                                              
001660        AND WK-N-FNAME-LEN >= WK-N-RULEVAL-LEN                            
001670        COMPUTE WK-N-START-POS =                                          
001680           WK-N-FNAME-LEN - WK-N-RULEVAL-LEN + 1                          
001690        IF WS-LC-FILENAME(WK-N-START-POS:WK-N-RULEVAL-LEN) =              
001700              WS-RULEVALUE-WORK(1:WK-N-RULEVAL-LEN)                       
001710           MOVE "Y" TO TDE-RUL-MATCHED                                    
001720        END-IF                                                            
001730     END-IF.                                                              
001740*                                                                         
001750 C099-CHECK-EXTENSION-EX.                                                 
001760     EXIT.                                                                
001770*                                                                         
001780*----------------------------------------------------------------*        
001790 D000-CHECK-NAME-EXACT.                                                   
001800*----------------------------------------------------------------*        
001810*    RULEVALUE HOLDS A BUILD-FILE OR FILE-INDICATOR NAME, E.G.            
001820*    "POM.XML" - MATCH IS EXACT (AFTER LOWER-CASING BOTH SIDES).          
001830*----------------------------------------------------------------*        
001840     MOVE TDE-RUL-RULEVALUE TO WS-RULEVALUE-WORK.                         
001850     INSPECT WS-RULEVALUE-WORK CONVERTING                                 
001860        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001870        TO "abcdefghijklmnopqrstuvwxyz".                                  
001880     IF WS-LC-FILENAME(1:60) = WS-RULEVALUE-WORK(1:60)                    
001890        MOVE "Y" TO TDE-RUL-MATCHED                                       
001900        PERFORM F000-DECIDE-DIALECT                                       
001910           THRU F099-DECIDE-DIALECT-EX                                    
001920     END-IF.                                                              
001930*                                                                         
001940 D099-CHECK-NAME-EXACT-EX.                                                
001950     EXIT.                                                                
001960*                                                                         
001970*----------------------------------------------------------------*        
001980 E000-CHECK-CONTENT-INDICATOR.                                            
001990*----------------------------------------------------------------*        
002000*    RULEVALUE HOLDS A CONTENT INDICATOR STRING - SCAN THE FILE           
002010*    CONTENT FOR IT, CASE-INSENSITIVE, AS A SUBSTRING ANYWHERE.           
002020*    THE CALLER STOPS CHECKING FURTHER INDTEXT ROWS FOR THE SAME          
002030*    (FILE,TECH) ONCE A MATCH COMES BACK - NOT THIS ROUTINE'S JOB.        
002040*----------------------------------------------------------------*        
002050     MOVE TDE-RUL-RULEVALUE TO WS-RULEVALUE-WORK.                         
002060     INSPECT WS-RULEVALUE-WORK CONVERTING                                 
002070        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
002080        TO "abcdefghijklmnopqrstuvwxyz".                                  
002090     PERFORM G010-FIND-RULEVALUE-LEN                                      
002100        THRU G099-FIND-RULEVALUE-LEN-EX.                                  
002110*                                                                         
002120     IF WK-N-RULEVAL-LEN > 0                                              
002130        PERFORM E010-SCAN-CONTENT-FOR-TEXT                                
002140           THRU E010-SCAN-CONTENT-FOR-TEXT-EX                             
002150           VARYING WK-N-SCAN-POS FROM 1 BY 1                              
002160           UNTIL WK-N-SCAN-POS > 1998                                     
002170              OR TDE-RUL-IS-MATCHED                                       
002180     END-IF.                                                              
002190*                                                                         
002200     IF TDE-RUL-IS-MATCHED                                                
002210        PERFORM F000-DECIDE-DIALECT                                       
002220           THRU F099-DECIDE-DIALECT-EX                                    
002230     END-IF.                                                              
002240*                                                                         
002250 E099-CHECK-CONTENT-INDICATOR-EX.                                         
002260     EXIT.                                                                
002270*                                                                         
002280 E010-SCAN-CONTENT-FOR-TEXT.                                              
002290     IF WK-N-SCAN-POS + WK-N-RULEVAL-LEN - 1 <= 1998                      
002300        IF WS-LC-CONTENT(WK-N-SCAN-POS:WK-N-RULEVAL-LEN) =                
002310              WS-RULEVALUE-WORK(1:WK-N-RULEVAL-LEN)                       
002320           MOVE "Y" TO TDE-RUL-MATCHED                                    
002330        END-IF                                                            
002340     END-IF.                                                              
002350*                                                                         
002360 E010-SCAN-CONTENT-FOR-TEXT-EX.                                           
002370     EXIT.                                                                
002380*                                                                         
002390*----------------------------------------------------------------*        
002400 F000-DECIDE-DIALECT.                                                     
002410*----------------------------------------------------------------*        
002420*    TELLS TDEVSCAN WHICH EXTRACTOR SUBPROGRAM TO CALL NEXT, BASED        
002430*    ON THE FILE NAME THAT ACTUALLY MATCHED.  COBOL PADS THE              
002440*    SHORTER SIDE OF AN UNEQUAL-LENGTH COMPARISON WITH SPACES, SO         
002450*    NO MANUAL PADDING IS NEEDED HERE.                                    
002460*----------------------------------------------------------------*        
002470     MOVE "GENERIC" TO TDE-RUL-DIALECT.                                   
002480*                                                                         
002490     IF WS-LC-FILENAME = "package.json"                                   
002500        MOVE "PKGJSON" TO TDE-RUL-DIALECT                                 
002510        GO TO F099-DECIDE-DIALECT-EX                                      
002520     END-IF.                                                              
002530     IF WS-LC-FILENAME = "pom.xml"                                        
002540        MOVE "POMXML" TO TDE-RUL-DIALECT                                  
002550        GO TO F099-DECIDE-DIALECT-EX                                      
002560     END-IF.                                                              
002570     IF WS-LC-FILENAME = "build.gradle" OR                                
002580           WS-LC-FILENAME = "build.gradle.kts"                            
002590        MOVE "GRADLE" TO TDE-RUL-DIALECT                                  
002600        GO TO F099-DECIDE-DIALECT-EX                                      
002610     END-IF.                                                              
002620     IF WS-LC-FILENAME = "requirements.txt"                               
002630        MOVE "REQTXT" TO TDE-RUL-DIALECT                                  
002640        GO TO F099-DECIDE-DIALECT-EX                                      
002650     END-IF.                                                              
002660     IF WS-LC-FILENAME = "dockerfile"                                     
002670        MOVE "DOCKER" TO TDE-RUL-DIALECT                                  
002680        GO TO F099-DECIDE-DIALECT-EX                                      
002690     END-IF.                                                              
002700     IF WK-N-FNAME-LEN > 4                                                
002710        IF WS-LC-FILENAME(WK-N-FNAME-LEN - 3:4) = ".yml"                  
002720           MOVE "K8SYAML" TO TDE-RUL-DIALECT                              
002730           GO TO F099-DECIDE-DIALECT-EX                                   
002740        END-IF                                                            
002750     END-IF.                                                              
002760     IF WK-N-FNAME-LEN > 5                                                
002770        IF WS-LC-FILENAME(WK-N-FNAME-LEN - 4:5) = ".yaml"                 
002780           MOVE "K8SYAML" TO TDE-RUL-DIALECT                              
002790           GO TO F099-DECIDE-DIALECT-EX                                   
002800        END-IF                                                            
002810     END-IF.                                                              
002820     IF WS-LC-FILENAME = ".nvmrc" OR                                      
002830           WS-LC-FILENAME = ".node-version"                               
002840        MOVE "NVMRC" TO TDE-RUL-DIALECT                                   
002850     END-IF.                                                              
002860*                                                                         
002870 F099-DECIDE-DIALECT-EX.                                                  
002880     EXIT.                                                                
002890*                                                                         
002900*----------------------------------------------------------------*        
002910 G000-FIND-FILENAME-LEN.                                                  
002920*----------------------------------------------------------------*        
002930*    MANUAL REVERSE SCAN FOR LAST NON-BLANK POSITION - HOUSE              
002940*    CONVENTION, NO INTRINSIC FUNCTIONS USED ON THIS SUITE.               
002950*----------------------------------------------------------------*        
002960     MOVE 60 TO WK-N-FNAME-LEN.                                           
002970     PERFORM G001-BACK-UP-ONE                                             
002980        THRU G001-BACK-UP-ONE-EX                                          
002990        UNTIL WK-N-FNAME-LEN = 0                                          
003000           OR WS-LC-FILENAME(WK-N-FNAME-LEN:1) NOT = SPACE.               
003010*                                                                         
003020 G099-FIND-FILENAME-LEN-EX.                                               
003030     EXIT.                                                                
003040*                                                                         
003050 G001-BACK-UP-ONE.                                                        
003060     SUBTRACT 1 FROM WK-N-FNAME-LEN.                                      
003070*                                                                         
003080 G001-BACK-UP-ONE-EX.                                                     
003090     EXIT.                                                                
003100*                                                                         
003110*----------------------------------------------------------------*        
003120 G010-FIND-RULEVALUE-LEN.                                                 
003130*----------------------------------------------------------------*        
003140     MOVE 118 TO WK-N-RULEVAL-LEN.                                        
003150     PERFORM G011-BACK-UP-ONE                                             
003160        THRU G011-BACK-UP-ONE-EX                                          
003170        UNTIL WK-N-RULEVAL-LEN = 0                                        
003180           OR WS-RULEVALUE-WORK(WK-N-RULEVAL-LEN:1) NOT = SPACE.          
003190*                                                                         
003200 G099-FIND-RULEVALUE-LEN-EX.                                              
003210     EXIT.                                                                
003220*                                                                         
003230 G011-BACK-UP-ONE.                                                        
003240     SUBTRACT 1 FROM WK-N-RULEVAL-LEN.                                    
003250*                                                                         
003260 G011-BACK-UP-ONE-EX.                                                     
003270     EXIT.                                                                
003280*                                                                         
003290******************************************************************        
003300*************** END OF PROGRAM SOURCE  TDEVRULE *****************         
003310******************************************************************        
