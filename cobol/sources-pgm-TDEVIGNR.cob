000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVIGNR.                                                
000140 AUTHOR.         ACCENTURE.                                               
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   14 APR 1986.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*----------------------------------------------------------------*        
000200*DESCRIPTION : CALLED ROUTINE - THE IGNORED-PATH RULE.  LOWER-            
000210*               CASES ONE MANIFEST FILEPATH AND SCANS IT FOR A            
000220*               FIXED TOKEN LIST (NODE_MODULES/TARGET/BUILD/.GIT/         
000230*               .IDEA/DIST/OUT/BIN/.GRADLE) AS A SUBSTRING                
000240*               ANYWHERE IN THE STRING.  CALLED BY TDEVSCAN ONCE          
000250*               PER SCAN-LIST MANIFEST RECORD.                            
000260*----------------------------------------------------------------*        
000270* HISTORY OF MODIFICATION:                                                
000280*----------------------------------------------------------------*        
000290* MOD.#  INIT   DATE        DESCRIPTION                                   
000300* ------ ------ ----------  -----------------------------------           
000310* OFX2A2 VENL29 16/10/2020 - PROJ#BW24 - CORRECT VARIABLE INIT            
000320*                          AND PROGRAM NAME IN DISPLAY MESSAGE            
000330* OFX2A1 ACNFAM 24/06/2020 - PROJ#BW24 - MAJOR REWRITE OF THE             
000340*                          VALIDATION LOGIC (PRE-DSCV BASELINE)           
000350*----------------------------------------------------------------*        
000360* DSCV01 ACNRTN 06/02/2024 - PROJ#DSCV - TECHNOLOGY DETECTION             
000370*                          ENGINE.  REBUILT AS THE IGNORED-PATH           
000380*                          RULE - A FIXED TOKEN LIST IS NOW               
000390*                          SCANNED FOR AS A CASE-INSENSITIVE              
000400*                          SUBSTRING OF THE DISCOVERED PATH,              
000410*                          ANYWHERE IN THE STRING, NOT JUST AT A          
000420*                          PATH SEGMENT BOUNDARY.                         
000430*----------------------------------------------------------------*        
000440* DSCV06 TMPKLW 30/07/2024 - PROJ#DSCV - ADD .GRADLE TO THE               
000450*                          IGNORED-TOKEN TABLE (REQ#DSCV-0041).           
000460*----------------------------------------------------------------*        
000470* DSCV12 DSLPAT 10/08/2024 - PROJ#DSCV - REQ#DSCV-0088 - THE              
000480*                          TOKEN TABLE COMPARE WAS A FIXED                
000490*                          15-BYTE WINDOW, SO A TOKEN ONLY HIT            
000500*                          WHEN FOLLOWED BY BLANK PADDING OUT TO          
000510*                          15 BYTES - NEVER TRUE FOR A REAL PATH.         
000520*                          ADDED C000-FIND-TOKEN-LEN TO TRIM THE          
000530*                          TOKEN TO ITS REAL LENGTH FIRST.                
000540*----------------------------------------------------------------*        
000550         EJECT                                                            
000560********************                                                      
000570 ENVIRONMENT DIVISION.                                                    
000580********************                                                      
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER. IBM-AS400.                                              
000610 OBJECT-COMPUTER. IBM-AS400.                                              
000620 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
000630*                                                                         
000640***************                                                           
000650 DATA DIVISION.                                                           
000660***************                                                           
000670*************************                                                 
000680 WORKING-STORAGE SECTION.                                                 
000690*************************                                                 
000700 01 FILLER               PIC X(24) VALUE                                  
000710        "** PROGRAM TDEVIGNR **".                                         
000720*                                                                         
000730 01 WS-RUN-DATE.                                                          
000740    05 WS-RUN-DATE-YMD         PIC 9(06).                                 
000750 01 WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                              
000760    05 WS-RUN-DATE-YY          PIC 9(02).                                 
000770    05 WS-RUN-DATE-MM          PIC 9(02).                                 
000780    05 WS-RUN-DATE-DD          PIC 9(02).                                 
000790*                                                                         
000800 01 WS-WORK-AREA.                                                         
000810    05 WS-LC-FILEPATH          PIC X(200).                                
000820    05 WS-LC-FILEPATH-R REDEFINES WS-LC-FILEPATH.                         
000830       10 WS-LC-FILEPATH-CHAR  PIC X(01) OCCURS 200 TIMES.                
000840    05 WS-SEARCH-RESULT        PIC X(01) VALUE "N".                       
000850*                                                                         
000860 01 WS-IGNORE-TOKEN-TABLE.                                                
000870    05 WS-IGN-TOKEN-01         PIC X(15) VALUE "NODE_MODULES".            
000880    05 WS-IGN-TOKEN-02         PIC X(15) VALUE "TARGET".                  
000890    05 WS-IGN-TOKEN-03         PIC X(15) VALUE "BUILD".                   
000900    05 WS-IGN-TOKEN-04         PIC X(15) VALUE ".GIT".                    
000910    05 WS-IGN-TOKEN-05         PIC X(15) VALUE ".IDEA".                   
000920    05 WS-IGN-TOKEN-06         PIC X(15) VALUE "DIST".                    
000930    05 WS-IGN-TOKEN-07         PIC X(15) VALUE "OUT".                     
000940    05 WS-IGN-TOKEN-08         PIC X(15) VALUE "BIN".                     
000950    05 WS-IGN-TOKEN-09         PIC X(15) VALUE ".GRADLE".                 
000960 01 WS-IGNORE-TOKEN-TABLE-R REDEFINES WS-IGNORE-TOKEN-TABLE.              
000970    05 WS-IGN-TOKEN-ENTRY OCCURS 9 TIMES                                  
000980                          INDEXED BY WS-IGN-IDX     PIC X(15).            
000990*                                                                         
001000 01 WK-N-COUNTERS.                                                        
001010    05 WK-N-TOKEN-LEN           PIC 9(02) COMP.                           
001020    05 WK-N-SCAN-POS            PIC 9(03) COMP.                           
001030    05 WK-N-SCAN-MAX            PIC 9(03) COMP.                           
001040*                                                                         
001050*****************                                                         
001060 LINKAGE SECTION.                                                         
001070*****************                                                         
001080     COPY TDEVPARM.                                                       
001090*                                                                         
001100 EJECT                                                                    
001110****************************************                                  
001120 PROCEDURE DIVISION USING TDE-PARM-AREA.                                  
001130****************************************                                  
001140 MAIN-MODULE.                                                             
001150     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001160     PERFORM A000-START-PROGRAM-ROUTINE                                   
001170        THRU A999-START-PROGRAM-ROUTINE-EX.                               
001180     PERFORM B000-MAIN-PROCESSING                                         
001190        THRU B999-MAIN-PROCESSING-EX.                                     
001200     GOBACK.                                                              
001210*                                                                         
001220*----------------------------------------------------------------*        
001230 A000-START-PROGRAM-ROUTINE.                                              
001240*----------------------------------------------------------------*        
001250     MOVE TDE-IGN-FILEPATH TO WS-LC-FILEPATH.                             
001260     INSPECT WS-LC-FILEPATH CONVERTING                                    
001270        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001280        TO "abcdefghijklmnopqrstuvwxyz".                                  
001290     MOVE "N" TO WS-SEARCH-RESULT.                                        
001300*                                                                         
001310 A999-START-PROGRAM-ROUTINE-EX.                                           
001320     EXIT.                                                                
001330*                                                                         
001340*----------------------------------------------------------------*        
001350 B000-MAIN-PROCESSING.                                                    
001360*----------------------------------------------------------------*        
001370     SET WS-IGN-IDX TO 1.                                                 
001380     PERFORM B010-CHECK-ONE-TOKEN                                         
001390        THRU B010-CHECK-ONE-TOKEN-EX                                      
001400        VARYING WS-IGN-IDX FROM 1 BY 1                                    
001410        UNTIL WS-IGN-IDX > 9                                              
001420           OR WS-SEARCH-RESULT = "Y".                                     
001430*                                                                         
001440     IF WS-SEARCH-RESULT = "Y"                                            
001450        MOVE "Y" TO TDE-IGN-RESULT                                        
001460     ELSE                                                                 
001470        MOVE "N" TO TDE-IGN-RESULT                                        
001480     END-IF.                                                              
001490*                                                                         
001500 B999-MAIN-PROCESSING-EX.                                                 
001510     EXIT.                                                                
001520*                                                                         
001530*----------------------------------------------------------------*        
001540 B010-CHECK-ONE-TOKEN.                                                    
001550*----------------------------------------------------------------*        
001560     INSPECT WS-IGN-TOKEN-ENTRY(WS-IGN-IDX) CONVERTING                    
001570        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                      
001580        TO "abcdefghijklmnopqrstuvwxyz".                                  
001590     IF WS-LC-FILEPATH IS NOT EQUAL TO SPACES                             
001600        IF WS-IGN-TOKEN-ENTRY(WS-IGN-IDX) NOT = SPACES                    
001610           PERFORM C000-FIND-TOKEN-LEN                                    
001620              THRU C099-FIND-TOKEN-LEN-EX                                 
001630           IF WK-N-TOKEN-LEN > 0                                          
001640              COMPUTE WK-N-SCAN-MAX =                                     
001650                 200 - WK-N-TOKEN-LEN + 1                                 
001660              PERFORM B020-SCAN-ONE-POSITION                              
001670                 THRU B029-SCAN-ONE-POSITION-EX                           
001680                 VARYING WK-N-SCAN-POS FROM 1 BY 1                        
001690                 UNTIL WK-N-SCAN-POS > WK-N-SCAN-MAX                      
001700                    OR WS-SEARCH-RESULT = "Y"                             
001710           END-IF                                                         
001720        END-IF                                                            
001730     END-IF.                                                              
001740*                                                                         
001750 B010-CHECK-ONE-TOKEN-EX.                                                 
001760     EXIT.                                                                
001770*                                                                         
001780*----------------------------------------------------------------*        
001790 B020-SCAN-ONE-POSITION.                                                  
001800*----------------------------------------------------------------*        
001810     IF WS-LC-FILEPATH(WK-N-SCAN-POS:WK-N-TOKEN-LEN) =                    
001820           WS-IGN-TOKEN-ENTRY(WS-IGN-IDX)(1:WK-N-TOKEN-LEN)               
001830        MOVE "Y" TO WS-SEARCH-RESULT                                      
001840     END-IF.                                                              
001850*                                                                         
001860 B029-SCAN-ONE-POSITION-EX.                                               
001870     EXIT.                                                                
001880*                                                                         
001890*----------------------------------------------------------------*        
001900 C000-FIND-TOKEN-LEN.                                                     
001910*----------------------------------------------------------------*        
001920*    MANUAL REVERSE SCAN FOR LAST NON-BLANK POSITION - HOUSE              
001930*    CONVENTION, NO INTRINSIC FUNCTIONS USED ON THIS SUITE.               
001940*    THE IGNORED-PATH RULE IS A SUBSTRING TEST ANYWHERE IN THE            
001950*    PATH, SO THE COMPARE WINDOW IN B020 MUST USE THE TOKEN'S             
001960*    REAL TRIMMED LENGTH, NOT THE FULL 15-BYTE TABLE WIDTH                
001970*    (REQ#DSCV-0088 - DSL FOUND TARGET/.GIT NEVER MATCHING).              
001980*----------------------------------------------------------------*        
001990     MOVE 15 TO WK-N-TOKEN-LEN.                                           
002000     PERFORM C001-BACK-UP-ONE                                             
002010        THRU C001-BACK-UP-ONE-EX                                          
002020        UNTIL WK-N-TOKEN-LEN = 0                                          
002030           OR WS-IGN-TOKEN-ENTRY(WS-IGN-IDX)(WK-N-TOKEN-LEN:1)            
002040              NOT = SPACE.                                                
002050*                                                                         
002060 C099-FIND-TOKEN-LEN-EX.                                                  
002070     EXIT.                                                                
002080*                                                                         
002090 C001-BACK-UP-ONE.                                                        
002100     SUBTRACT 1 FROM WK-N-TOKEN-LEN.                                      
002110*                                                                         
002120 C001-BACK-UP-ONE-EX.                                                     
002130     EXIT.                                                                
002140*                                                                         
002150******************************************************************        
002160*************** END OF PROGRAM SOURCE  TDEVIGNR *****************         
002170******************************************************************        
