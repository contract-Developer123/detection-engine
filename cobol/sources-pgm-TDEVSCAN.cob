000100*************************                                                 
000110 IDENTIFICATION DIVISION.                                                 
000120*************************                                                 
000130 PROGRAM-ID.     TDEVSCAN.                                                
000140 AUTHOR.         TVK.                                                     
000150 INSTALLATION.   REM BATCH SYSTEMS.                                       
000160 DATE-WRITTEN.   04 JUN 1994.                                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.       REM INTERNAL USE ONLY.                                   
000190*DESCRIPTION : MAIN BATCH DRIVER FOR THE TECHNOLOGY DETECTION             
000200*   RUN - LOADS THE RULE REGISTRY, READS THE SCAN-LIST                    
000210*   MANIFEST, DECIDES PROJECT TYPE AND WRITES THE REPORT.                 
000220*===========================================================              
000230* HISTORY OF MODIFICATION:                                                
000240*===========================================================              
000250* REM269 - TMPSRK  - 06/04/2017 - JIRA LOG REM-269                        
000260*   STANDARDIZED THE DRIVER'S FILE-STATUS CHECKING AND ABEND              
000270*   MESSAGE FORMAT TO MATCH THE REST OF THE BATCH SUITE.                  
000280*-----------------------------------------------------------*             
000290* SM1TY1 - TMPTY1  - 11/08/2005 - Y2K FOLLOW-UP REVIEW - NO               
000300*   WINDOWED DATE FIELDS REMAIN IN THIS MODULE.                           
000310*===========================================================              
000320* DSCV06 - ACNFAM  - 05/07/2024 - PROJ#DSCV - TECHNOLOGY                  
000330*   DETECTION ENGINE.  RE-PURPOSED THIS DRIVER AS TDEVSCAN -              
000340*   THE MAIN BATCH CONTROLLER FOR THE DETECTION RUN.  LOADS               
000350*   THE RULE REGISTRY, DECIDES PROJECT TYPE, WALKS THE SCAN               
000360*   MANIFEST APPLYING THE RULE SET PER FILE, AND DRIVES THE               
000370*   FINAL REPORT WRITER.                                                  
000380*===========================================================              
000390* DSCV07 - TMPKLW  - 19/08/2024 - PROJ#DSCV - ADDED THE                   
000400*   SCAN-LIST OVERFLOW GUARD (WK-N-SCAN-MAX) AFTER A TEST RUN             
000410*   AGAINST A LARGE MONOREPO CHECKOUT WENT ABEND (REQ#DSCV-0079).         
000420*===========================================================              
000430* DSCV08 - VENADG  - 02/09/2024 - PROJ#DSCV - GENERIC                     
000440*   CONTENT-INDICATOR MATCHES NOW RUN THROUGH TDEVCLNV BEFORE             
000450*   BEING FILED, MATCHING THE PACKAGE.JSON PATH (REQ#DSCV-0084).          
000460*===========================================================              
000470 EJECT                                                                    
000480**********************                                                    
000490 ENVIRONMENT DIVISION.                                                    
000500**********************                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER. IBM-AS400.                                              
000530 OBJECT-COMPUTER. IBM-AS400.                                              
000540 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
000550        I-O-FEEDBACK IS I-O-FEEDBACK-AREA                                 
000560        UPSI-0 IS UPSI-SWITCH-0.                                          
000570*                                                                         
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT TDESCNF ASSIGN TO DATABASE-TDESCNF                            
000610     ORGANIZATION IS SEQUENTIAL                                           
000620     ACCESS MODE IS SEQUENTIAL                                            
000630 FILE STATUS IS WK-C-FILE-STATUS.                                         
000640*                                                                         
000650***************                                                           
000660 DATA DIVISION.                                                           
000670***************                                                           
000680 FILE SECTION.                                                            
000690***************                                                           
000700 FD  TDESCNF                                                              
000710     LABEL RECORDS ARE OMITTED                                            
000720 DATA RECORD IS TDESCNF-REC.                                              
000730 01  TDESCNF-REC.                                                         
000740     COPY TDESCAN.                                                        
000750*                                                                         
000760*************************                                                 
000770 WORKING-STORAGE SECTION.                                                 
000780*************************                                                 
000790 01  FILLER              PIC X(24)  VALUE                                 
000800     "** PROGRAM TDEVSCAN **".                                            
000810*                                                                         
000820 01  WK-C-WORK-AREA.                                                      
000830     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.                
000840         88  WK-C-SUCCESSFUL              VALUE "00".                     
000850         88  WK-C-END-OF-FILE             VALUE "10".                     
000860     05  WK-C-EOF-SWITCH           PIC X(01) VALUE "N".                   
000870         88  WK-C-NO-MORE-SCAN-RECS       VALUE "Y".                      
000880     05  WK-C-SKIP-SWITCH          PIC X(01).                             
000890     05  WK-C-MATCH-SWITCH         PIC X(01).                             
000900 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.                           
000910     05  WK-C-WORK-CHAR OCCURS 5 TIMES                                    
000920                        PIC X(01).                                        
000930*                                                                         
000940 01  WS-RUN-DATE.                                                         
000950     05  WS-RUN-DATE-YMD           PIC 9(06).                             
000960 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                             
000970     05  WS-RUN-DATE-YY            PIC 9(02).                             
000980     05  WS-RUN-DATE-MM            PIC 9(02).                             
000990     05  WS-RUN-DATE-DD            PIC 9(02).                             
001000*                                                                         
001010*    SCAN-LIST WORK TABLE - ONE ENTRY PER SURVIVING FILE FROM THE         
001020*    MANIFEST, AFTER THE IGNORED-PATH FILTER HAS BEEN APPLIED.            
001030 01  WK-N-SCAN-MAX                 PIC 9(04) COMP VALUE 500.              
001040 01  WS-SCAN-TABLE.                                                       
001050     05  WS-SCN-ENTRY OCCURS 500 TIMES                                    
001060                      INDEXED BY WS-SCN-IDX.                              
001070         10  WS-SCN-FILEPATH         PIC X(200).                          
001080         10  WS-SCN-FILENAME         PIC X(60).                           
001090         10  WS-SCN-CONTENT          PIC X(1998).                         
001100 01  WS-SCAN-TABLE-R REDEFINES WS-SCAN-TABLE.                             
001110     05  WS-SCN-RAW-ENTRY OCCURS 500 TIMES                                
001120                          PIC X(2258).                                    
001130 01  WK-N-SCAN-COUNT                PIC 9(04) COMP VALUE ZERO.            
001140*                                                                         
001150*    RESULT ACCUMULATOR - LAYOUT MUST MATCH TDEVRPT'S LINKAGE             
001160*    TDE-RPT-PARM EXACTLY - NO SHARED COPYBOOK EXISTS FOR THIS            
001180 01  WS-RPT-PARM.                                                         
001190     05  WS-RPT-ABEND-FLAG          PIC X(01).                            
001200     05  WS-RPT-ENTRY-COUNT         PIC 9(05) COMP.                       
001210     05  WS-RPT-ENTRY-TABLE OCCURS 500 TIMES                              
001220                            INDEXED BY WS-RPT-IDX.                        
001230         10  WS-RPT-E-CATEGORY        PIC X(30).                          
001240         10  WS-RPT-E-TECHNAME        PIC X(30).                          
001250         10  WS-RPT-E-VERSION         PIC X(28).                          
001260*                                                                         
001270*    REGISTRY WORK TABLE - LAYOUT MUST MATCH TDEVREGL'S LINKAGE           
001280*    TDE-REGL-PARM EXACTLY - NO SHARED COPYBOOK EXISTS FOR THIS           
001300 01  WS-REGL-PARM.                                                        
001310     05  WS-REGL-ABEND-FLAG         PIC X(01).                            
001320     05  WS-REGL-COUNT              PIC 9(05) COMP.                       
001330     05  WS-REGL-TABLE OCCURS 2000 TIMES                                  
001340                       INDEXED BY WS-REGL-IDX.                            
001350         10  WS-REGL-CATEGORY         PIC X(30).                          
001360         10  WS-REGL-TECHNAME         PIC X(30).                          
001370         10  WS-REGL-RULETYPE         PIC X(10).                          
001380         10  WS-REGL-RULEVALUE        PIC X(118).                         
001390         10  WS-REGL-PYEXT-FLAG       PIC X(01).                          
001400         10  WS-REGL-JAVAEXT-FLAG     PIC X(01).                          
001410*                                                                         
001420*    PROJECT-TYPE DECISION AREA - SHARED COPYBOOK TDEPTYP.                
001430     COPY TDEPTYP.                                                        
001440*                                                                         
001450*    SHARED CALLED-ROUTINE PARAMETER AREA - ONE AREA, MANY VIEWS -        
001460*    REUSED ACROSS EVERY CALL TO TDEVIGNR/TDEVREL/TDEVRULE/               
001470*    TDEVVERX/TDEXDOCK/TDEXCIND/TDEVCLNV.                                 
001480     COPY TDEVPARM.                                                       
001490*                                                                         
001500 01  WS-SCRATCH-VERSION             PIC X(28).                            
001510 01  WS-SCRATCH-DIALECT             PIC X(10).                            
001520*                                                                         
001530 01  WK-N-COUNTERS.                                                       
001540     05  WK-N-FNAME-LEN              PIC 9(03) COMP.                      
001550*                                                                         
001560*****************                                                         
001570 LINKAGE SECTION.                                                         
001580*****************                                                         
001590 01  WK-VSCAN-PARM                   PIC X(01).                           
001600*                                                                         
001610 EJECT                                                                    
001620**************************************************                        
001630 PROCEDURE DIVISION USING WK-VSCAN-PARM.                                  
001640**************************************************                        
001650 MAIN-MODULE.                                                             
001660     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
001670     MOVE ZERO TO WK-N-SCAN-COUNT.                                        
001680     MOVE ZERO TO WS-RPT-ENTRY-COUNT.                                     
001690     MOVE "N" TO WS-RPT-ABEND-FLAG.                                       
001700*                                                                         
001710     PERFORM A000-LOAD-REGISTRY                                           
001720        THRU A099-LOAD-REGISTRY-EX.                                       
001730     PERFORM B000-LOAD-SCAN-LIST                                          
001740        THRU B099-LOAD-SCAN-LIST-EX.                                      
001750     PERFORM C000-DECIDE-PROJECT-TYPE                                     
001760        THRU C099-DECIDE-PROJECT-TYPE-EX.                                 
001770*                                                                         
001780     IF WK-N-SCAN-COUNT > 0                                               
001790        PERFORM D000-PROCESS-ONE-FILE                                     
001800           THRU D099-PROCESS-ONE-FILE-EX                                  
001810           VARYING WS-SCN-IDX FROM 1 BY 1                                 
001820           UNTIL WS-SCN-IDX > WK-N-SCAN-COUNT                             
001830     END-IF.                                                              
001840*                                                                         
001850     PERFORM E000-WRITE-REPORT                                            
001860        THRU E099-WRITE-REPORT-EX.                                        
001870     PERFORM Z000-END-PROGRAM-ROUTINE                                     
001880        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
001890     GOBACK.                                                              
001900*                                                                         
001910*----------------------------------------------------------------*        
001920 A000-LOAD-REGISTRY.                                                      
001930*----------------------------------------------------------------*        
001940*    BUILD THE IN-MEMORY RULE TABLE ONE TIME BEFORE THE RUN -             
001950*    A STATIC CONTROL-TABLE LOAD, NOT REPEATED PER FILE.                  
001960*----------------------------------------------------------------*        
001970     MOVE "N" TO WS-REGL-ABEND-FLAG.                                      
001980     MOVE ZERO TO WS-REGL-COUNT.                                          
001990     CALL "TDEVREGL" USING WS-REGL-PARM.                                  
002000     IF WS-REGL-ABEND-FLAG = "Y"                                          
002010        DISPLAY "TDEVSCAN - REGISTRY LOAD FAILED - ABENDING"              
002020        GO TO Y900-ABNORMAL-TERMINATION                                   
002030     END-IF.                                                              
002040*                                                                         
002050 A099-LOAD-REGISTRY-EX.                                                   
002060     EXIT.                                                                
002070*                                                                         
002080*----------------------------------------------------------------*        
002090 B000-LOAD-SCAN-LIST.                                                     
002100*----------------------------------------------------------------*        
002110*    READ THE UPSTREAM WALK MANIFEST, DROP IGNORED PATHS, AND             
002120*    PROBE ROOT-LEVEL MARKER FILES FOR THE PROJECT-TYPE PASS              
002130*    WHILE THE RECORD IS ALREADY IN HAND - A SINGLE SEQUENTIAL            
002140*    PASS SERVES BOTH PURPOSES.                                           
002150*----------------------------------------------------------------*        
002160     INITIALIZE TDE-PTYP-INPUT.                                           
002170     OPEN INPUT TDESCNF.                                                  
002180     IF NOT WK-C-SUCCESSFUL                                               
002190        DISPLAY "TDEVSCAN - OPEN FILE ERROR - TDESCNF"                    
002200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
002210        GO TO Y900-ABNORMAL-TERMINATION                                   
002220     END-IF.                                                              
002230*                                                                         
002240     PERFORM B100-READ-ONE-SCAN-REC                                       
002250        THRU B199-READ-ONE-SCAN-REC-EX                                    
002260        UNTIL WK-C-NO-MORE-SCAN-RECS.                                     
002270*                                                                         
002280     CLOSE TDESCNF.                                                       
002290*                                                                         
002300 B099-LOAD-SCAN-LIST-EX.                                                  
002310     EXIT.                                                                
002320*                                                                         
002330*----------------------------------------------------------------*        
002340 B100-READ-ONE-SCAN-REC.                                                  
002350*----------------------------------------------------------------*        
002360     READ TDESCNF                                                         
002370        AT END                                                            
002380           MOVE "Y" TO WK-C-EOF-SWITCH                                    
002390           GO TO B199-READ-ONE-SCAN-REC-EX                                
002400     END-READ.                                                            
002410     IF NOT WK-C-SUCCESSFUL                                               
002420        DISPLAY "TDEVSCAN - READ FILE ERROR - TDESCNF"                    
002430        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
002440        GO TO Y900-ABNORMAL-TERMINATION                                   
002450     END-IF.                                                              
002460*                                                                         
002470     MOVE TDE-SCN-FILEPATH TO TDE-IGN-FILEPATH.                           
002480     CALL "TDEVIGNR" USING TDE-PARM-AREA.                                 
002490     MOVE TDE-IGN-RESULT TO WK-C-SKIP-SWITCH.                             
002500     IF WK-C-SKIP-SWITCH = "Y"                                            
002510        GO TO B199-READ-ONE-SCAN-REC-EX                                   
002520     END-IF.                                                              
002530*                                                                         
002540     PERFORM B110-PROBE-ROOT-MARKERS                                      
002550        THRU B119-PROBE-ROOT-MARKERS-EX.                                  
002560*                                                                         
002570     IF WK-N-SCAN-COUNT < WK-N-SCAN-MAX                                   
002580        ADD 1 TO WK-N-SCAN-COUNT                                          
002590        MOVE TDE-SCN-FILEPATH TO WS-SCN-FILEPATH(WK-N-SCAN-COUNT)         
002600        MOVE TDE-SCN-FILENAME TO WS-SCN-FILENAME(WK-N-SCAN-COUNT)         
002610        MOVE TDE-SCN-CONTENT  TO WS-SCN-CONTENT(WK-N-SCAN-COUNT)          
002620     ELSE                                                                 
002630        DISPLAY "TDEVSCAN - SCAN LIST TABLE FULL - "                      
002640           "REMAINING MANIFEST RECORDS ARE DROPPED"                       
002650     END-IF.                                                              
002660*                                                                         
002670 B199-READ-ONE-SCAN-REC-EX.                                               
002680     EXIT.                                                                
002690*                                                                         
002700*----------------------------------------------------------------*        
002710 B110-PROBE-ROOT-MARKERS.                                                 
002720*----------------------------------------------------------------*        
002730*    "DIRECTLY UNDER THE PROJECT ROOT" MEANS THE FILE PATH CARRIES        
002740*    NO DIRECTORY SEPARATOR - THE BASE NAME IS THE WHOLE PATH.            
002750*----------------------------------------------------------------*        
002760     IF TDE-SCN-FILEPATH(1:60) NOT = TDE-SCN-FILENAME                     
002770        GO TO B119-PROBE-ROOT-MARKERS-EX                                  
002780     END-IF.                                                              
002790*                                                                         
002800     IF TDE-SCN-FILENAME = "pom.xml"                                      
002810        MOVE "Y" TO TDE-PTYP-HASPOM                                       
002820     END-IF.                                                              
002830     IF TDE-SCN-FILENAME = "build.gradle" OR                              
002840           TDE-SCN-FILENAME = "build.gradle.kts"                          
002850        MOVE "Y" TO TDE-PTYP-HASGRADLE                                    
002860     END-IF.                                                              
002870     IF TDE-SCN-FILENAME = "package.json"                                 
002880        MOVE "Y" TO TDE-PTYP-HASPKGJSON                                   
002890     END-IF.                                                              
002900     IF TDE-SCN-FILENAME = "requirements.txt" OR                          
002910           TDE-SCN-FILENAME = "setup.py" OR                               
002920           TDE-SCN-FILENAME = "pyproject.toml"                            
002930        MOVE "Y" TO TDE-PTYP-HASPYTHON                                    
002940     END-IF.                                                              
002950     PERFORM B120-CHECK-DOTNET-SUFFIX                                     
002960        THRU B129-CHECK-DOTNET-SUFFIX-EX.                                 
002970*                                                                         
002980 B119-PROBE-ROOT-MARKERS-EX.                                              
002990     EXIT.                                                                
003000*                                                                         
003010*----------------------------------------------------------------*        
003020 B120-CHECK-DOTNET-SUFFIX.                                                
003030*----------------------------------------------------------------*        
003040     MOVE ZERO TO WK-N-FNAME-LEN.                                         
003050     PERFORM B121-BACK-UP-ONE                                             
003060        THRU B121-BACK-UP-ONE-EX                                          
003070        VARYING WK-N-FNAME-LEN FROM 60 BY -1                              
003080        UNTIL WK-N-FNAME-LEN = 0                                          
003090           OR TDE-SCN-FILENAME(WK-N-FNAME-LEN:1) NOT = SPACE.             
003100     IF WK-N-FNAME-LEN >= 7                                               
003110        IF TDE-SCN-FILENAME(WK-N-FNAME-LEN - 6:7) = ".csproj"             
003120           MOVE "Y" TO TDE-PTYP-HASDOTNET                                 
003130        END-IF                                                            
003140     END-IF.                                                              
003150     IF WK-N-FNAME-LEN >= 4                                               
003160        IF TDE-SCN-FILENAME(WK-N-FNAME-LEN - 3:4) = ".sln"                
003170           MOVE "Y" TO TDE-PTYP-HASDOTNET                                 
003180        END-IF                                                            
003190     END-IF.                                                              
003200*                                                                         
003210 B129-CHECK-DOTNET-SUFFIX-EX.                                             
003220     EXIT.                                                                
003230*                                                                         
003240 B121-BACK-UP-ONE.                                                        
003250     CONTINUE.                                                            
003260*                                                                         
003270 B121-BACK-UP-ONE-EX.                                                     
003280     EXIT.                                                                
003290*                                                                         
003300*----------------------------------------------------------------*        
003310 C000-DECIDE-PROJECT-TYPE.                                                
003320*----------------------------------------------------------------*        
003330     CALL "TDEVPTYP" USING TDE-PTYP.                                      
003340*                                                                         
003350 C099-DECIDE-PROJECT-TYPE-EX.                                             
003360     EXIT.                                                                
003370*                                                                         
003380*----------------------------------------------------------------*        
003390 D000-PROCESS-ONE-FILE.                                                   
003400*----------------------------------------------------------------*        
003410*    PER-FILE x PER-REGISTRY-ENTRY RULE-MATCHING PASS.                    
003420*----------------------------------------------------------------*        
003430     IF WS-REGL-COUNT > 0                                                 
003440        PERFORM D100-PROCESS-ONE-ENTRY                                    
003450           THRU D199-PROCESS-ONE-ENTRY-EX                                 
003460           VARYING WS-REGL-IDX FROM 1 BY 1                                
003470           UNTIL WS-REGL-IDX > WS-REGL-COUNT                              
003480     END-IF.                                                              
003490*                                                                         
003500 D099-PROCESS-ONE-FILE-EX.                                                
003510     EXIT.                                                                
003520*                                                                         
003530*----------------------------------------------------------------*        
003540 D100-PROCESS-ONE-ENTRY.                                                  
003550*----------------------------------------------------------------*        
003560     MOVE TDE-PTYP-RESULT          TO TDE-REL-PROJTYPE.                   
003570     MOVE WS-REGL-TECHNAME(WS-REGL-IDX) TO TDE-REL-TECHNAME.              
003580     MOVE WS-REGL-PYEXT-FLAG(WS-REGL-IDX) TO TDE-REL-PYEXT-FLAG.          
003590    MOVE WS-REGL-JAVAEXT-FLAG(WS-REGL-IDX)                                
003600        TO TDE-REL-JAVAEXT-FLAG.                                          
003610     CALL "TDEVREL" USING TDE-PARM-AREA.                                  
003620     IF TDE-REL-RESULT NOT = "Y"                                          
003630        GO TO D199-PROCESS-ONE-ENTRY-EX                                   
003640     END-IF.                                                              
003650*                                                                         
003660     MOVE WS-SCN-FILENAME(WS-SCN-IDX) TO TDE-RUL-FILENAME.                
003670     MOVE WS-SCN-FILEPATH(WS-SCN-IDX) TO TDE-RUL-FILEPATH.                
003680     MOVE WS-SCN-CONTENT(WS-SCN-IDX)  TO TDE-RUL-CONTENT.                 
003690     MOVE WS-REGL-RULETYPE(WS-REGL-IDX)  TO TDE-RUL-RULETYPE.             
003700     MOVE WS-REGL-RULEVALUE(WS-REGL-IDX) TO TDE-RUL-RULEVALUE.            
003710     CALL "TDEVRULE" USING TDE-PARM-AREA.                                 
003720     IF TDE-RUL-MATCHED NOT = "Y"                                         
003730        GO TO D199-PROCESS-ONE-ENTRY-EX                                   
003740     END-IF.                                                              
003750*                                                                         
003760     PERFORM D200-EXTRACT-VERSION                                         
003770        THRU D299-EXTRACT-VERSION-EX.                                     
003780     PERFORM D300-RECORD-MATCH                                            
003790        THRU D399-RECORD-MATCH-EX.                                        
003800*                                                                         
003810 D199-PROCESS-ONE-ENTRY-EX.                                               
003820     EXIT.                                                                
003830*                                                                         
003840*----------------------------------------------------------------*        
003850 D200-EXTRACT-VERSION.                                                    
003860*----------------------------------------------------------------*        
003870*    EXTENSION RULES NEVER CARRY A VERSION - EVERYTHING ELSE IS           
003880*    ROUTED TO THE EXTRACTOR FOR THE DIALECT TDEVRULE DECIDED.            
003890*----------------------------------------------------------------*        
003900     MOVE "NA" TO WS-SCRATCH-VERSION.                                     
003910     IF TDE-RUL-RULETYPE = "EXT"                                          
003920        GO TO D299-EXTRACT-VERSION-EX                                     
003930     END-IF.                                                              
003940*                                                                         
003950*    TDE-RUL-DIALECT AND TDE-VER-DIALECT ARE DIFFERENT VIEWS OF TH        
003960*    SAME SHARED PARAMETER AREA - CAPTURE THE DIALECT TO A PRIVATE        
003970*    SCRATCH FIELD BEFORE THE VEREXT-VIEW MOVES OVERLAY IT                
003980*    (REQ#DSCV-0084 FOLLOW-UP - TMPARV CAUGHT THIS IN UNIT TEST).         
003990     MOVE TDE-RUL-DIALECT TO WS-SCRATCH-DIALECT.                          
004000*                                                                         
004010     MOVE WS-SCRATCH-DIALECT            TO TDE-VER-DIALECT.               
004020     MOVE WS-REGL-TECHNAME(WS-REGL-IDX) TO TDE-VER-TECHNAME.              
004030     MOVE WS-SCN-FILENAME(WS-SCN-IDX)   TO TDE-VER-FILENAME.              
004040     MOVE WS-SCN-CONTENT(WS-SCN-IDX)    TO TDE-VER-CONTENT.               
004050*                                                                         
004060     EVALUATE WS-SCRATCH-DIALECT                                          
004070        WHEN "PKGJSON"                                                    
004080           CALL "TDEVVERX" USING TDE-PARM-AREA                            
004090        WHEN "POMXML"                                                     
004100           CALL "TDEVVERX" USING TDE-PARM-AREA                            
004110        WHEN "GRADLE"                                                     
004120           CALL "TDEVVERX" USING TDE-PARM-AREA                            
004130        WHEN "DOCKER"                                                     
004140           CALL "TDEXDOCK" USING TDE-PARM-AREA                            
004150        WHEN "K8SYAML"                                                    
004160           CALL "TDEXDOCK" USING TDE-PARM-AREA                            
004170        WHEN "NVMRC"                                                      
004180           CALL "TDEXDOCK" USING TDE-PARM-AREA                            
004190        WHEN "REQTXT"                                                     
004200           CALL "TDEXCIND" USING TDE-PARM-AREA                            
004210        WHEN OTHER                                                        
004220           MOVE "GENERIC" TO WS-SCRATCH-DIALECT                           
004230           MOVE "GENERIC" TO TDE-VER-DIALECT                              
004240           CALL "TDEXCIND" USING TDE-PARM-AREA                            
004250     END-EVALUATE.                                                        
004260*                                                                         
004270     MOVE TDE-VER-RESULT TO WS-SCRATCH-VERSION.                           
004280*                                                                         
004290     IF WS-SCRATCH-DIALECT = "GENERIC"                                    
004300           AND WS-SCRATCH-VERSION NOT = "NA"                              
004310        MOVE WS-SCRATCH-VERSION TO TDE-CLN-RAWVER                         
004320        CALL "TDEVCLNV" USING TDE-PARM-AREA                               
004330        MOVE TDE-CLN-CLEANVER TO WS-SCRATCH-VERSION                       
004340     END-IF.                                                              
004350*                                                                         
004360 D299-EXTRACT-VERSION-EX.                                                 
004370     EXIT.                                                                
004380*                                                                         
004390*----------------------------------------------------------------*        
004400 D300-RECORD-MATCH.                                                       
004410*----------------------------------------------------------------*        
004420*    LAST-WRITE-WINS PER (CATEGORY,TECHNOLOGY) - SCAN THE RESULT          
004430*    TABLE FOR AN EXISTING ENTRY BEFORE APPENDING A NEW ONE.              
004440*----------------------------------------------------------------*        
004450     MOVE "N" TO WK-C-MATCH-SWITCH.                                       
004460     IF WS-RPT-ENTRY-COUNT > 0                                            
004470        PERFORM D310-CHECK-ONE-RESULT-ROW                                 
004480           THRU D319-CHECK-ONE-RESULT-ROW-EX                              
004490           VARYING WS-RPT-IDX FROM 1 BY 1                                 
004500           UNTIL WS-RPT-IDX > WS-RPT-ENTRY-COUNT                          
004510     END-IF.                                                              
004520*                                                                         
004530     IF WK-C-MATCH-SWITCH NOT = "Y"                                       
004540        IF WS-RPT-ENTRY-COUNT < 500                                       
004550           ADD 1 TO WS-RPT-ENTRY-COUNT                                    
004560           MOVE WS-REGL-CATEGORY(WS-REGL-IDX)                             
004570              TO WS-RPT-E-CATEGORY(WS-RPT-ENTRY-COUNT)                    
004580           MOVE WS-REGL-TECHNAME(WS-REGL-IDX)                             
004590              TO WS-RPT-E-TECHNAME(WS-RPT-ENTRY-COUNT)                    
004600           MOVE WS-SCRATCH-VERSION                                        
004610              TO WS-RPT-E-VERSION(WS-RPT-ENTRY-COUNT)                     
004620        ELSE                                                              
004630           DISPLAY "TDEVSCAN - RESULT TABLE FULL - MATCH "                
004640              "DROPPED FOR " WS-REGL-TECHNAME(WS-REGL-IDX)                
004650        END-IF                                                            
004660     END-IF.                                                              
004670*                                                                         
004680 D399-RECORD-MATCH-EX.                                                    
004690     EXIT.                                                                
004700*                                                                         
004710 D310-CHECK-ONE-RESULT-ROW.                                               
004720     IF WS-RPT-E-CATEGORY(WS-RPT-IDX) =                                   
004730           WS-REGL-CATEGORY(WS-REGL-IDX)                                  
004740           AND WS-RPT-E-TECHNAME(WS-RPT-IDX) =                            
004750           WS-REGL-TECHNAME(WS-REGL-IDX)                                  
004760        MOVE WS-SCRATCH-VERSION TO WS-RPT-E-VERSION(WS-RPT-IDX)           
004770        MOVE "Y" TO WK-C-MATCH-SWITCH                                     
004780     END-IF.                                                              
004790*                                                                         
004800 D319-CHECK-ONE-RESULT-ROW-EX.                                            
004810     EXIT.                                                                
004820*                                                                         
004830*----------------------------------------------------------------*        
004840 E000-WRITE-REPORT.                                                       
004850*----------------------------------------------------------------*        
004860     CALL "TDEVRPT" USING WS-RPT-PARM.                                    
004870     IF WS-RPT-ABEND-FLAG = "Y"                                           
004880        DISPLAY "TDEVSCAN - REPORT WRITER FAILED - ABENDING"              
004890        GO TO Y900-ABNORMAL-TERMINATION                                   
004900     END-IF.                                                              
004910*                                                                         
004920 E099-WRITE-REPORT-EX.                                                    
004930     EXIT.                                                                
004940*                                                                         
004950*----------------------------------------------------------------*        
004960 Y900-ABNORMAL-TERMINATION.                                               
004970*----------------------------------------------------------------*        
004980     PERFORM Z000-END-PROGRAM-ROUTINE                                     
004990        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
005000     GOBACK.                                                              
005010*                                                                         
005020*----------------------------------------------------------------*        
005030 Z000-END-PROGRAM-ROUTINE.                                                
005040*----------------------------------------------------------------*        
005050     CONTINUE.                                                            
005060*                                                                         
005070 Z099-END-PROGRAM-ROUTINE-EX.                                             
005080     EXIT.                                                                
005090*                                                                         
005100******************************************************************        
005110*************** END OF PROGRAM SOURCE  TDEVSCAN *****************         
005120******************************************************************        
