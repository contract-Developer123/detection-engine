000100*    TDESCAN.cpybk                                                        
000110*****************************************************************         
000120* AMENDMENT HISTORY:                                                      
000130*****************************************************************         
000140* DSCV02 10/04/2024 ACNRTN - PROJ#DSCV - TECHNOLOGY DETECTION             
000150*                  ENGINE - Record is now hand fed from the               
000160*                  upstream walk step's manifest (ref batch job           
000170*                  DSCVWALK, outside this suite) instead of being         
000180*                  read live off the IFS; content excerpt capped          
000190*                  at 2000 bytes for this batch, unlike the online        
000200*                  scanner which reads up to 1MB per file.                
000210*****************************************************************         
000220* DSCV01 02/02/2024 ACNRTN - INITIAL VERSION                              
000230*****************************************************************         
000240*                                                                         
000250 01  TDE-SCN-RECORD.                                                      
000260*   I-O FORMAT:TDESCNR  FROM FILE TDESCNF   OF LIBRARY DETECLIB           
000270*                                                                         
000280     05  TDE-SCN-FILEPATH          PIC X(200).                            
000290*                        FULL RELATIVE PATH, LOWER-CASED FOR              
000300*                        MATCHING BY THE CALLING PROGRAM                  
000310     05  TDE-SCN-FILENAME          PIC X(60).                             
000320*                        BASE FILE NAME ONLY, LOWER-CASED                 
000330     05  TDE-SCN-CONTENT           PIC X(1998).                           
000340*                        CONTENT EXCERPT USED FOR BUILD-FILE AND          
000350*                        CONTENT-INDICATOR MATCHING, TRUNCATED TO         
000360*                        2000 BYTES BY THE UPSTREAM WALK STEP             
000370     05  FILLER                    PIC X(02).                             
000380*                        RESERVED                                         
